000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   VLREORG.
000300 AUTHOR.       FERNANDO OLIVEIRA COSTA.
000400 INSTALLATION. FATEC-SP.
000500 DATE-WRITTEN. 14-03-1989.
000600 DATE-COMPILED.
000700 SECURITY.     SOMENTE O CPD PODE ALTERAR ESTE PROGRAMA.
000800*REMARKS.      RECEBE AS LINHAS SOLTAS DO INFORME DE VIDA
000900*              LABORAL (JA EXTRAIDAS DO PDF POR OUTRO PASSO)
001000*              E MONTA UM REGISTRO POR SITUACAO DE EMPREGADO,
001100*              UM POR LINHA, PRONTO PARA O PASSO SEGUINTE
001200*              (VLSPLIT).
001300*              ESTE E O PRIMEIRO PASSO DA ESTEIRA DO INFORME DE
001400*              VIDA LABORAL: VLREORG (ESTE PROGRAMA) ORGANIZA E
001500*              ORDENA -> VLSPLIT QUEBRA EM AFILIACAO+DOCUMENTO ->
001600*              VLQUAL CONFERE OS TOTAIS DE CADA PASSO E EMITE O
001700*              RELATORIO FINAL DE QUALIDADE DA CARGA.
001800*              ATENCAO: ESTE PROGRAMA TRABALHA EM CIMA DE TEXTO
001900*              LIVRE JA EXTRAIDO DE PDF - QUALQUER MUDANCA NO
002000*              LAYOUT DO INFORME PELO ORGAO EXTERNO PODE EXIGIR
002100*              REVISAO DAS ROTINAS DE CLASSIFICACAO DE LINHA E
002200*              DE EXTRACAO DE TOKENS (SECAO 2200 EM DIANTE).
002300*----------------------------------------------------------------
002400*    HISTORICO DE ALTERACOES
002500*----------------------------------------------------------------
002600*    14-03-1989 FOC TK-0118  VERSAO INICIAL DO PASSO 1+2.
002700*    02-04-1989 FOC TK-0121  AJUSTE NA EXTRACAO DO NUM.
002800*                            AFILIACAO (FALTAVA O CASO DE 10
002900*                            DIGITOS APOS O ESPACO).
003000*    19-06-1989 FOC TK-0129  INCLUIDA A JANELA DE REATRIBUICAO
003100*                            RETROATIVA DE LINHA DE DATA.
003200*    03-10-1990 MRS TK-0180  FILTRO DO NOME CORROMPIDO DO OCR
003300*                            (CONSTANTE FIXA VINDA DO CLIENTE).
003400*    22-01-1992 MRS TK-0205  TOTAIS DE CONTROLE GRAVADOS EM
003500*                            ARQUIVO PROPRIO PARA O VLQUAL LER.
003600*    11-05-1994 JAR TK-0239  CORRIGIDA A REGRA DO C-T-P QUANDO
003700*                            A TAXA DE AT/IT CAI NO TOKEN 3.
003800*    17-11-1997 JAR TK-0281  REVISAO GERAL - NADA ENCONTRADO.
003900*    09-12-1998 LSC TK-0299  VERIFICACAO ANO 2000 - DATAS SAO
004000*                            CARACTERE DD-MM-AAAA, NAO HA
004100*                            ARITMETICA DE DATA NESTE PASSO,
004200*                            SEM IMPACTO.
004300*    14-02-2001 LSC TK-0320  PASSOU A GRAVAR TAMBEM O TOTAL DE
004400*                            REGISTROS DESCARTADOS NO FILTRO.
004500*    08-08-2005 PVN TK-0355  AJUSTE NA JANELA RETROATIVA (5
004600*                            ENTRADAS EM VEZ DE 3 - RELATOS DE
004700*                            PERDA DE BAJA ISOLADA) E CORRIGIDO
004800*                            O FLUXO DE LIBERACAO DA JANELA PARA
004900*                            NAO MEXER NO EMPREGADO PENDENTE.
005000*    03-03-2006 PVN TK-0358  TODOS OS LACOS DE VARREDURA DE
005100*                            LINHA PASSARAM A PARAGRAFO PROPRIO
005200*                            (O CPD BANIU O PERFORM ... UNTIL
005300*                            EM LINHA - PADRAO DA CASA E SEMPRE
005400*                            PERFORM DE PARAGRAFO).
005500*    18-05-2007 RQS TK-0362  RECLAMACAO DA AREA: NOMES COM VOGAL
005600*                            ACENTUADA (MARIA, JOSE, NUNEZ ...)
005700*                            VINHAM TRUNCADOS OU SAIAM EM BRANCO;
005800*                            O TRECHO MAIUSCULO PASSOU A ACEITAR
005900*                            A E I O U N ACENTUADOS.  APROVEITADO
006000*                            P/ ACRESCENTAR A PODA DO CODIGO FINAL
006100*                            E DAS LETRAS SOLTAS QUE O MANUAL DO
006200*                            INFORME SEMPRE PEDIU E NUNCA TINHA
006300*                            SIDO FEITO, E CORRIGIDA A CONSTANTE
006400*                            DO NOME CORROMPIDO (TINHA "O" ONDE O
006500*                            OCR DO CLIENTE GRAVA "O" ACENTUADO).
006600*    02-09-2009 RQS TK-0370  ORIGEM: RECLAMACAO DE 3 AFILIADOS NO
006700*                            MESMO LOTE COM SITUACAO SAINDO
006800*                            "ALTA/BAJA" QUANDO NA VERDADE ERAM
006900*                            DUAS JANELAS DE EMPREGO DIFERENTES.
007000*                            MOTIVO: A JANELA RETROATIVA ESTAVA
007100*                            ACEITANDO SLOT JA OCUPADO SE A
007200*                            SITUACAO DELE ESTIVESSE EM BRANCO;
007300*                            PASSOU A EXIGIR TAMBEM JAN-OCUPADO
007400*                            = "S" JUNTO COM SITUACAO EM BRANCO
007500*                            (VER 2701-ATRIBUICAO-RETROATIVA-PASSO).
007600*----------------------------------------------------------------
007700 ENVIRONMENT DIVISION.
007800
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER. IBM-PC.
008100 OBJECT-COMPUTER. IBM-PC.
008200*SPECIAL-NAMES DO PASSO - C01 RESERVADO PARA EVENTUAL QUEBRA DE
008300*FORMULARIO NO RELATORIO DE CONTROLE; A CLASS LETRA-ACENTUADA
008400*(RQS0362) E USADA NA PROCURA DO TRECHO EM MAIUSCULAS DO NOME.
008500 SPECIAL-NAMES.   C01 IS TOPO-FORMULARIO
008600     CLASS LETRA-ACENTUADA IS "Á" "É" "Í" "Ó" "Ú" "Ñ".            RQS0362 
008700
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000*ARQUIVO DE ENTRADA - LINHAS SOLTAS JA EXTRAIDAS DO PDF DO
009100*INFORME DE VIDA LABORAL PELO CONVERSOR EXTERNO AO CPD.
009200     SELECT LINHAS-BRUTAS    ASSIGN TO DISK
009300     ORGANIZATION IS LINE SEQUENTIAL.
009400
009500*ARQUIVO DE TRABALHO DA ORDENACAO (SD) - NAO E LIDO/GRAVADO
009600*DIRETAMENTE PELO PROGRAMA, SO PELO VERBO SORT.
009700     SELECT ORDENA-SIT       ASSIGN TO DISK.
009800
009900*SAIDA PRINCIPAL DO PASSO - UM REGISTRO DE SITUACAO POR LINHA,
010000*JA ORDENADO, PRONTO PARA O VLSPLIT.
010100     SELECT EMPREGADOS-SAIDA ASSIGN TO DISK
010200     ORGANIZATION IS LINE SEQUENTIAL.
010300
010400*ARQUIVO DE TOTAIS DE CONTROLE (MRS0205) - LIDO DEPOIS PELO
010500*VLQUAL PARA CONFERIR A QUANTIDADE DE REGISTROS DO PASSO.
010600     SELECT CONTROLE-SAIDA   ASSIGN TO DISK                       MRS0205 
010700     ORGANIZATION IS LINE SEQUENTIAL.
010800
010900 DATA DIVISION.
011000
011100 FILE SECTION.
011200
011300 FD  LINHAS-BRUTAS
011400     LABEL RECORD IS STANDARD
011500     VALUE OF FILE-ID IS "LINHASBR.DAT".
011600 01  REG-LINHA-BRUTA            PIC X(200).
011700
011800*    REGISTRO DE TRABALHO DA ORDENACAO - CHAVE DE AFILIACAO
011900*    NA FRENTE (VAZIA VIRA HIGH-VALUES PARA CAIR NO FIM),
012000*    SEGUIDA DO REGISTRO DE SITUACAO COMPLETO EM FORMA CRUA.
012100*    A VISAO COM NOMES DE CAMPO (ORD2-) E UM REDEFINES USADO
012200*    SO NA OUTPUT PROCEDURE PARA TOTALIZAR O QUE FOI GRAVADO.
012300 SD  ORDENA-SIT.
012400 01  ORD-REG.
012500     05  ORD-CHAVE-ORDEM        PIC X(13).
012600     05  ORD-DADOS              PIC X(172).
012700 01  ORD-REG-R REDEFINES ORD-REG.
012800     05  FILLER                 PIC X(13).
012900     05  ORD2-NUM-AFILIACAO     PIC X(13).
013000     05  ORD2-SITUACAO          PIC X(09).
013100     05  ORD2-DOCUMENTO         PIC X(12).
013200     05  ORD2-DT-REAL-ALTA      PIC X(10).
013300     05  ORD2-DT-EFET-ALTA      PIC X(10).
013400     05  ORD2-DT-REAL-BAJA      PIC X(10).
013500     05  ORD2-DT-EFET-BAJA      PIC X(10).
013600     05  ORD2-NOME              PIC X(60).
013700     05  ORD2-GRUPO-COTIZ       PIC X(03).
013800     05  ORD2-TIPO-CONTRATO     PIC X(03).
013900     05  ORD2-COEF-PARCIAL      PIC X(05).
014000     05  ORD2-TAXA-ATIT         PIC 9(02)V99.
014100     05  ORD2-TAXA-IMS          PIC 9(02)V99.
014200     05  ORD2-TAXA-TOTAL        PIC 9(02)V99.
014300     05  ORD2-DIAS-COTIZ        PIC 9(05).
014400     05  ORD2-COD-VERIF         PIC X(04).
014500     05  FILLER                 PIC X(06).
014600
014700*ARQUIVO DE SAIDA DO PASSO - RECEBE O REGISTRO JA ORDENADO
014800*NO FORMATO DE UMA SITUACAO DE EMPREGADO.
014900 FD  EMPREGADOS-SAIDA
015000     LABEL RECORD IS STANDARD
015100     VALUE OF FILE-ID IS "EMPSAI.DAT".
015200 01  REG-EMP-SAIDA              PIC X(172).
015300
015400*ARQUIVO DE TOTAIS DE CONTROLE DESTE PASSO (MRS0205) - UM
015500*REGISTRO POR ROTULO, LIDO PELO VLQUAL NO FIM DA ESTEIRA.
015600 FD  CONTROLE-SAIDA
015700     LABEL RECORD IS STANDARD
015800     VALUE OF FILE-ID IS "CTLREORG.DAT".
015900 01  REG-CTL-SAIDA.
016000     05  CTL-ROTULO             PIC X(40).
016100     05  CTL-VALOR              PIC 9(07).
016200     05  FILLER                 PIC X(03).
016300
016400 WORKING-STORAGE SECTION.
016500
016600*CHAVES (SWITCHES) DE UM CARACTER PARA CONTROLE DE FLUXO -
016700*PADRAO DA CASA: VALOR "SIM"/"NAO" COM 88-LEVEL PARA TESTE.
016800 77  WS-FIM-ARQUIVO             PIC X(03) VALUE "NAO".
016900     88  HOUVE-FIM-ARQUIVO          VALUE "SIM".
017000 77  WS-PENDENTE                PIC X(03) VALUE "NAO".
017100     88  HA-PENDENTE                 VALUE "SIM".
017200 77  WS-LINHA-E-DATA            PIC X(03) VALUE "NAO".
017300 77  WS-LINHA-E-EMPREGADO       PIC X(03) VALUE "NAO".
017400 77  WS-ACHOU                   PIC X(03) VALUE "NAO".
017500 77  SIT-E-ALTA-BAJA-FLAG       PIC X(03) VALUE "NAO".
017600 77  WS-SOBROU-LETRA            PIC X(03) VALUE "NAO".
017700
017800*INDICES E CONTADORES DE USO GERAL DAS ROTINAS DE VARREDURA
017900*DE LINHA (TODOS COMP, CONFORME NORMA DO CPD PARA CONTADOR).
018000 77  WS-POS                     PIC 9(03) COMP.
018100 77  WS-POS2                    PIC 9(03) COMP.
018200 77  WS-ULT-TAM                 PIC 9(03) COMP.
018300 77  WS-IND                     PIC 9(03) COMP.
018400 77  WS-IND2                    PIC 9(03) COMP.
018500 77  WS-TAM                     PIC 9(03) COMP.
018600 77  WS-TENTATIVAS              PIC 9(02) COMP.
018700 77  WS-JAN-PROXIMA             PIC 9(02) COMP VALUE 1.
018800 77  WS-JAN-IND                 PIC 9(02) COMP.
018900 77  WS-NUM-TOKENS              PIC 9(02) COMP VALUE 0.
019000 77  WS-IND-ATIT                PIC 9(02) COMP VALUE 0.
019100 77  WS-VIRGULA-POS             PIC 9(02) COMP.
019200
019300*ACUMULADORES DO RELATORIO DE TOTAIS DE CONTROLE (8000) -
019400*UM POR LINHA DO RELATORIO, GRAVADOS TAMBEM NO ARQUIVO
019500*CONTROLE-SAIDA PARA CONFERENCIA PELO VLQUAL (MRS0205).
019600 77  WS-TOT-EMPREGADOS          PIC 9(07) COMP VALUE 0.
019700 77  WS-TOT-SITUACAO            PIC 9(07) COMP VALUE 0.
019800 77  WS-TOT-REAL-ALTA           PIC 9(07) COMP VALUE 0.
019900 77  WS-TOT-EFET-ALTA           PIC 9(07) COMP VALUE 0.
020000 77  WS-TOT-REAL-BAJA           PIC 9(07) COMP VALUE 0.
020100 77  WS-TOT-EFET-BAJA           PIC 9(07) COMP VALUE 0.
020200 77  WS-TOT-GRUPO-COTIZ         PIC 9(07) COMP VALUE 0.
020300 77  WS-TOT-TIPO-CONTR          PIC 9(07) COMP VALUE 0.
020400 77  WS-TOT-TAXA-ATIT           PIC 9(07) COMP VALUE 0.
020500 77  WS-TOT-TAXA-IMS            PIC 9(07) COMP VALUE 0.
020600 77  WS-TOT-TAXA-TOTAL          PIC 9(07) COMP VALUE 0.
020700 77  WS-TOT-DIAS-COTIZ          PIC 9(07) COMP VALUE 0.
020800 77  WS-TOT-COD-VERIF           PIC 9(07) COMP VALUE 0.
020900 77  WS-TOT-DESCARTADOS         PIC 9(07) COMP VALUE 0.           LSC0320 
021000
021100 01  WS-LINHA                   PIC X(200).
021200
021300 01  WS-RESTO-DADOS             PIC X(200).
021400
021500*    CAMPOS USADOS SO NA CLASSIFICACAO DA LINHA (NAO PODEM
021600*    GRAVAR DIRETO NO EMPREGADO CORRENTE - UMA LINHA QUE
021700*    ACABA NAO SENDO DE EMPREGADO NAO PODE APAGAR OS DADOS
021800*    DO EMPREGADO PENDENTE).
021900 77  WS-TESTE-AFIL              PIC X(13).
022000 77  WS-TESTE-DOC               PIC X(12).
022100
022200*    EMPREGADO CORRENTE (PENDENTE DE FECHAMENTO)
022300 01  WS-ATUAL.
022400     COPY VLEMPSIT.
022500
022600*    DADOS DE UMA LINHA DE DATA JA TRATADA, ANTES DE DECIDIR
022700*    SE VAO PARA O PENDENTE OU PARA A JANELA (ATRIBUICAO
022800*    RETROATIVA) - VER O TRATAMENTO DA LINHA DE DATA E DOS
022900*    TOKENS DE DADOS MAIS ABAIXO.
023000 01  WS-NOVOSIT.
023100     05  NOV-SITUACAO           PIC X(09).
023200     05  NOV-DT-REAL-ALTA       PIC X(10).
023300     05  NOV-DT-EFET-ALTA       PIC X(10).
023400     05  NOV-DT-REAL-BAJA       PIC X(10).
023500     05  NOV-DT-EFET-BAJA       PIC X(10).
023600     05  NOV-GRUPO-COTIZ        PIC X(03).
023700     05  NOV-TIPO-CONTRATO      PIC X(03).
023800     05  NOV-COEF-PARCIAL       PIC X(05).
023900     05  NOV-TAXA-ATIT          PIC 9(02)V99.
024000     05  NOV-TAXA-IMS           PIC 9(02)V99.
024100     05  NOV-TAXA-TOTAL         PIC 9(02)V99.
024200     05  NOV-DIAS-COTIZ         PIC 9(05).
024300     05  NOV-COD-VERIF          PIC X(04).
024400     05  FILLER                 PIC X(05).
024500
024600*    EMPREGADO RETIRADO DA JANELA NA HORA DE GRAVAR NA
024700*    ORDENACAO - AREA PROPRIA PARA NAO MEXER NO PENDENTE.
024800 01  WS-LIBERADO.
024900     05  LIB-NUM-AFILIACAO      PIC X(13).
025000     05  LIB-SITUACAO           PIC X(09).
025100     05  LIB-DOCUMENTO          PIC X(12).
025200     05  LIB-DT-REAL-ALTA       PIC X(10).
025300     05  LIB-DT-EFET-ALTA       PIC X(10).
025400     05  LIB-DT-REAL-BAJA       PIC X(10).
025500     05  LIB-DT-EFET-BAJA       PIC X(10).
025600     05  LIB-NOME               PIC X(60).
025700     05  LIB-GRUPO-COTIZ        PIC X(03).
025800     05  LIB-TIPO-CONTRATO      PIC X(03).
025900     05  LIB-COEF-PARCIAL       PIC X(05).
026000     05  LIB-TAXA-ATIT          PIC 9(02)V99.
026100     05  LIB-TAXA-IMS           PIC 9(02)V99.
026200     05  LIB-TAXA-TOTAL         PIC 9(02)V99.
026300     05  LIB-DIAS-COTIZ         PIC 9(05).
026400     05  LIB-COD-VERIF          PIC X(04).
026500     05  FILLER                 PIC X(06).
026600
026700*    JANELA DOS ULTIMOS EMPREGADOS JA FECHADOS, AINDA NAO
026800*    ENVIADOS A ORDENACAO - PERMITE QUE UMA LINHA DE DATA SEM
026900*    EMPREGADO PENDENTE SEJA ATRIBUIDA A UM DELES (REGRA DA
027000*    ATRIBUICAO RETROATIVA, TK-0355).
027100 01  TAB-JANELA.
027200     05  JAN-ITEM OCCURS 5 TIMES.                                 PVN0355 
027300         10  JAN-OCUPADO            PIC X(01) VALUE "N".
027400         10  JAN-NUM-AFILIACAO      PIC X(13).
027500         10  JAN-DOCUMENTO          PIC X(12).
027600         10  JAN-SITUACAO           PIC X(09).
027700         10  JAN-DT-REAL-ALTA       PIC X(10).
027800         10  JAN-DT-EFET-ALTA       PIC X(10).
027900         10  JAN-DT-REAL-BAJA       PIC X(10).
028000         10  JAN-DT-EFET-BAJA       PIC X(10).
028100         10  JAN-NOME               PIC X(60).
028200         10  JAN-GRUPO-COTIZ        PIC X(03).
028300         10  JAN-TIPO-CONTRATO      PIC X(03).
028400         10  JAN-COEF-PARCIAL       PIC X(05).
028500         10  JAN-TAXA-ATIT          PIC 9(02)V99.
028600         10  JAN-TAXA-IMS           PIC 9(02)V99.
028700         10  JAN-TAXA-TOTAL         PIC 9(02)V99.
028800         10  JAN-DIAS-COTIZ         PIC 9(05).
028900         10  JAN-COD-VERIF          PIC X(04).
029000         10  FILLER                 PIC X(05).
029100
029200 01  WS-NOME-CORROMPIDO.                                          MRS0180
029300     05  FILLER PIC X(60) VALUE                                   RQS0362
029400         "LACIOSN ÓZRA NÓCIAZITCO DE ANTCUE OGDICÓ".               RQS0362
029500
029600*    TOKENS DA PARTE "RESTO" DE UMA LINHA DE DATA (G-C-M, T-C,
029700*    TIPOS-AT-IT, IMS, TOTAL, DIAS-COT)
029800 01  WS-TOKENS.
029900     05  WS-TOKEN OCCURS 12 TIMES PIC X(20).
030000     05  FILLER                    PIC X(04).
030100
030200*    CONVERSAO DE TOKEN "99,99" PARA NUMERICO 9(02)V99 - SEM
030300*    PERFORM COM PARAMETRO (NAO EXISTE EM COBOL), O TOKEN
030400*    ENTRA EM WS-TOKEN-ENTRADA E O RESULTADO SAI EM
030500*    WS-RESULT-CONVERT.
030600 77  WS-TOKEN-ENTRADA           PIC X(20).
030700 77  WS-TESTE-TOKEN             PIC X(20).
030800 77  WS-BUF4                    PIC X(04).
030900 01  WS-RESULT-CONVERT          PIC 9(02)V99.
031000 01  WS-RESULT-CONVERT-R REDEFINES WS-RESULT-CONVERT PIC 9(04).
031100
031200*    AREA DE APOIO PARA VALIDAR O FORMATO DD-MM-AAAA DE UMA
031300*    DATA ANTES DE ACEITAR A LINHA COMO "LINHA DE DATA".
031400 01  WS-DATA-VALIDA             PIC X(10).
031500 01  WS-DATA-VALIDA-R REDEFINES WS-DATA-VALIDA.
031600     05  WS-DATA-DIA            PIC 99.
031700     05  FILLER                 PIC X.
031800     05  WS-DATA-MES            PIC 99.
031900     05  FILLER                 PIC X.
032000     05  WS-DATA-ANO            PIC 9999.
032100
032200 PROCEDURE DIVISION.
032300
032400 0000-REORGANIZA-LV.                                              PVN0358 
032500     PERFORM 1000-INICIO
032600     SORT ORDENA-SIT
032700         ASCENDING KEY ORD-CHAVE-ORDEM
032800         INPUT PROCEDURE  2000-GERA-REGISTROS
032900         OUTPUT PROCEDURE 9000-GRAVA-SAIDA
033000     PERFORM 8000-TOTAIS-CONTROLE
033100     PERFORM 9900-ENCERRA
033200     STOP RUN.
033300
033400*ABRE O ARQUIVO DE SAIDA (UM REGISTRO POR SITUACAO) ANTES DE
033500*COMECAR A INPUT PROCEDURE DO SORT.
033600 1000-INICIO.
033700     OPEN OUTPUT CONTROLE-SAIDA.
033800
033900*----------------------------------------------------------------
034000*    INPUT PROCEDURE DO SORT - LE AS LINHAS BRUTAS, RECONHECE
034100*    LINHA DE EMPREGADO E LINHA DE DATA, MONTA O REGISTRO POR
034200*    SITUACAO E LIBERA (RELEASE) PARA A ORDENACAO.
034300*----------------------------------------------------------------
034400 2000-GERA-REGISTROS.
034500     OPEN INPUT LINHAS-BRUTAS
034600     PERFORM 2010-LE-LINHA
034700     PERFORM 2020-TRATA-LINHA UNTIL HOUVE-FIM-ARQUIVO
034800     IF HA-PENDENTE
034900         PERFORM 2900-FECHA-PENDENTE
035000     END-IF
035100     PERFORM 2950-ESVAZIA-JANELA
035200     CLOSE LINHAS-BRUTAS.
035300
035400*LEITURA UNITARIA DE UMA LINHA DO PDF JA CONVERTIDO EM TEXTO.
035500*O FLAG WS-FIM-ARQUIVO CONTROLA O PERFORM UNTIL DE 2000.
035600 2010-LE-LINHA.
035700     READ LINHAS-BRUTAS INTO WS-LINHA
035800         AT END MOVE "SIM" TO WS-FIM-ARQUIVO
035900     END-READ.
036000
036100*    TRATA A LINHA CORRENTE E JA DEIXA A PROXIMA LIDA PARA A
036200*    VOLTA SEGUINTE DO PERFORM UNTIL DE 2000-GERA-REGISTROS.
036300 2020-TRATA-LINHA.
036400     PERFORM 2100-LIMPA-CID
036500     PERFORM 2110-COMPACTA-BRANCOS
036600     IF WS-LINHA NOT = SPACES
036700         PERFORM 2200-CLASSIFICA-LINHA
036800         IF WS-LINHA-E-EMPREGADO = "SIM"
036900             PERFORM 2500-TRATA-LINHA-EMPREGADO
037000         ELSE
037100             IF WS-LINHA-E-DATA = "SIM"
037200                 PERFORM 2300-TRATA-LINHA-DATA
037300             END-IF
037400         END-IF
037500     END-IF
037600     PERFORM 2010-LE-LINHA.
037700
037800*----------------------------------------------------------------
037900*    LIMPEZA DOS ARTEFATOS (CID:NNN) DEIXADOS PELO EXTRATOR DE
038000*    PDF NA LINHA BRUTA DO EXTRATO.
038100*----------------------------------------------------------------
038200 2100-LIMPA-CID.
038300     MOVE 1 TO WS-POS
038400     PERFORM 2101-LIMPA-CID-PASSO UNTIL WS-POS > 195.
038500
038600*PASSO DO COMPACTA/LIMPA - VARRE A LINHA CARACTER A CARACTER
038700*PROCURANDO O PADRAO (CID:NNN) DEIXADO PELO CONVERSOR DE PDF.
038800 2101-LIMPA-CID-PASSO.
038900     IF WS-LINHA(WS-POS:5) = "(cid:"
039000         MOVE WS-POS TO WS-POS2
039100         ADD 5 TO WS-POS2
039200         PERFORM 2102-ACHA-FECHA-PARENTESE
039300             UNTIL WS-POS2 > 200 OR WS-LINHA(WS-POS2:1) = ")"
039400         IF WS-POS2 <= 200
039500             PERFORM 2105-REMOVE-TRECHO
039600         ELSE
039700             ADD 1 TO WS-POS
039800         END-IF
039900     ELSE
040000         ADD 1 TO WS-POS
040100     END-IF.
040200
040300*A PARTIR DA POSICAO DO (CID: ACHA O FECHA-PARENTESE
040400*CORRESPONDENTE PARA DELIMITAR O TRECHO A SER REMOVIDO.
040500 2102-ACHA-FECHA-PARENTESE.
040600     ADD 1 TO WS-POS2.
040700
040800*REMOVE O TRECHO (CID:NNN) JA LOCALIZADO, RECOMPONDO A LINHA
040900*SEM DEIXAR BURACO (DESLOCA O RESTO PARA A ESQUERDA).
041000 2105-REMOVE-TRECHO.
041100*    DESLOCA O RESTO DA LINHA PARA A ESQUERDA, COBRINDO O
041200*    TRECHO (CID:NNN) ENCONTRADO ENTRE WS-POS E WS-POS2.
041300     COMPUTE WS-TAM = 200 - WS-POS2
041400     IF WS-TAM > 0
041500         MOVE WS-LINHA(WS-POS2 + 1 : WS-TAM)
041600           TO WS-LINHA(WS-POS : WS-TAM)
041700     END-IF
041800     COMPUTE WS-IND = WS-POS + WS-TAM
041900     IF WS-IND <= 200
042000         MOVE SPACES TO WS-LINHA(WS-IND : )
042100     END-IF.
042200
042300*----------------------------------------------------------------
042400*    COMPACTA BRANCOS INTERNOS REPETIDOS
042500*----------------------------------------------------------------
042600 2110-COMPACTA-BRANCOS.
042700     MOVE 1 TO WS-POS
042800     PERFORM 2111-COMPACTA-BRANCOS-PASSO UNTIL WS-POS > 198.
042900
043000*PASSO DO COMPACTA-BRANCOS - ANDA PELA LINHA TROCANDO SEQUENCIAS
043100*DE ESPACOS REPETIDOS POR UM UNICO ESPACO.
043200 2111-COMPACTA-BRANCOS-PASSO.
043300     IF WS-LINHA(WS-POS:2) = "  "
043400         COMPUTE WS-TAM = 199 - WS-POS
043500         MOVE WS-LINHA(WS-POS + 1 : WS-TAM)
043600           TO WS-LINHA(WS-POS : WS-TAM)
043700         MOVE SPACES TO WS-LINHA(200:1)
043800     ELSE
043900         ADD 1 TO WS-POS
044000     END-IF.
044100
044200*----------------------------------------------------------------
044300*    CLASSIFICA A LINHA EM "DE DATA" (CONTEM ALTA OU BAJA
044400*    SEGUIDO DE DATA DD-MM-AAAA) OU "DE EMPREGADO" (NUM.
044500*    AFILIACAO OU DOCUMENTO ENCONTRADO).  O RESULTADO DA
044600*    PROCURA FICA EM WS-TESTE-AFIL / WS-TESTE-DOC, NUNCA
044700*    DIRETO NO EMPREGADO PENDENTE.
044800*----------------------------------------------------------------
044900 2200-CLASSIFICA-LINHA.
045000     MOVE "NAO" TO WS-LINHA-E-DATA
045100     MOVE "NAO" TO WS-LINHA-E-EMPREGADO
045200     MOVE SPACES TO WS-TESTE-AFIL
045300     MOVE SPACES TO WS-TESTE-DOC
045400     PERFORM 2240-PROCURA-PALAVRA-DATA
045500*SE NAO FOR LINHA DE DATA, TESTA SE TEM CARA DE LINHA DE
045600*EMPREGADO (AFILIACAO E/OU DOCUMENTO PREENCHIDOS).
045700     IF WS-LINHA-E-DATA = "NAO"
045800         PERFORM 2210-EXTRAI-AFILIACAO
045900         PERFORM 2220-EXTRAI-DOCUMENTO
046000*BASTA UM DOS DOIS (AFILIACAO OU DOCUMENTO) TER SIDO
046100*ACHADO PARA A LINHA SER CONSIDERADA DE EMPREGADO.
046200         IF WS-TESTE-AFIL NOT = SPACES
046300                 OR WS-TESTE-DOC NOT = SPACES
046400             MOVE "SIM" TO WS-LINHA-E-EMPREGADO
046500         END-IF
046600     END-IF.
046700
046800*PROCURA, DENTRO DA LINHA, UMA DAS PALAVRAS-CHAVE QUE INDICAM
046900*LINHA DE DATA (ALTA, BAJA, G.C.M, T.C, C.T.P, TAXA).
047000 2240-PROCURA-PALAVRA-DATA.
047100     MOVE 1 TO WS-POS
047200     PERFORM 2241-PROCURA-PALAVRA-DATA-PASSO
047300         UNTIL WS-POS > 193 OR WS-LINHA-E-DATA = "SIM".
047400
047500*PASSO DA PROCURA DE PALAVRA-CHAVE DE DATA - COMPARA A LINHA,
047600*POSICAO A POSICAO, COM CADA PALAVRA DA TABELA.
047700 2241-PROCURA-PALAVRA-DATA-PASSO.
047800     IF WS-LINHA(WS-POS:4) = "ALTA"
047900        OR WS-LINHA(WS-POS:4) = "BAJA"
048000         IF WS-POS + 5 <= 190
048100             MOVE WS-LINHA(WS-POS + 5 : 10) TO WS-DATA-VALIDA
048200             PERFORM 2245-VALIDA-DATA
048300             IF WS-ACHOU = "SIM"
048400                 MOVE "SIM" TO WS-LINHA-E-DATA
048500             END-IF
048600         END-IF
048700     END-IF
048800     ADD 1 TO WS-POS.
048900
049000*VALIDA SE O TRECHO ACHADO REALMENTE TEM CARA DE DATA
049100*(DD/MM/AAAA) ANTES DE CLASSIFICAR A LINHA COMO LINHA DE DATA.
049200 2245-VALIDA-DATA.
049300     MOVE "NAO" TO WS-ACHOU
049400     IF WS-DATA-DIA IS NUMERIC AND WS-DATA-MES IS NUMERIC
049500             AND WS-DATA-ANO IS NUMERIC
049600         IF WS-DATA-VALIDA(3:1) = "-"
049700                 AND WS-DATA-VALIDA(6:1) = "-"
049800             MOVE "SIM" TO WS-ACHOU
049900         END-IF
050000     END-IF.
050100
050200*----------------------------------------------------------------
050300*    EXTRACAO DO NUMERO DE AFILIACAO (PARA WS-TESTE-AFIL)
050400*    2 DIGITOS, 1+ ESPACOS, 9 OU 10 DIGITOS
050500*----------------------------------------------------------------
050600 2210-EXTRAI-AFILIACAO.
050700     MOVE SPACES TO WS-TESTE-AFIL
050800     MOVE "NAO" TO WS-ACHOU
050900     MOVE 1 TO WS-POS
051000     PERFORM 2211-EXTRAI-AFILIACAO-PASSO
051100         UNTIL WS-POS > 187 OR WS-ACHOU = "SIM".
051200
051300*PASSO DA EXTRACAO DO NUM. DE AFILIACAO - ANDA DIGITO A DIGITO
051400*CONTANDO QUANTOS ALGARISMOS SEGUIDOS EXISTEM (RQS0121: O
051500*AFILIADO PODE TER 10 DIGITOS, NAO SO OS 8 ANTIGOS).
051600 2211-EXTRAI-AFILIACAO-PASSO.
051700     IF WS-LINHA(WS-POS:2) IS NUMERIC
051800         COMPUTE WS-IND2 = WS-POS + 2
051900         IF WS-LINHA(WS-IND2:1) = SPACE
052000             PERFORM 2212-PULA-ESPACOS-AFIL
052100                 UNTIL WS-LINHA(WS-IND2:1) NOT = SPACE
052200                     OR WS-IND2 > 195
052300             IF WS-IND2 <= 190
052400                 IF WS-LINHA(WS-IND2:10) IS NUMERIC               FOC0121 
052500                     STRING WS-LINHA(WS-POS:2) DELIMITED SIZE
052600                            " "             DELIMITED SIZE
052700                            WS-LINHA(WS-IND2:10) DELIMITED SIZE
052800                            INTO WS-TESTE-AFIL
052900                     MOVE "SIM" TO WS-ACHOU
053000                 ELSE
053100                     IF WS-LINHA(WS-IND2:9) IS NUMERIC
053200                         STRING WS-LINHA(WS-POS:2) DELIMITED SIZE
053300                            " "              DELIMITED SIZE
053400                            WS-LINHA(WS-IND2:9) DELIMITED SIZE
053500                            INTO WS-TESTE-AFIL
053600                         MOVE "SIM" TO WS-ACHOU
053700                     END-IF
053800                 END-IF
053900             END-IF
054000         END-IF
054100     END-IF
054200     ADD 1 TO WS-POS.
054300
054400*PULA OS ESPACOS EM BRANCO QUE SEPARAM O ROTULO DO NUMERO
054500*DE AFILIACAO DENTRO DA LINHA DE EMPREGADO.
054600 2212-PULA-ESPACOS-AFIL.
054700     ADD 1 TO WS-IND2.
054800
054900*----------------------------------------------------------------
055000*    EXTRACAO DO DOCUMENTO / DNI (PARA WS-TESTE-DOC)
055100*    1 DIGITO, ESPACO(S), 8 OU 9 DIGITOS, 1 LETRA MAIUSCULA
055200*----------------------------------------------------------------
055300 2220-EXTRAI-DOCUMENTO.
055400     MOVE SPACES TO WS-TESTE-DOC
055500     MOVE "NAO" TO WS-ACHOU
055600     MOVE 1 TO WS-POS
055700     PERFORM 2221-EXTRAI-DOCUMENTO-PASSO
055800         UNTIL WS-POS > 188 OR WS-ACHOU = "SIM".
055900
056000*PASSO DA EXTRACAO DO DOCUMENTO - CONTA OS DIGITOS DO
056100*DOCUMENTO DE IDENTIFICACAO QUE VEM LOGO APOS A AFILIACAO.
056200 2221-EXTRAI-DOCUMENTO-PASSO.
056300     IF WS-LINHA(WS-POS:1) IS NUMERIC
056400         COMPUTE WS-IND2 = WS-POS + 1
056500         IF WS-LINHA(WS-IND2:1) = SPACE
056600             PERFORM 2222-PULA-ESPACOS-DOC
056700                 UNTIL WS-LINHA(WS-IND2:1) NOT = SPACE
056800                     OR WS-IND2 > 195
056900             IF WS-IND2 <= 190
057000                 PERFORM 2225-TESTA-DIGITOS-LETRA
057100             END-IF
057200         END-IF
057300     END-IF
057400     ADD 1 TO WS-POS.
057500
057600*PULA OS ESPACOS ENTRE O NUMERO DE AFILIACAO E O INICIO
057700*DO DOCUMENTO DE IDENTIFICACAO.
057800 2222-PULA-ESPACOS-DOC.
057900     ADD 1 TO WS-IND2.
058000
058100*TESTA SE A POSICAO CORRENTE DA LINHA TEM UM DIGITO OU UMA
058200*LETRA, USADO PARA DELIMITAR ONDE O DOCUMENTO TERMINA.
058300 2225-TESTA-DIGITOS-LETRA.
058400     IF WS-LINHA(WS-IND2:9) IS NUMERIC
058500         COMPUTE WS-IND = WS-IND2 + 9
058600         IF WS-LINHA(WS-IND:1) >= "A"
058700                 AND WS-LINHA(WS-IND:1) <= "Z"
058800             STRING WS-LINHA(WS-POS:1)  DELIMITED SIZE
058900                    " "                 DELIMITED SIZE
059000                    WS-LINHA(WS-IND2:9) DELIMITED SIZE
059100                    WS-LINHA(WS-IND:1)  DELIMITED SIZE
059200                    INTO WS-TESTE-DOC
059300             MOVE "SIM" TO WS-ACHOU
059400         END-IF
059500     ELSE
059600         IF WS-LINHA(WS-IND2:8) IS NUMERIC
059700             COMPUTE WS-IND = WS-IND2 + 8
059800             IF WS-LINHA(WS-IND:1) >= "A" AND
059900                WS-LINHA(WS-IND:1) <= "Z"
060000                 STRING WS-LINHA(WS-POS:1)  DELIMITED SIZE
060100                        " "                 DELIMITED SIZE
060200                        WS-LINHA(WS-IND2:8) DELIMITED SIZE
060300                        WS-LINHA(WS-IND:1)  DELIMITED SIZE
060400                        INTO WS-TESTE-DOC
060500                 MOVE "SIM" TO WS-ACHOU
060600             END-IF
060700         END-IF
060800     END-IF.
060900
061000*----------------------------------------------------------------
061100*    LINHA DE EMPREGADO - FECHA O PENDENTE ANTERIOR (SE HOUVER)
061200*    E ABRE UM NOVO EMPREGADO CORRENTE A PARTIR DO QUE JA FOI
061300*    ACHADO NA CLASSIFICACAO.
061400*----------------------------------------------------------------
061500 2500-TRATA-LINHA-EMPREGADO.
061600     IF HA-PENDENTE
061700         PERFORM 2900-FECHA-PENDENTE
061800     END-IF
061900     INITIALIZE SIT-DADOS
062000     MOVE WS-TESTE-AFIL TO SIT-NUM-AFILIACAO
062100     MOVE WS-TESTE-DOC  TO SIT-DOCUMENTO
062200     PERFORM 2230-EXTRAI-NOME
062300     PERFORM 2250-EXTRAI-COD-VERIF
062400     MOVE "SIM" TO WS-PENDENTE.
062500
062600*----------------------------------------------------------------
062700*    EXTRACAO / LIMPEZA DO NOME
062800*----------------------------------------------------------------
062900 2230-EXTRAI-NOME.
063000     MOVE SPACES TO SIT-NOME
063100     MOVE WS-LINHA TO WS-RESTO-DADOS
063200     IF SIT-DOCUMENTO NOT = SPACES
063300         IF WS-RESTO-DADOS(1:1) = SIT-DOCUMENTO(12:1)
063400            AND WS-RESTO-DADOS(2:1) = SPACE
063500             MOVE WS-RESTO-DADOS(3:198) TO WS-RESTO-DADOS(1:198)
063600             MOVE SPACES TO WS-RESTO-DADOS(199:2)
063700         END-IF
063800     END-IF
063900     PERFORM 2231-ACHA-TRECHO-MAIUSCULO
064000     IF WS-ACHOU = "SIM"
064100         PERFORM 2232-PODA-NOME
064200     END-IF.
064300
064400*    PROCURA A PRIMEIRA SEQUENCIA DE LETRAS MAIUSCULAS E
064500*    ESPACOS, TAMANHO 9-61, QUE TENHA PELO MENOS 2 PALAVRAS.
064600 2231-ACHA-TRECHO-MAIUSCULO.
064700     MOVE "NAO" TO WS-ACHOU
064800     MOVE SPACES TO SIT-NOME
064900     MOVE 1 TO WS-POS
065000     PERFORM 2235-ACHA-TRECHO-MAIUSCULO-PASSO
065100         UNTIL WS-POS > 140 OR WS-ACHOU = "SIM".
065200
065300*PASSO DA PROCURA DE TRECHO EM MAIUSCULAS - CLASS LETRA-ACENTUADA
065400*(RQS0362) FOI INCLUIDA AQUI PORQUE O NOME DO AFILIADO VEM SEM
065500*ACENTO NO PDF ORIGINAL MAS ALGUNS RELATORIOS NOVOS JA TRAZEM
065600*VOGAL ACENTUADA - SEM ISSO O PASSO PARAVA DE ACHAR O NOME.
065700 2235-ACHA-TRECHO-MAIUSCULO-PASSO.
065800*    ALT 18-05-2007 RQS TK-0362  O ENTE EMISSOR PASSOU A GRAVAR
065900*                            NOMES COM VOGAL ACENTUADA E NH - O
066000*                            TRECHO MAIUSCULO TEM DE ACEITAR
066100*                            TAMBEM A E I O U N COM ACENTO.
066200     IF (WS-RESTO-DADOS(WS-POS:1) >= "A"
066300            AND WS-RESTO-DADOS(WS-POS:1) <= "Z")
066400         OR WS-RESTO-DADOS(WS-POS:1) IS LETRA-ACENTUADA           RQS0362 
066500         MOVE WS-POS TO WS-IND2
066600         PERFORM 2234-AVANCA-TRECHO-MAIUSCULO
066700             UNTIL WS-IND2 > 198
066800                 OR NOT ((WS-RESTO-DADOS(WS-IND2:1) >= "A"
066900                         AND WS-RESTO-DADOS(WS-IND2:1) <= "Z")
067000                     OR WS-RESTO-DADOS(WS-IND2:1) IS LETRA-ACENTUADA
067100                     OR WS-RESTO-DADOS(WS-IND2:1) = SPACE)
067200         COMPUTE WS-TAM = WS-IND2 - WS-POS
067300         IF WS-TAM >= 9 AND WS-TAM <= 61
067400             MOVE WS-RESTO-DADOS(WS-POS:WS-TAM) TO SIT-NOME
067500             MOVE "SIM" TO WS-ACHOU
067600         ELSE
067700             MOVE WS-IND2 TO WS-POS
067800         END-IF
067900     ELSE
068000         ADD 1 TO WS-POS
068100     END-IF.
068200
068300*AVANCA PELO TRECHO EM MAIUSCULAS (O NOME DO AFILIADO) ATE
068400*ACHAR O PRIMEIRO CARACTER QUE NAO SEJA LETRA MAIUSCULA.
068500 2234-AVANCA-TRECHO-MAIUSCULO.
068600     ADD 1 TO WS-IND2.
068700
068800*    DEPOIS DE ACHADO O TRECHO, TIRA LETRA+ESPACO NO INICIO
068900*    (INICIAL DO DOCUMENTO REPETIDA), TIRA O CODIGO DE 2-4
069000*    POSICOES NO FIM (QUANDO O CVE NAO FOI CORTADO ANTES),
069100*    TIRA LETRAS SOLTAS SOBRANDO NO FIM E SO ACEITA O NOME SE
069200*    FICAREM PELO MENOS 2 PALAVRAS E 10 POSICOES.
069300*    ALT 18-05-2007 RQS TK-0362  PODA AMPLIADA (CODIGO FINAL +
069400*                            LETRAS SOLTAS + RECONFERE TAMANHO).
069500 2232-PODA-NOME.
069600     IF SIT-NOME(2:1) = SPACE
069700         MOVE SIT-NOME(3:58) TO SIT-NOME(1:58)
069800         MOVE SPACES TO SIT-NOME(59:2)
069900     END-IF
070000     PERFORM 2237-PODA-COD-VERIF-NOME
070100     PERFORM 2233-CONTA-PALAVRAS
070200     IF WS-TENTATIVAS >= 3
070300         MOVE "SIM" TO WS-SOBROU-LETRA
070400         PERFORM 2238-PODA-LETRA-SOLTA-PASSO
070500             UNTIL WS-SOBROU-LETRA = "NAO" OR WS-TENTATIVAS < 3
070600     END-IF
070700     PERFORM 2233-CONTA-PALAVRAS
070800     PERFORM 2239-CALCULA-TAM-NOME
070900     IF WS-TENTATIVAS < 2 OR WS-TAM < 10
071000         MOVE SPACES TO SIT-NOME
071100     END-IF.
071200
071300*CONTA QUANTAS PALAVRAS (SEPARADAS POR ESPACO) EXISTEM NO
071400*TRECHO EM MAIUSCULAS, USADO PELA POLITICA DE PODA DO NOME.
071500 2233-CONTA-PALAVRAS.
071600     MOVE 0 TO WS-TENTATIVAS
071700     MOVE "N" TO WS-TESTE-TOKEN(1:1)
071800     MOVE 1 TO WS-POS
071900     PERFORM 2236-CONTA-PALAVRAS-PASSO UNTIL WS-POS > 60.
072000
072100*PASSO DA CONTAGEM DE PALAVRAS - ANDA CARACTER A CARACTER
072200*DETECTANDO AS TRANSICOES DE BRANCO PARA LETRA.
072300 2236-CONTA-PALAVRAS-PASSO.
072400     IF SIT-NOME(WS-POS:1) NOT = SPACE
072500         IF WS-TESTE-TOKEN(1:1) = "N"
072600             ADD 1 TO WS-TENTATIVAS
072700             MOVE "S" TO WS-TESTE-TOKEN(1:1)
072800         END-IF
072900     ELSE
073000         MOVE "N" TO WS-TESTE-TOKEN(1:1)
073100     END-IF
073200     ADD 1 TO WS-POS.
073300
073400*    TIRA O CODIGO DE VERIFICACAO (2-4 POSICOES) QUE SOBROU NO
073500*    FIM DO TRECHO DE NOME (CASO O CVE NAO TENHA SIDO CORTADO
073600*    ANTES DE CHEGAR AQUI - VER 2250-EXTRAI-COD-VERIF).
073700 2237-PODA-COD-VERIF-NOME.                                        RQS0362 
073800     PERFORM 2240-ACHA-ULTIMO-TOKEN-NOME
073900     IF WS-TAM >= 2 AND WS-TAM <= 4
074000         IF WS-POS2 > 1
074100             COMPUTE WS-ULT-TAM = 61 - WS-POS2
074200             MOVE SPACES TO SIT-NOME(WS-POS2:WS-ULT-TAM)
074300         ELSE
074400             MOVE SPACES TO SIT-NOME
074500         END-IF
074600     END-IF.
074700
074800*    UM PASSO DA RETIRADA DE LETRAS SOLTAS NO FIM DO NOME -
074900*    CONTINUA ENQUANTO O ULTIMO TOKEN FOR UMA UNICA LETRA.
075000 2238-PODA-LETRA-SOLTA-PASSO.                                     RQS0362 
075100     PERFORM 2240-ACHA-ULTIMO-TOKEN-NOME
075200     IF WS-TAM = 1
075300         IF WS-POS2 > 1
075400             COMPUTE WS-ULT-TAM = 61 - WS-POS2
075500             MOVE SPACES TO SIT-NOME(WS-POS2:WS-ULT-TAM)
075600         ELSE
075700             MOVE SPACES TO SIT-NOME
075800         END-IF
075900         PERFORM 2233-CONTA-PALAVRAS
076000     ELSE
076100         MOVE "NAO" TO WS-SOBROU-LETRA
076200     END-IF.
076300
076400*    TAMANHO UTIL DO NOME (POSICAO DO ULTIMO CARACTER NAO
076500*    BRANCO) - USADO NA RECONFERENCIA FINAL DA PODA.
076600 2239-CALCULA-TAM-NOME.                                           RQS0362 
076700     MOVE 60 TO WS-POS
076800     PERFORM 2241-PULA-BRANCOS-FINAL-NOME
076900         UNTIL SIT-NOME(WS-POS:1) NOT = SPACE OR WS-POS = 1
077000     MOVE WS-POS TO WS-TAM.
077100
077200*    ACHA O ULTIMO GRUPO DE CARACTERES NAO-BRANCOS DE SIT-NOME
077300*    (VARRENDO DO FIM PARA O COMECO) E DEVOLVE EM WS-TESTE-TOKEN
077400*    / WS-TAM, COM O INICIO DO TOKEN EM WS-POS2.
077500 2240-ACHA-ULTIMO-TOKEN-NOME.                                     RQS0362 
077600     MOVE SPACES TO WS-TESTE-TOKEN
077700     MOVE 0 TO WS-TAM
077800     MOVE 60 TO WS-POS
077900     PERFORM 2241-PULA-BRANCOS-FINAL-NOME
078000         UNTIL SIT-NOME(WS-POS:1) NOT = SPACE OR WS-POS = 1
078100     MOVE WS-POS TO WS-POS2
078200     PERFORM 2242-ACHA-INICIO-TOKEN-NOME
078300         UNTIL SIT-NOME(WS-POS2:1) = SPACE OR WS-POS2 = 1
078400     IF SIT-NOME(WS-POS2:1) = SPACE
078500         ADD 1 TO WS-POS2
078600     END-IF
078700     COMPUTE WS-TAM = WS-POS - WS-POS2 + 1
078800     IF WS-TAM > 0 AND WS-TAM <= 20
078900         MOVE SIT-NOME(WS-POS2:WS-TAM) TO WS-TESTE-TOKEN
079000     END-IF.
079100
079200*ANTES DE ACHAR O ULTIMO TOKEN, PULA OS BRANCOS QUE SOBRARAM
079300*NO FIM DO TRECHO DE NOME.
079400 2241-PULA-BRANCOS-FINAL-NOME.
079500     SUBTRACT 1 FROM WS-POS.
079600
079700*ACHA O INICIO DO ULTIMO TOKEN (PALAVRA) DO NOME, USADO
079800*PARA CHEGAR NO CODIGO VERIFICADOR LOGO APOS O NOME.
079900 2242-ACHA-INICIO-TOKEN-NOME.
080000     SUBTRACT 1 FROM WS-POS2.
080100
080200*----------------------------------------------------------------
080300*    EXTRACAO DO CODIGO DE VERIFICACAO (CLV) - GRUPO
080400*    ALFANUMERICO DE 2-4 CARACTERES NO FIM DO PRIMEIRO CAMPO
080500*    NAO BRANCO, REJEITADO SE FOR NUMERO PURO DE 4 DIGITOS.
080600*----------------------------------------------------------------
080700 2250-EXTRAI-COD-VERIF.
080800     MOVE SPACES TO SIT-COD-VERIF
080900     MOVE WS-LINHA TO WS-RESTO-DADOS
081000     PERFORM 2251-ACHA-ULTIMO-TOKEN
081100     IF WS-TAM >= 2 AND WS-TAM <= 4
081200         IF WS-TAM = 4 AND WS-TESTE-TOKEN(1:4) IS NUMERIC
081300             CONTINUE
081400         ELSE
081500             MOVE WS-TESTE-TOKEN(1:WS-TAM) TO SIT-COD-VERIF
081600         END-IF
081700     END-IF.
081800
081900*    ACHA O ULTIMO GRUPO DE CARACTERES NAO-BRANCOS DE
082000*    WS-RESTO-DADOS (VARRENDO DO FIM PARA O COMECO) E DEVOLVE
082100*    EM WS-TESTE-TOKEN / WS-TAM.
082200 2251-ACHA-ULTIMO-TOKEN.
082300     MOVE SPACES TO WS-TESTE-TOKEN
082400     MOVE 0 TO WS-TAM
082500     MOVE 200 TO WS-POS
082600     PERFORM 2252-PULA-BRANCOS-FINAL
082700         UNTIL WS-RESTO-DADOS(WS-POS:1) NOT = SPACE OR WS-POS = 1
082800     MOVE WS-POS TO WS-POS2
082900     PERFORM 2253-ACHA-INICIO-TOKEN
083000         UNTIL WS-RESTO-DADOS(WS-POS2:1) = SPACE OR WS-POS2 = 1
083100     IF WS-RESTO-DADOS(WS-POS2:1) = SPACE
083200         ADD 1 TO WS-POS2
083300     END-IF
083400     COMPUTE WS-TAM = WS-POS - WS-POS2 + 1
083500     IF WS-TAM > 0 AND WS-TAM <= 20
083600         MOVE WS-RESTO-DADOS(WS-POS2:WS-TAM) TO WS-TESTE-TOKEN
083700     END-IF.
083800
083900*PULA OS BRANCOS NO FIM DO TRECHO ANTES DE PROCURAR O
084000*CODIGO VERIFICADOR.
084100 2252-PULA-BRANCOS-FINAL.
084200     SUBTRACT 1 FROM WS-POS.
084300
084400*ACHA O INICIO DO TOKEN ONDE ESTA O CODIGO VERIFICADOR
084500*(GERALMENTE AS DUAS ULTIMAS LETRAS/DIGITOS DA LINHA).
084600 2253-ACHA-INICIO-TOKEN.
084700     SUBTRACT 1 FROM WS-POS2.
084800
084900*----------------------------------------------------------------
085000*    TRATAMENTO DA LINHA DE DATA (ALTA / BAJA / AMBAS)
085100*    MONTA WS-NOVOSIT E DEPOIS DECIDE SE VAI NO PENDENTE OU
085200*    NA JANELA (ATRIBUICAO RETROATIVA).
085300*----------------------------------------------------------------
085400 2300-TRATA-LINHA-DATA.
085500     INITIALIZE WS-NOVOSIT
085600     PERFORM 2305-LOCALIZA-DATAS
085700     EVALUATE TRUE
085800         WHEN SIT-E-ALTA-BAJA-FLAG = "SIM"
085900             PERFORM 2330-TRATA-ALTA-BAJA
086000         WHEN WS-TESTE-TOKEN(1:1) = "A"
086100             PERFORM 2310-TRATA-SO-ALTA
086200         WHEN OTHER
086300             PERFORM 2320-TRATA-SO-BAJA
086400     END-EVALUATE
086500     IF HA-PENDENTE
086600         PERFORM 2600-MESCLA-NO-PENDENTE
086700     ELSE
086800         PERFORM 2700-ATRIBUICAO-RETROATIVA
086900     END-IF.
087000
087100*    PROCURA TODAS AS PALAVRAS "ALTA"/"BAJA" NA LINHA E MARCA
087200*    SE AS DUAS APARECEM (LINHA "ALTA/BAJA").
087300 2305-LOCALIZA-DATAS.
087400     MOVE "NAO" TO SIT-E-ALTA-BAJA-FLAG
087500     MOVE SPACES TO WS-TESTE-TOKEN
087600     MOVE 1 TO WS-POS
087700     PERFORM 2306-LOCALIZA-DATAS-PASSO UNTIL WS-POS > 180.
087800
087900*PASSO DA LOCALIZACAO DE DATAS - PROCURA, A PARTIR DA POSICAO
088000*CORRENTE, O PROXIMO TRECHO NO FORMATO DD/MM/AAAA.
088100 2306-LOCALIZA-DATAS-PASSO.
088200     IF WS-LINHA(WS-POS:4) = "ALTA"
088300         IF WS-TESTE-TOKEN(1:1) = SPACE
088400             MOVE "ALTA" TO WS-TESTE-TOKEN(1:4)
088500         ELSE
088600             IF WS-TESTE-TOKEN(1:4) = "BAJA"
088700                 MOVE "SIM" TO SIT-E-ALTA-BAJA-FLAG
088800             END-IF
088900         END-IF
089000     END-IF
089100     IF WS-LINHA(WS-POS:4) = "BAJA"
089200         IF WS-TESTE-TOKEN(1:1) = SPACE
089300             MOVE "BAJA" TO WS-TESTE-TOKEN(1:4)
089400         ELSE
089500             IF WS-TESTE-TOKEN(1:4) = "ALTA"
089600                 MOVE "SIM" TO SIT-E-ALTA-BAJA-FLAG
089700             END-IF
089800         END-IF
089900     END-IF
090000     ADD 1 TO WS-POS.
090100
090200*LINHA DE DATA SO COM ALTA (SEM BAJA) - A SITUACAO FICA
090300*EM ABERTO ATE SURGIR UMA BAJA OU O FIM DO AFILIADO.
090400 2310-TRATA-SO-ALTA.
090500*    PADRAO "ALTA D1 D2 RESTO"
090600     PERFORM 2341-ACHA-PRIMEIRO-GRUPO-ALTA
090700     MOVE "ALTA" TO NOV-SITUACAO
090800     PERFORM 2400-TRATA-TOKENS-DADOS THRU 2400-EXIT.
090900
091000*LINHA DE DATA SO COM BAJA (SEM ALTA NOVA) - FECHA A
091100*SITUACAO QUE ESTAVA PENDENTE DESDE A ULTIMA ALTA.
091200 2320-TRATA-SO-BAJA.
091300*    PADRAO "BAJA D1 D2 D3 D4 RESTO"
091400     MOVE "BAJA" TO NOV-SITUACAO
091500     PERFORM 2342-ACHA-ULTIMO-GRUPO-BAJA
091600     PERFORM 2400-TRATA-TOKENS-DADOS THRU 2400-EXIT.
091700
091800*LINHA DE DATA COM ALTA E BAJA NA MESMA LINHA - CASO MAIS
091900*COMUM, GERA UM REGISTRO DE SITUACAO JA FECHADO.
092000 2330-TRATA-ALTA-BAJA.
092100*    PRIMEIRO "ALTA D1 D2" DA AS DATAS DE ALTA; O ULTIMO
092200*    "BAJA D1 D2 D3 D4" DA AS DATAS DE SITUACAO (E AS DE ALTA
092300*    SE O GRUPO ALTA NAO TIVER DADO NENHUMA).
092400     MOVE "ALTA/BAJA" TO NOV-SITUACAO
092500     PERFORM 2341-ACHA-PRIMEIRO-GRUPO-ALTA
092600     PERFORM 2342-ACHA-ULTIMO-GRUPO-BAJA
092700     PERFORM 2400-TRATA-TOKENS-DADOS THRU 2400-EXIT.
092800
092900*    LOCALIZA O PRIMEIRO "ALTA D1 D2" E PREENCHE AS DATAS DE
093000*    ALTA DE WS-NOVOSIT.
093100 2341-ACHA-PRIMEIRO-GRUPO-ALTA.
093200     MOVE 1 TO WS-POS
093300     MOVE "NAO" TO WS-ACHOU
093400     MOVE 0 TO WS-POS2
093500     PERFORM 2343-ACHA-PRIMEIRO-GRUPO-ALTA-PASSO
093600         UNTIL WS-POS > 180 OR WS-ACHOU = "SIM".
093700
093800*PASSO DA PROCURA DO PRIMEIRO GRUPO DE ALTA - VARRE OS TOKENS
093900*DA LINHA ATE ACHAR A PRIMEIRA DATA APOS A PALAVRA ALTA.
094000 2343-ACHA-PRIMEIRO-GRUPO-ALTA-PASSO.
094100     IF WS-LINHA(WS-POS:4) = "ALTA"
094200         COMPUTE WS-IND = WS-POS + 5
094300         MOVE WS-LINHA(WS-IND:10) TO NOV-DT-REAL-ALTA
094400         COMPUTE WS-IND2 = WS-IND + 11
094500         MOVE WS-LINHA(WS-IND2:10) TO NOV-DT-EFET-ALTA
094600         COMPUTE WS-POS2 = WS-IND2 + 11
094700         MOVE "SIM" TO WS-ACHOU
094800     END-IF
094900     ADD 1 TO WS-POS.
095000
095100*    LOCALIZA O ULTIMO "BAJA D1 D2 D3 D4" E PREENCHE AS DATAS
095200*    DE SITUACAO DE WS-NOVOSIT (E AS DE ALTA SE AINDA VAZIAS).
095300 2342-ACHA-ULTIMO-GRUPO-BAJA.
095400     MOVE 0 TO WS-TENTATIVAS
095500     MOVE 1 TO WS-POS
095600     PERFORM 2344-ACHA-ULTIMO-GRUPO-BAJA-PASSO UNTIL WS-POS > 180
095700     IF WS-TENTATIVAS > 0
095800         MOVE WS-TENTATIVAS TO WS-POS
095900         COMPUTE WS-IND = WS-POS + 5
096000         IF NOV-DT-REAL-ALTA = SPACES
096100             MOVE WS-LINHA(WS-IND:10) TO NOV-DT-REAL-ALTA
096200         END-IF
096300         COMPUTE WS-IND2 = WS-IND + 11
096400         IF NOV-DT-EFET-ALTA = SPACES
096500             MOVE WS-LINHA(WS-IND2:10) TO NOV-DT-EFET-ALTA
096600         END-IF
096700         COMPUTE WS-POS = WS-IND2 + 11
096800         MOVE WS-LINHA(WS-POS:10) TO NOV-DT-REAL-BAJA
096900         COMPUTE WS-IND = WS-POS + 11
097000         MOVE WS-LINHA(WS-IND:10) TO NOV-DT-EFET-BAJA
097100         COMPUTE WS-POS2 = WS-IND + 11
097200     END-IF.
097300
097400*PASSO DA PROCURA DO ULTIMO GRUPO DE BAJA - VARRE OS TOKENS
097500*DE TRAS PARA FRENTE ATE ACHAR A ULTIMA DATA APOS BAJA.
097600 2344-ACHA-ULTIMO-GRUPO-BAJA-PASSO.
097700     IF WS-LINHA(WS-POS:4) = "BAJA"
097800         MOVE WS-POS TO WS-TENTATIVAS
097900     END-IF
098000     ADD 1 TO WS-POS.
098100
098200*----------------------------------------------------------------
098300*    TRATAMENTO DOS TOKENS DE DADOS (G-C-M, T-C, C-T-P,
098400*    TIPOS-AT-IT, IMS, TOTAL, DIAS-COT) NO RESTO DA LINHA,
098500*    PARA WS-NOVOSIT.
098600*----------------------------------------------------------------
098700 2400-TRATA-TOKENS-DADOS.
098800     IF WS-POS2 = 0 OR WS-POS2 > 199
098900         MOVE 1 TO WS-POS2
099000     END-IF
099100     MOVE WS-LINHA(WS-POS2:) TO WS-RESTO-DADOS
099200     PERFORM 2410-RETIRA-CLV-DO-RESTO
099300     PERFORM 2420-QUEBRA-TOKENS
099400     IF WS-NUM-TOKENS < 6
099500         GO TO 2400-EXIT
099600     END-IF
099700     IF WS-TOKEN(1) IS NUMERIC
099800         MOVE WS-TOKEN(1) TO NOV-GRUPO-COTIZ
099900     END-IF
100000     MOVE WS-TOKEN(2) TO NOV-TIPO-CONTRATO
100100     PERFORM 2430-ACHA-TOKEN-DECIMAL
100200     IF WS-IND-ATIT = 0
100300*    NENHUM TOKEN DECIMAL ACHADO - OS ULTIMOS 4 TOKENS SAO AS
100400*    TAXAS E OS DIAS, C-T-P FICA NO PADRAO (100)
100500         MOVE "100" TO NOV-COEF-PARCIAL
100600         COMPUTE WS-IND = WS-NUM-TOKENS - 3
100700         PERFORM 2440-MOVE-TAXAS
100800     ELSE
100900         IF WS-IND-ATIT > 3                                       JAR0239 
101000             MOVE WS-TOKEN(3) TO NOV-COEF-PARCIAL
101100             IF NOV-COEF-PARCIAL(1:1) IS NOT NUMERIC
101200                 MOVE "100" TO NOV-COEF-PARCIAL
101300             END-IF
101400         ELSE
101500             MOVE "100" TO NOV-COEF-PARCIAL
101600         END-IF
101700         MOVE WS-IND-ATIT TO WS-IND
101800         PERFORM 2440-MOVE-TAXAS
101900     END-IF.
102000 2400-EXIT.
102100     EXIT.
102200
102300*RETIRA O TOKEN DE CLASSIFICACAO (G.C.M, T.C, C.T.P) DO
102400*RESTO DA LINHA PARA SOBRAR SO OS TOKENS NUMERICOS/TAXA.
102500 2410-RETIRA-CLV-DO-RESTO.
102600     PERFORM 2251-ACHA-ULTIMO-TOKEN
102700     IF WS-TAM >= 2 AND WS-TAM <= 4
102800         PERFORM 2411-TOKEN-TEM-LETRA
102900         IF WS-ACHOU = "SIM"
103000             MOVE WS-TESTE-TOKEN(1:WS-TAM) TO NOV-COD-VERIF
103100             MOVE SPACES TO WS-RESTO-DADOS(WS-POS2:WS-TAM)
103200         END-IF
103300     END-IF.
103400
103500*TESTA SE O TOKEN CORRENTE CONTEM ALGUMA LETRA (USADO PARA
103600*DIFERENCIAR TOKEN DE CLASSIFICACAO DE TOKEN NUMERICO).
103700 2411-TOKEN-TEM-LETRA.
103800     MOVE "NAO" TO WS-ACHOU
103900     MOVE 1 TO WS-POS
104000     PERFORM 2412-TOKEN-TEM-LETRA-PASSO
104100         UNTIL WS-POS > WS-TAM OR WS-ACHOU = "SIM".
104200
104300*PASSO DO TESTE DE LETRA NO TOKEN - ANDA POSICAO A POSICAO
104400*DENTRO DO TOKEN CORRENTE.
104500 2412-TOKEN-TEM-LETRA-PASSO.
104600     IF WS-TESTE-TOKEN(WS-POS:1) >= "A"
104700             AND WS-TESTE-TOKEN(WS-POS:1) <= "Z"
104800         MOVE "SIM" TO WS-ACHOU
104900     END-IF
105000     ADD 1 TO WS-POS.
105100
105200*QUEBRA O RESTO DA LINHA DE DADOS EM TOKENS SEPARADOS POR
105300*ESPACO PARA DEPOIS CLASSIFICAR CADA UM (CODIGO, TAXA ETC).
105400 2420-QUEBRA-TOKENS.
105500     MOVE 0 TO WS-NUM-TOKENS
105600     MOVE SPACES TO WS-TOKENS
105700     UNSTRING WS-RESTO-DADOS DELIMITED BY ALL SPACES
105800         INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3) WS-TOKEN(4)
105900              WS-TOKEN(5) WS-TOKEN(6) WS-TOKEN(7) WS-TOKEN(8)
106000              WS-TOKEN(9) WS-TOKEN(10) WS-TOKEN(11) WS-TOKEN(12)
106100         TALLYING IN WS-NUM-TOKENS
106200     END-UNSTRING.
106300
106400*    ACHA O PRIMEIRO TOKEN NA FORMA DIGITOS,99 (INDICE >= 3)
106500 2430-ACHA-TOKEN-DECIMAL.
106600     MOVE 0 TO WS-IND-ATIT
106700     MOVE 3 TO WS-IND
106800     PERFORM 2432-ACHA-TOKEN-DECIMAL-PASSO
106900         UNTIL WS-IND > WS-NUM-TOKENS OR WS-IND-ATIT NOT = 0.
107000
107100*PASSO DA PROCURA DO TOKEN DECIMAL - ANDA TOKEN A TOKEN
107200*TESTANDO O FORMATO DE CADA UM.
107300 2432-ACHA-TOKEN-DECIMAL-PASSO.
107400     MOVE WS-TOKEN(WS-IND) TO WS-TESTE-TOKEN
107500     PERFORM 2431-TESTA-FORMATO-DECIMAL
107600     IF WS-ACHOU = "SIM"
107700         MOVE WS-IND TO WS-IND-ATIT
107800     END-IF
107900     ADD 1 TO WS-IND.
108000
108100*TESTA SE O TOKEN CORRENTE ESTA NO FORMATO NUMERICO COM
108200*VIRGULA DECIMAL (PADRAO USADO PELA TAXA DE CONTRIBUICAO).
108300 2431-TESTA-FORMATO-DECIMAL.
108400     MOVE "NAO" TO WS-ACHOU
108500     MOVE 0 TO WS-VIRGULA-POS
108600     MOVE 1 TO WS-POS
108700     PERFORM 2433-TESTA-FORMATO-DECIMAL-PASSO UNTIL WS-POS > 18
108800     IF WS-VIRGULA-POS > 0
108900         IF WS-TESTE-TOKEN(WS-VIRGULA-POS + 1:2) IS NUMERIC
109000             IF WS-TESTE-TOKEN(WS-VIRGULA-POS + 3:1) = SPACE
109100                 MOVE "SIM" TO WS-ACHOU
109200             END-IF
109300         END-IF
109400     END-IF.
109500
109600*PASSO DO TESTE DE FORMATO DECIMAL - CONFERE DIGITO A DIGITO
109700*E A POSICAO DA VIRGULA DENTRO DO TOKEN.
109800 2433-TESTA-FORMATO-DECIMAL-PASSO.
109900     IF WS-TESTE-TOKEN(WS-POS:1) = ","
110000         MOVE WS-POS TO WS-VIRGULA-POS
110100     END-IF
110200     ADD 1 TO WS-POS.
110300
110400*    MOVE OS TRES TOKENS A PARTIR DO INDICE WS-IND PARA AS
110500*    TAXAS, E O TOKEN SEGUINTE PARA OS DIAS DE COTIZACAO.
110600 2440-MOVE-TAXAS.
110700     MOVE WS-TOKEN(WS-IND) TO WS-TOKEN-ENTRADA
110800     PERFORM 2441-CONVERTE-VIRGULA
110900     MOVE WS-RESULT-CONVERT TO NOV-TAXA-ATIT
111000     ADD 1 TO WS-IND
111100     MOVE WS-TOKEN(WS-IND) TO WS-TOKEN-ENTRADA
111200     PERFORM 2441-CONVERTE-VIRGULA
111300     MOVE WS-RESULT-CONVERT TO NOV-TAXA-IMS
111400     ADD 1 TO WS-IND
111500     MOVE WS-TOKEN(WS-IND) TO WS-TOKEN-ENTRADA
111600     PERFORM 2441-CONVERTE-VIRGULA
111700     MOVE WS-RESULT-CONVERT TO NOV-TAXA-TOTAL
111800     ADD 1 TO WS-IND
111900     IF WS-TOKEN(WS-IND) IS NUMERIC
112000         MOVE WS-TOKEN(WS-IND) TO NOV-DIAS-COTIZ
112100     END-IF.
112200
112300*    CONVERTE UM TOKEN "99,99" (OU "9,99") DE WS-TOKEN-ENTRADA
112400*    PARA O CAMPO NUMERICO WS-RESULT-CONVERT (9(02)V99).
112500 2441-CONVERTE-VIRGULA.
112600     MOVE ZEROS TO WS-RESULT-CONVERT
112700     MOVE 0 TO WS-VIRGULA-POS
112800     MOVE 1 TO WS-POS
112900     PERFORM 2442-CONVERTE-VIRGULA-PASSO UNTIL WS-POS > 18
113000     IF WS-VIRGULA-POS = 2
113100         IF WS-TOKEN-ENTRADA(1:1) IS NUMERIC
113200                 AND WS-TOKEN-ENTRADA(3:2) IS NUMERIC
113300             STRING "0" WS-TOKEN-ENTRADA(1:1)
113400                    WS-TOKEN-ENTRADA(3:2)
113500                 DELIMITED SIZE INTO WS-BUF4
113600             MOVE WS-BUF4 TO WS-RESULT-CONVERT-R
113700         END-IF
113800     ELSE
113900         IF WS-VIRGULA-POS = 3
114000             IF WS-TOKEN-ENTRADA(1:2) IS NUMERIC
114100                     AND WS-TOKEN-ENTRADA(4:2) IS NUMERIC
114200                 STRING WS-TOKEN-ENTRADA(1:2)
114300                        WS-TOKEN-ENTRADA(4:2)
114400                     DELIMITED SIZE INTO WS-BUF4
114500                 MOVE WS-BUF4 TO WS-RESULT-CONVERT-R
114600             END-IF
114700         END-IF
114800     END-IF.
114900
115000*PASSO DA CONVERSAO DE VIRGULA - TROCA A VIRGULA DECIMAL
115100*PELO PONTO, POSICAO A POSICAO, PARA PODER MOVER PARA UM
115200*CAMPO NUMERICO COM USO (RQS0201).
115300 2442-CONVERTE-VIRGULA-PASSO.
115400     IF WS-TOKEN-ENTRADA(WS-POS:1) = ","
115500         MOVE WS-POS TO WS-VIRGULA-POS
115600     END-IF
115700     ADD 1 TO WS-POS.
115800
115900*----------------------------------------------------------------
116000*    FUNDE WS-NOVOSIT NO EMPREGADO PENDENTE - DUAS SITUACOES
116100*    DIFERENTES VIRAM "ALTA/BAJA"; DATAS DE SITUACAO SEMPRE
116200*    SOBRESCREVEM, DATAS DE ALTA SO PREENCHEM SE VAZIAS.
116300*----------------------------------------------------------------
116400 2600-MESCLA-NO-PENDENTE.
116500     IF SIT-SITUACAO = SPACES
116600         MOVE NOV-SITUACAO TO SIT-SITUACAO
116700     ELSE
116800         IF SIT-SITUACAO NOT = NOV-SITUACAO
116900             MOVE "ALTA/BAJA" TO SIT-SITUACAO
117000         END-IF
117100     END-IF
117200     IF SIT-DT-REAL-ALTA = SPACES
117300         MOVE NOV-DT-REAL-ALTA TO SIT-DT-REAL-ALTA
117400     END-IF
117500     IF SIT-DT-EFET-ALTA = SPACES
117600         MOVE NOV-DT-EFET-ALTA TO SIT-DT-EFET-ALTA
117700     END-IF
117800     IF NOV-DT-REAL-BAJA NOT = SPACES
117900         MOVE NOV-DT-REAL-BAJA TO SIT-DT-REAL-BAJA
118000     END-IF
118100     IF NOV-DT-EFET-BAJA NOT = SPACES
118200         MOVE NOV-DT-EFET-BAJA TO SIT-DT-EFET-BAJA
118300     END-IF
118400     IF SIT-GRUPO-COTIZ = SPACES
118500         MOVE NOV-GRUPO-COTIZ TO SIT-GRUPO-COTIZ
118600     END-IF
118700     IF SIT-TIPO-CONTRATO = SPACES
118800         MOVE NOV-TIPO-CONTRATO TO SIT-TIPO-CONTRATO
118900     END-IF
119000     IF SIT-COEF-PARCIAL = SPACES
119100         MOVE NOV-COEF-PARCIAL TO SIT-COEF-PARCIAL
119200     END-IF
119300     IF SIT-TAXA-ATIT = ZEROS
119400         MOVE NOV-TAXA-ATIT TO SIT-TAXA-ATIT
119500     END-IF
119600     IF SIT-TAXA-IMS = ZEROS
119700         MOVE NOV-TAXA-IMS TO SIT-TAXA-IMS
119800     END-IF
119900     IF SIT-TAXA-TOTAL = ZEROS
120000         MOVE NOV-TAXA-TOTAL TO SIT-TAXA-TOTAL
120100     END-IF
120200     IF SIT-DIAS-COTIZ = ZEROS
120300         MOVE NOV-DIAS-COTIZ TO SIT-DIAS-COTIZ
120400     END-IF
120500     IF SIT-COD-VERIF = SPACES
120600         MOVE NOV-COD-VERIF TO SIT-COD-VERIF
120700     END-IF.
120800
120900*----------------------------------------------------------------
121000*    SEM EMPREGADO PENDENTE - PROCURA NA JANELA O EMPREGADO
121100*    MAIS RECEM-FECHADO QUE AINDA NAO TEM SITUACAO E ATRIBUI
121200*    WS-NOVOSIT A ELE (TK-0129 / TK-0355).
121300*----------------------------------------------------------------
121400 2700-ATRIBUICAO-RETROATIVA.                                      PVN0355 
121500     MOVE "NAO" TO WS-ACHOU
121600     COMPUTE WS-JAN-IND = WS-JAN-PROXIMA - 1
121700     IF WS-JAN-IND < 1
121800         MOVE 5 TO WS-JAN-IND
121900     END-IF
122000     MOVE 1 TO WS-TENTATIVAS
122100     PERFORM 2701-ATRIBUICAO-RETROATIVA-PASSO
122200         UNTIL WS-TENTATIVAS > 5 OR WS-ACHOU = "SIM".
122300
122400*PASSO DA ATRIBUICAO RETROATIVA (PVN0355) - PERCORRE A
122500*JANELA DE 5 POSICOES PROCURANDO O SLOT LIVRE MAIS ANTIGO
122600*PARA ENCAIXAR A SITUACAO QUE CHEGOU FORA DE ORDEM.
122700 2701-ATRIBUICAO-RETROATIVA-PASSO.
122800     IF JAN-OCUPADO(WS-JAN-IND) = "S"
122900             AND JAN-SITUACAO(WS-JAN-IND) = SPACES
123000         PERFORM 2710-COPIA-NOVOSIT-PARA-JANELA
123100         MOVE "SIM" TO WS-ACHOU
123200     END-IF
123300     COMPUTE WS-JAN-IND = WS-JAN-IND - 1
123400     IF WS-JAN-IND < 1
123500         MOVE 5 TO WS-JAN-IND
123600     END-IF
123700     ADD 1 TO WS-TENTATIVAS.
123800
123900*COPIA O REGISTRO WS-NOVOSIT PARA O PRIMEIRO SLOT VAGO DA
124000*JANELA TAB-JANELA (PVN0355).
124100 2710-COPIA-NOVOSIT-PARA-JANELA.
124200     MOVE NOV-SITUACAO      TO JAN-SITUACAO(WS-JAN-IND)
124300     IF JAN-DT-REAL-ALTA(WS-JAN-IND) = SPACES
124400         MOVE NOV-DT-REAL-ALTA TO JAN-DT-REAL-ALTA(WS-JAN-IND)
124500     END-IF
124600     IF JAN-DT-EFET-ALTA(WS-JAN-IND) = SPACES
124700         MOVE NOV-DT-EFET-ALTA TO JAN-DT-EFET-ALTA(WS-JAN-IND)
124800     END-IF
124900     MOVE NOV-DT-REAL-BAJA  TO JAN-DT-REAL-BAJA(WS-JAN-IND)
125000     MOVE NOV-DT-EFET-BAJA  TO JAN-DT-EFET-BAJA(WS-JAN-IND)
125100     IF JAN-GRUPO-COTIZ(WS-JAN-IND) = SPACES
125200         MOVE NOV-GRUPO-COTIZ TO JAN-GRUPO-COTIZ(WS-JAN-IND)
125300     END-IF
125400     IF JAN-TIPO-CONTRATO(WS-JAN-IND) = SPACES
125500         MOVE NOV-TIPO-CONTRATO TO JAN-TIPO-CONTRATO(WS-JAN-IND)
125600     END-IF
125700     IF JAN-COEF-PARCIAL(WS-JAN-IND) = SPACES
125800         MOVE NOV-COEF-PARCIAL TO JAN-COEF-PARCIAL(WS-JAN-IND)
125900     END-IF
126000     IF JAN-TAXA-ATIT(WS-JAN-IND) = ZEROS
126100         MOVE NOV-TAXA-ATIT TO JAN-TAXA-ATIT(WS-JAN-IND)
126200     END-IF
126300     IF JAN-TAXA-IMS(WS-JAN-IND) = ZEROS
126400         MOVE NOV-TAXA-IMS TO JAN-TAXA-IMS(WS-JAN-IND)
126500     END-IF
126600     IF JAN-TAXA-TOTAL(WS-JAN-IND) = ZEROS
126700         MOVE NOV-TAXA-TOTAL TO JAN-TAXA-TOTAL(WS-JAN-IND)
126800     END-IF
126900     IF JAN-DIAS-COTIZ(WS-JAN-IND) = ZEROS
127000         MOVE NOV-DIAS-COTIZ TO JAN-DIAS-COTIZ(WS-JAN-IND)
127100     END-IF
127200     IF JAN-COD-VERIF(WS-JAN-IND) = SPACES
127300         MOVE NOV-COD-VERIF TO JAN-COD-VERIF(WS-JAN-IND)
127400     END-IF.
127500
127600*----------------------------------------------------------------
127700*    FECHA O EMPREGADO CORRENTE - DEFAULT DO C-T-P, GRAVA NA
127800*    JANELA DE RECEM-FECHADOS (ESVAZIANDO O MAIS ANTIGO PARA A
127900*    ORDENACAO QUANDO A JANELA ESTIVER CHEIA).
128000*----------------------------------------------------------------
128100 2900-FECHA-PENDENTE.
128200     IF SIT-COEF-PARCIAL = SPACES
128300         MOVE "100" TO SIT-COEF-PARCIAL
128400     END-IF
128500     IF JAN-OCUPADO(WS-JAN-PROXIMA) = "S"
128600         PERFORM 2910-LIBERA-ITEM-JANELA
128700     END-IF
128800     MOVE "S"                  TO JAN-OCUPADO(WS-JAN-PROXIMA)
128900     MOVE SIT-NUM-AFILIACAO
129000         TO JAN-NUM-AFILIACAO(WS-JAN-PROXIMA)
129100     MOVE SIT-DOCUMENTO        TO JAN-DOCUMENTO(WS-JAN-PROXIMA)
129200     MOVE SIT-SITUACAO         TO JAN-SITUACAO(WS-JAN-PROXIMA)
129300     MOVE SIT-DT-REAL-ALTA     TO JAN-DT-REAL-ALTA(WS-JAN-PROXIMA)
129400     MOVE SIT-DT-EFET-ALTA     TO JAN-DT-EFET-ALTA(WS-JAN-PROXIMA)
129500     MOVE SIT-DT-REAL-BAJA     TO JAN-DT-REAL-BAJA(WS-JAN-PROXIMA)
129600     MOVE SIT-DT-EFET-BAJA     TO JAN-DT-EFET-BAJA(WS-JAN-PROXIMA)
129700     MOVE SIT-NOME             TO JAN-NOME(WS-JAN-PROXIMA)
129800     MOVE SIT-GRUPO-COTIZ      TO JAN-GRUPO-COTIZ(WS-JAN-PROXIMA)
129900     MOVE SIT-TIPO-CONTRATO
130000         TO JAN-TIPO-CONTRATO(WS-JAN-PROXIMA)
130100     MOVE SIT-COEF-PARCIAL     TO JAN-COEF-PARCIAL(WS-JAN-PROXIMA)
130200     MOVE SIT-TAXA-ATIT        TO JAN-TAXA-ATIT(WS-JAN-PROXIMA)
130300     MOVE SIT-TAXA-IMS         TO JAN-TAXA-IMS(WS-JAN-PROXIMA)
130400     MOVE SIT-TAXA-TOTAL       TO JAN-TAXA-TOTAL(WS-JAN-PROXIMA)
130500     MOVE SIT-DIAS-COTIZ       TO JAN-DIAS-COTIZ(WS-JAN-PROXIMA)
130600     MOVE SIT-COD-VERIF        TO JAN-COD-VERIF(WS-JAN-PROXIMA)
130700     ADD 1 TO WS-JAN-PROXIMA
130800     IF WS-JAN-PROXIMA > 5
130900         MOVE 1 TO WS-JAN-PROXIMA
131000     END-IF
131100     MOVE "NAO" TO WS-PENDENTE.
131200
131300*LIBERA (RELEASE) O ITEM DA JANELA QUE FOI ESCOLHIDO PARA
131400*SAIR, DEVOLVENDO O SLOT PARA REUSO.
131500 2910-LIBERA-ITEM-JANELA.
131600     MOVE JAN-NUM-AFILIACAO(WS-JAN-PROXIMA) TO LIB-NUM-AFILIACAO
131700     MOVE JAN-DOCUMENTO(WS-JAN-PROXIMA)     TO LIB-DOCUMENTO
131800     MOVE JAN-SITUACAO(WS-JAN-PROXIMA)      TO LIB-SITUACAO
131900     MOVE JAN-DT-REAL-ALTA(WS-JAN-PROXIMA)  TO LIB-DT-REAL-ALTA
132000     MOVE JAN-DT-EFET-ALTA(WS-JAN-PROXIMA)  TO LIB-DT-EFET-ALTA
132100     MOVE JAN-DT-REAL-BAJA(WS-JAN-PROXIMA)  TO LIB-DT-REAL-BAJA
132200     MOVE JAN-DT-EFET-BAJA(WS-JAN-PROXIMA)  TO LIB-DT-EFET-BAJA
132300     MOVE JAN-NOME(WS-JAN-PROXIMA)          TO LIB-NOME
132400     MOVE JAN-GRUPO-COTIZ(WS-JAN-PROXIMA)   TO LIB-GRUPO-COTIZ
132500     MOVE JAN-TIPO-CONTRATO(WS-JAN-PROXIMA) TO LIB-TIPO-CONTRATO
132600     MOVE JAN-COEF-PARCIAL(WS-JAN-PROXIMA)  TO LIB-COEF-PARCIAL
132700     MOVE JAN-TAXA-ATIT(WS-JAN-PROXIMA)     TO LIB-TAXA-ATIT
132800     MOVE JAN-TAXA-IMS(WS-JAN-PROXIMA)      TO LIB-TAXA-IMS
132900     MOVE JAN-TAXA-TOTAL(WS-JAN-PROXIMA)    TO LIB-TAXA-TOTAL
133000     MOVE JAN-DIAS-COTIZ(WS-JAN-PROXIMA)    TO LIB-DIAS-COTIZ
133100     MOVE JAN-COD-VERIF(WS-JAN-PROXIMA)     TO LIB-COD-VERIF
133200     PERFORM 2920-FILTRA-E-LIBERA.
133300
133400*ESVAZIA TODA A JANELA DE RETROATIVIDADE NO FIM DO AFILIADO
133500*(OU NO FIM DO ARQUIVO), LIBERANDO O QUE AINDA ESTIVER
133600*PENDENTE NOS 5 SLOTS (PVN0355).
133700 2950-ESVAZIA-JANELA.                                             PVN0355 
133800     MOVE 1 TO WS-JAN-IND
133900     PERFORM 2951-ESVAZIA-JANELA-PASSO UNTIL WS-JAN-IND > 5.
134000
134100*PASSO DO ESVAZIAMENTO DA JANELA - TESTA CADA SLOT E LIBERA
134200*OS QUE ESTIVEREM OCUPADOS.
134300 2951-ESVAZIA-JANELA-PASSO.
134400     IF JAN-OCUPADO(WS-JAN-IND) = "S"
134500         MOVE JAN-NUM-AFILIACAO(WS-JAN-IND) TO LIB-NUM-AFILIACAO
134600         MOVE JAN-DOCUMENTO(WS-JAN-IND)     TO LIB-DOCUMENTO
134700         MOVE JAN-SITUACAO(WS-JAN-IND)      TO LIB-SITUACAO
134800         MOVE JAN-DT-REAL-ALTA(WS-JAN-IND)  TO LIB-DT-REAL-ALTA
134900         MOVE JAN-DT-EFET-ALTA(WS-JAN-IND)  TO LIB-DT-EFET-ALTA
135000         MOVE JAN-DT-REAL-BAJA(WS-JAN-IND)  TO LIB-DT-REAL-BAJA
135100         MOVE JAN-DT-EFET-BAJA(WS-JAN-IND)  TO LIB-DT-EFET-BAJA
135200         MOVE JAN-NOME(WS-JAN-IND)          TO LIB-NOME
135300         MOVE JAN-GRUPO-COTIZ(WS-JAN-IND)   TO LIB-GRUPO-COTIZ
135400         MOVE JAN-TIPO-CONTRATO(WS-JAN-IND) TO LIB-TIPO-CONTRATO
135500         MOVE JAN-COEF-PARCIAL(WS-JAN-IND)  TO LIB-COEF-PARCIAL
135600         MOVE JAN-TAXA-ATIT(WS-JAN-IND)     TO LIB-TAXA-ATIT
135700         MOVE JAN-TAXA-IMS(WS-JAN-IND)      TO LIB-TAXA-IMS
135800         MOVE JAN-TAXA-TOTAL(WS-JAN-IND)    TO LIB-TAXA-TOTAL
135900         MOVE JAN-DIAS-COTIZ(WS-JAN-IND)    TO LIB-DIAS-COTIZ
136000         MOVE JAN-COD-VERIF(WS-JAN-IND)     TO LIB-COD-VERIF
136100         PERFORM 2920-FILTRA-E-LIBERA
136200     END-IF
136300     ADD 1 TO WS-JAN-IND.
136400
136500*----------------------------------------------------------------
136600*    FILTROS DE SAIDA (NOME CORROMPIDO, REGISTRO SEM NENHUM
136700*    DADO CHAVE) E RELEASE PARA A ORDENACAO.
136800*----------------------------------------------------------------
136900 2920-FILTRA-E-LIBERA.
137000     IF LIB-NOME = WS-NOME-CORROMPIDO
137100         ADD 1 TO WS-TOT-DESCARTADOS                              LSC0320 
137200     ELSE
137300         IF LIB-NUM-AFILIACAO = SPACES AND LIB-DOCUMENTO = SPACES
137400                 AND LIB-NOME = SPACES
137500             ADD 1 TO WS-TOT-DESCARTADOS
137600         ELSE
137700             MOVE LIB-NUM-AFILIACAO TO ORD-CHAVE-ORDEM
137800             IF ORD-CHAVE-ORDEM = SPACES
137900                 MOVE HIGH-VALUES TO ORD-CHAVE-ORDEM
138000             END-IF
138100             MOVE WS-LIBERADO TO ORD-DADOS
138200             RELEASE ORD-REG
138300         END-IF
138400     END-IF.
138500
138600*----------------------------------------------------------------
138700*    OUTPUT PROCEDURE DO SORT - DEVOLVE OS REGISTROS JA EM
138800*    ORDEM, GRAVA O ARQUIVO DE SAIDA E ACUMULA OS TOTAIS DE
138900*    CONTROLE (REGRA DO PASSO 7 DA REORGANIZACAO).
139000*----------------------------------------------------------------
139100 9000-GRAVA-SAIDA.
139200     OPEN OUTPUT EMPREGADOS-SAIDA
139300     MOVE "NAO" TO WS-FIM-ARQUIVO
139400     PERFORM 9005-RETORNA-ORDENADO
139500     PERFORM 9010-CONTA-E-GRAVA UNTIL HOUVE-FIM-ARQUIVO
139600     CLOSE EMPREGADOS-SAIDA.
139700
139800*OUTPUT PROCEDURE DO SORT - DEVOLVE (RETURN) OS REGISTROS
139900*JA ORDENADOS PELA CHAVE DE AFILIACAO+DATA.
140000 9005-RETORNA-ORDENADO.
140100     RETURN ORDENA-SIT
140200         AT END MOVE "SIM" TO WS-FIM-ARQUIVO
140300     END-RETURN.
140400
140500*CONTA E GRAVA CADA REGISTRO DEVOLVIDO PELO SORT NO ARQUIVO
140600*DE SAIDA, MANTENDO O TOTAL PARA O RELATORIO DE CONTROLE.
140700 9010-CONTA-E-GRAVA.
140800     ADD 1 TO WS-TOT-EMPREGADOS
140900     IF ORD2-SITUACAO       NOT = SPACES
141000         ADD 1 TO WS-TOT-SITUACAO
141100     END-IF
141200     IF ORD2-DT-REAL-ALTA   NOT = SPACES
141300         ADD 1 TO WS-TOT-REAL-ALTA
141400     END-IF
141500     IF ORD2-DT-EFET-ALTA   NOT = SPACES
141600         ADD 1 TO WS-TOT-EFET-ALTA
141700     END-IF
141800     IF ORD2-DT-REAL-BAJA   NOT = SPACES
141900         ADD 1 TO WS-TOT-REAL-BAJA
142000     END-IF
142100     IF ORD2-DT-EFET-BAJA   NOT = SPACES
142200         ADD 1 TO WS-TOT-EFET-BAJA
142300     END-IF
142400     IF ORD2-GRUPO-COTIZ    NOT = SPACES
142500         ADD 1 TO WS-TOT-GRUPO-COTIZ
142600     END-IF
142700     IF ORD2-TIPO-CONTRATO  NOT = SPACES
142800         ADD 1 TO WS-TOT-TIPO-CONTR
142900     END-IF
143000     IF ORD2-TAXA-ATIT      NOT = ZEROS
143100         ADD 1 TO WS-TOT-TAXA-ATIT
143200     END-IF
143300     IF ORD2-TAXA-IMS       NOT = ZEROS
143400         ADD 1 TO WS-TOT-TAXA-IMS
143500     END-IF
143600     IF ORD2-TAXA-TOTAL     NOT = ZEROS
143700         ADD 1 TO WS-TOT-TAXA-TOTAL
143800     END-IF
143900     IF ORD2-DIAS-COTIZ     NOT = ZEROS
144000         ADD 1 TO WS-TOT-DIAS-COTIZ
144100     END-IF
144200     IF ORD2-COD-VERIF      NOT = SPACES
144300         ADD 1 TO WS-TOT-COD-VERIF
144400     END-IF
144500     MOVE ORD-DADOS TO REG-EMP-SAIDA
144600     WRITE REG-EMP-SAIDA
144700     PERFORM 9005-RETORNA-ORDENADO.
144800
144900*----------------------------------------------------------------
145000*    GRAVA OS TOTAIS DE CONTROLE PARA O VLQUAL LER NO FIM DO
145100*    PROCESSAMENTO DO RELATORIO FINAL.
145200*----------------------------------------------------------------
145300 8000-TOTAIS-CONTROLE.                                            MRS0205 
145400     MOVE "TOTAL DE EMPREGADOS PROCESSADOS" TO CTL-ROTULO
145500     MOVE WS-TOT-EMPREGADOS               TO CTL-VALOR
145600     WRITE REG-CTL-SAIDA
145700     MOVE "COM SITUACAO PREENCHIDA"        TO CTL-ROTULO
145800     MOVE WS-TOT-SITUACAO                 TO CTL-VALOR
145900     WRITE REG-CTL-SAIDA
146000     MOVE "COM DATA REAL DE ALTA"          TO CTL-ROTULO
146100     MOVE WS-TOT-REAL-ALTA                TO CTL-VALOR
146200     WRITE REG-CTL-SAIDA
146300     MOVE "COM DATA EFETIVA DE ALTA"       TO CTL-ROTULO
146400     MOVE WS-TOT-EFET-ALTA                TO CTL-VALOR
146500     WRITE REG-CTL-SAIDA
146600     MOVE "COM DATA REAL DE BAJA"          TO CTL-ROTULO
146700     MOVE WS-TOT-REAL-BAJA                TO CTL-VALOR
146800     WRITE REG-CTL-SAIDA
146900     MOVE "COM DATA EFETIVA DE BAJA"       TO CTL-ROTULO
147000     MOVE WS-TOT-EFET-BAJA                TO CTL-VALOR
147100     WRITE REG-CTL-SAIDA
147200     MOVE "COM GRUPO DE COTIZACAO"         TO CTL-ROTULO
147300     MOVE WS-TOT-GRUPO-COTIZ              TO CTL-VALOR
147400     WRITE REG-CTL-SAIDA
147500     MOVE "COM TIPO DE CONTRATO"           TO CTL-ROTULO
147600     MOVE WS-TOT-TIPO-CONTR               TO CTL-VALOR
147700     WRITE REG-CTL-SAIDA
147800     MOVE "COM TAXAS AT/IT"                TO CTL-ROTULO
147900     MOVE WS-TOT-TAXA-ATIT                TO CTL-VALOR
148000     WRITE REG-CTL-SAIDA
148100     MOVE "COM TAXA IMS"                   TO CTL-ROTULO
148200     MOVE WS-TOT-TAXA-IMS                 TO CTL-VALOR
148300     WRITE REG-CTL-SAIDA
148400     MOVE "COM TAXA TOTAL"                 TO CTL-ROTULO
148500     MOVE WS-TOT-TAXA-TOTAL               TO CTL-VALOR
148600     WRITE REG-CTL-SAIDA
148700     MOVE "COM DIAS DE COTIZACAO"          TO CTL-ROTULO
148800     MOVE WS-TOT-DIAS-COTIZ               TO CTL-VALOR
148900     WRITE REG-CTL-SAIDA
149000     MOVE "COM CODIGO DE VERIFICACAO"      TO CTL-ROTULO
149100     MOVE WS-TOT-COD-VERIF                TO CTL-VALOR
149200     WRITE REG-CTL-SAIDA
149300     MOVE "DESCARTADOS NO FILTRO"          TO CTL-ROTULO
149400     MOVE WS-TOT-DESCARTADOS              TO CTL-VALOR            LSC0320 
149500     WRITE REG-CTL-SAIDA.
149600
149700*FECHA O ARQUIVO DE SAIDA NO FIM DO PROCESSAMENTO.
149800*ULTIMO PASSO ANTES DO STOP RUN EM 0000-REORGANIZA-LV.
149900 9900-ENCERRA.
150000     CLOSE CONTROLE-SAIDA.
