000100*================================================================
000200*    VLCLIROS  -  LAYOUT DO ROL DE TRABALHADORES DO CLIENTE
000300*    (FICHEIRO DE ENTRADA DO PASSO DE CASAMENTO, VLMATCH).
000400*    CARGA COMPLETA EM MEMORIA; NAO HA ACESSO INDEXADO - A
000500*    PROCURA PELO NOME NORMALIZADO E FEITA POR TABELA (SECAO
000600*    5000/6000 DO VLMATCH).  EMBUTIR SOB UM NIVEL 01, POR
000700*    EXEMPLO
000800*        01  REG-CLIENTE.
000900*            COPY VLCLIROS.
001000*----------------------------------------------------------------
001100*    ALT 04-11-1993 FOC TK-0151 LAYOUT INICIAL (ROL DO CLIENTE)
001200*================================================================
001300 02  CLI-DADOS.
001400     03  CLI-CODIGO              PIC X(10).
001500     03  CLI-NOME                PIC X(60).
001600     03  CLI-NIF                 PIC X(12).
001700     03  CLI-NASCIMENTO          PIC X(10).
001800     03  CLI-PUESTO              PIC X(30).
001900     03  CLI-SEXO                PIC X(01).
002000     03  CLI-ALTA                PIC X(10).
002100     03  CLI-FINAL               PIC X(10).
002200     03  CLI-ANTIGUEDADE         PIC X(10).
002300     03  FILLER                  PIC X(02).
