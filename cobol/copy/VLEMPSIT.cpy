000100*================================================================
000200*    VLEMPSIT  -  LAYOUT DO REGISTRO DE SITUACAO DO EMPREGADO
000300*    USADO PELOS PASSOS DE REORGANIZACAO (VLREORG), DIVISAO
000400*    ALTA/BAJA (VLSPLIT) E CASAMENTO COM O CLIENTE (VLMATCH).
000500*    EMBUTIR SOB UM NIVEL 01 DO CHAMADOR, POR EXEMPLO
000600*        01  REG-SIT.
000700*            COPY VLEMPSIT.
000800*    CAMPOS MANTIDOS NO VOCABULARIO DO INFORME DE VIDA LABORAL
000900*    (NAO TRADUZIDOS), ABREVIADOS NO PADRAO DA CASA.
001000*----------------------------------------------------------------
001100*    ALT 12-03-1991 FOC TK-0118 LAYOUT INICIAL
001200*    ALT 27-08-1996 MRS TK-0244 ACRESCIDO COD-VERIF (CLV)
001300*================================================================
001400 02  SIT-DADOS.
001500     03  SIT-NUM-AFILIACAO       PIC X(13).
001600     03  SIT-SITUACAO            PIC X(09).
001700         88  SIT-E-ALTA                VALUE "ALTA".
001800         88  SIT-E-BAJA                VALUE "BAJA".
001900         88  SIT-E-ALTA-BAJA           VALUE "ALTA/BAJA".
002000         88  SIT-SEM-SITUACAO          VALUE SPACES.
002100     03  SIT-DOCUMENTO           PIC X(12).
002200     03  SIT-DT-REAL-ALTA        PIC X(10).
002300     03  SIT-DT-EFET-ALTA        PIC X(10).
002400     03  SIT-DT-REAL-BAJA        PIC X(10).
002500     03  SIT-DT-EFET-BAJA        PIC X(10).
002600     03  SIT-NOME                PIC X(60).
002700     03  SIT-GRUPO-COTIZ         PIC X(03).
002800     03  SIT-TIPO-CONTRATO       PIC X(03).
002900     03  SIT-COEF-PARCIAL        PIC X(05).
003000     03  SIT-TAXA-ATIT           PIC 9(02)V99.
003100     03  SIT-TAXA-IMS            PIC 9(02)V99.
003200     03  SIT-TAXA-TOTAL          PIC 9(02)V99.
003300     03  SIT-DIAS-COTIZ          PIC 9(05).
003400     03  SIT-COD-VERIF           PIC X(04).
003500     03  FILLER                  PIC X(06).
