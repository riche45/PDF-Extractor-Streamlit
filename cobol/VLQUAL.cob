000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   VLQUAL.
000300 AUTHOR.       LUCIA SILVA CARDOSO.
000400 INSTALLATION. FATEC-SP.
000500 DATE-WRITTEN. 15-04-1996.
000600 DATE-COMPILED.
000700 SECURITY.     SOMENTE O CPD PODE ALTERAR ESTE PROGRAMA.
000800*REMARKS.      ULTIMO PASSO DA CADEIA DA VIDA LABORAL - LE O
000900*              REGISTRO FINAL JA CASADO COM O CLIENTE (SAIDA DO
001000*              VLMATCH), CONTA OS CAMPOS FALTANTES COLUNA A
001100*              COLUNA, AS LINHAS DUPLICADAS E AS LINHAS TOTALMENTE
001200*              EM BRANCO, E IMPRIME O RELATORIO DE QUALIDADE JUNTO
001300*              COM OS TOTAIS DE CONTROLE DOS TRES PASSOS
001400*              ANTERIORES.
001500*              ORDEM DA ESTEIRA: VLREORG -> VLSPLIT -> VLMATCH ->
001600*              VLQUAL (ESTE PROGRAMA).  SE QUALQUER UM DOS TRES
001700*              PASSOU A CADEIA NAO GRAVAR O SEU ARQUIVO DE
001800*              CONTROLE (CTLREORG/CTLSPLIT/CTLMATCH), ESTE
001900*              PROGRAMA TERMINA COM ERRO DE ABERTURA - NAO HA
002000*              VALOR DEFAULT PARA TOTAL DE PASSO ANTERIOR.
002100*----------------------------------------------------------------
002200*    HISTORICO DE ALTERACOES
002300*----------------------------------------------------------------
002400*    15-04-1996 LSC TK-0253  VERSAO INICIAL DO PASSO 6 - SO
002500*                            CONTAGEM DE CAMPOS FALTANTES E
002600*                            COMPLETUDE GLOBAL.
002700*    02-09-1996 LSC TK-0258  ACRESCIDA A CONTAGEM DE LINHAS
002800*                            DUPLICADAS (SORT POR REGISTRO
002900*                            INTEIRO, COMPARANDO OS VIZINHOS).
003000*    11-11-1996 LSC TK-0261  ACRESCIDA A CONTAGEM DE LINHAS
003100*                            TOTALMENTE EM BRANCO E AS
003200*                            RECOMENDACOES AUTOMATICAS.
003300*    09-12-1998 LSC TK-0302  VERIFICACAO ANO 2000 - O CABECALHO
003400*                            DO RELATORIO USA ACCEPT FROM DATE
003500*                            (AAMMDD, 2 DIGITOS DE ANO); SEM
003600*                            ARITMETICA DE DATA NESTE PASSO,
003700*                            SEM IMPACTO NOS CALCULOS.
003800*    14-02-2001 LSC TK-0323  PASSOU A LER OS TRES ARQUIVOS DE
003900*                            TOTAIS DE CONTROLE (CTLREORG,
004000*                            CTLSPLIT, CTLMATCH) E IMPRIMI-LOS
004100*                            NO TOPO DO RELATORIO, EM VEZ DE CADA
004200*                            PASSO TER O SEU PROPRIO RESUMO.
004300*    19-06-2003 PVN TK-0342  CORRIGIDO O CALCULO DO PERCENTUAL
004400*                            POR COLUNA QUANDO NAO HA NENHUM
004500*                            REGISTRO LIDO (DIVISAO POR ZERO).
004600*    03-03-2006 PVN TK-0359  PASSOU A USAR PERFORM DE PARAGRAFO
004700*                            EM TODOS OS LACOS, NO PADRAO DOS
004800*                            DEMAIS PASSOS DA CADEIA.
004900*    18-05-2007 RQS TK-0360  PASSOU A LER TAMBEM A LISTA DE
005000*                            TRABALHADORES SEM CASAMENTO GRAVADA
005100*                            PELO VLMATCH (CTLFALTA.DAT) E A
005200*                            IMPRIMIR NO RELATORIO, LOGO APOS OS
005300*                            TOTAIS DE CONTROLE DOS PASSOS
005400*                            ANTERIORES.
005500*    02-07-2007 RQS TK-0361  ARQUIVO DE ENTRADA VAZIO PASSOU A SER
005600*                            ACUSADO COMO ERRO NO TOPO DO
005700*                            RELATORIO (ANTES SO ZERAVA OS
005800*                            PERCENTUAIS, SEM AVISAR NINGUEM);
005900*                            ROTULOS DOS TOTAIS DE CONTROLE
006000*                            REESCRITOS EM LINGUAGEM DE NEGOCIO,
006100*                            SEM OS CODIGOS INTERNOS DO MANUAL DE
006200*                            LEVANTAMENTO; ACRESCENTADO UM
006300*                            PERFORM...THRU/GO TO NO FLUXO DE
006400*                            LEITURA DOS TOTAIS ANTERIORES, PARA
006500*                            FICAR NO PADRAO DOS DEMAIS PASSOS.
006600*----------------------------------------------------------------
006700 ENVIRONMENT DIVISION.
006800
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-PC.
007100 OBJECT-COMPUTER. IBM-PC.
007200 SPECIAL-NAMES.   C01 IS TOPO-FORMULARIO.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT FINAL-ENTRA          ASSIGN TO DISK
007700     ORGANIZATION IS LINE SEQUENTIAL.
007800
007900     SELECT WORK-FINAL           ASSIGN TO DISK.
008000
008100     SELECT CONTROLE-REORG-ENTRA ASSIGN TO DISK                   LSC0323 
008200     ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT CONTROLE-SPLIT-ENTRA ASSIGN TO DISK
008500     ORGANIZATION IS LINE SEQUENTIAL.
008600
008700     SELECT CONTROLE-MATCH-ENTRA ASSIGN TO DISK
008800     ORGANIZATION IS LINE SEQUENTIAL.
008900
009000     SELECT CONTROLE-FALTA-ENTRA ASSIGN TO DISK                   RQS0360
009100     ORGANIZATION IS LINE SEQUENTIAL.
009200
009300     SELECT RELATORIO-QUALIDADE  ASSIGN TO DISK.
009400
009500 DATA DIVISION.
009600
009700 FILE SECTION.
009800
009900*ARQUIVO DE ENTRADA - REGISTRO FINAL JA CASADO, GRAVADO
010000*PELO PASSO ANTERIOR (VLMATCH).
010100 FD  FINAL-ENTRA
010200     LABEL RECORD IS STANDARD
010300     VALUE OF FILE-ID IS "FINALSAI.DAT".
010400 01  REG-FINAL-ENTRA            PIC X(319).
010500
010600*    SORT DE TRABALHO SOBRE O REGISTRO INTEIRO, SO PARA DETECTAR
010700*    LINHAS DUPLICADAS (VIZINHAS APOS A ORDENACAO TEM O MESMO
010800*    CONTEUDO).
010900 SD  WORK-FINAL.                                                  LSC0258 
011000*VISAO DO REGISTRO USADA SO NA ORDENACAO DE DUPLICATAS -
011100*O CONTEUDO INTEIRO DA LINHA VIRA A CHAVE DE COMPARACAO.
011200 01  WRK-REG.
011300     05  WRK-CHAVE              PIC X(319).
011400
011500*ARQUIVO DE TOTAIS DE CONTROLE GRAVADO PELO VLREORG.
011600 FD  CONTROLE-REORG-ENTRA
011700     LABEL RECORD IS STANDARD
011800     VALUE OF FILE-ID IS "CTLREORG.DAT".
011900*LAYOUT DO REGISTRO DE TOTAL DE CONTROLE DO VLREORG -
012000*MESMO LAYOUT GENERICO ROTULO+VALOR USADO PELOS QUATRO
012100*PASSOS DA ESTEIRA.
012200 01  REG-CTL-REORG-ENTRA.
012300     05  CR1-ROTULO             PIC X(40).
012400     05  CR1-VALOR              PIC 9(07).
012500     05  FILLER                 PIC X(03).
012600
012700*ARQUIVO DE TOTAIS DE CONTROLE GRAVADO PELO VLSPLIT.
012800 FD  CONTROLE-SPLIT-ENTRA
012900     LABEL RECORD IS STANDARD
013000     VALUE OF FILE-ID IS "CTLSPLIT.DAT".
013100*LAYOUT DO REGISTRO DE TOTAL DE CONTROLE DO VLSPLIT.
013200 01  REG-CTL-SPLIT-ENTRA.
013300     05  CR2-ROTULO             PIC X(40).
013400     05  CR2-VALOR              PIC 9(07).
013500     05  FILLER                 PIC X(03).
013600
013700*ARQUIVO DE TOTAIS DE CONTROLE GRAVADO PELO VLMATCH.
013800 FD  CONTROLE-MATCH-ENTRA
013900     LABEL RECORD IS STANDARD
014000     VALUE OF FILE-ID IS "CTLMATCH.DAT".
014100*LAYOUT DO REGISTRO DE TOTAL DE CONTROLE DO VLMATCH.
014200 01  REG-CTL-MATCH-ENTRA.
014300     05  CR3-ROTULO             PIC X(40).
014400     05  CR3-VALOR              PIC 9(07).
014500     05  FILLER                 PIC X(03).
014600
014700*    LISTA DOS TRABALHADORES SEM CASAMENTO GRAVADA PELO VLMATCH   RQS0360
014800*    (TK-0342 NAQUELE PASSO) - IMPRESSA NO RELATORIO DE QUALIDADE.
014900 FD  CONTROLE-FALTA-ENTRA                                         RQS0360
015000     LABEL RECORD IS STANDARD
015100     VALUE OF FILE-ID IS "CTLFALTA.DAT".
015200 01  REG-CTL-FALTA-ENTRA.
015300     05  CR4-NOME               PIC X(60).
015400     05  FILLER                 PIC X(20).
015500
015600*ARQUIVO DE SAIDA - O RELATORIO DE QUALIDADE IMPRESSO.
015700 FD  RELATORIO-QUALIDADE
015800     LABEL RECORD IS OMITTED.
015900*LINHA DE IMPRESSAO DO RELATORIO (132 COLUNAS, PADRAO
016000*DE IMPRESSORA DE LINHA DO CPD).
016100 01  REG-REL                    PIC X(132).
016200
016300 WORKING-STORAGE SECTION.
016400
016500*CHAVES (SWITCHES) DE CONTROLE DE FLUXO - PADRAO DA CASA:
016600*VALOR "SIM"/"NAO" COM 88-LEVEL PARA TESTE.
016700 77  WS-FIM-ARQUIVO             PIC X(03) VALUE "NAO".
016800     88  HOUVE-FIM-ARQUIVO          VALUE "SIM".
016900 77  WS-CAMPO-VAZIO             PIC X(03) VALUE "NAO".
017000 77  WS-ALGUMA-RECOMENDACAO     PIC X(03) VALUE "NAO".
017100
017200 77  WS-TOT-LIDOS               PIC 9(07) COMP VALUE 0.
017300 77  WS-TOT-DUPLICATAS          PIC 9(07) COMP VALUE 0.
017400 77  WS-TOT-LINHAS-VAZIAS       PIC 9(07) COMP VALUE 0.
017500 77  WS-CAMPOS-VAZIOS-LINHA     PIC 9(02) COMP VALUE 0.
017600 77  WS-TOTAL-CELULAS           PIC 9(09) COMP VALUE 0.
017700 77  WS-CELULAS-FALTANTES       PIC 9(09) COMP VALUE 0.
017800 77  WS-CAMPO-POS               PIC 9(02) COMP.
017900 77  WS-CAMPO-TAM               PIC 9(02) COMP.
018000 77  WS-NUM-TOTAIS-ANTERIORES   PIC 9(02) COMP VALUE 0.
018100
018200*CAMPO DE TRABALHO USADO PARA TESTAR SE UM CAMPO ESTA VAZIO
018300*OU SO TEM ESPACOS, COMPACTADO E AJUSTADO A ESQUERDA.
018400 01  WS-CAMPO-TESTE             PIC X(60).
018500
018600*    REGISTRO FINAL LIDO - DUAS PARTES, A SITUACAO (LAYOUT
018700*    VLEMPSIT) E OS CAMPOS ACRESCENTADOS PELO CASAMENTO COM O
018800*    CLIENTE, IGUAIS AOS DO VLMATCH.  A VISAO PLANA
018900*    (WS-LINHA-FINAL-R) E USADA SO PARA GRAVAR A CHAVE DO SORT
019000*    DE DUPLICATAS.
019100 01  WS-LINHA-FINAL.
019200     05  LF-SITUACAO            PIC X(172).
019300     05  LF-EXTRA               PIC X(147).
019400 01  WS-LINHA-FINAL-R REDEFINES WS-LINHA-FINAL PIC X(319).
019500
019600*VISAO COM NOME DOS CAMPOS DA SITUACAO, DENTRO DO REGISTRO
019700*FINAL LIDO.
019800 01  WS-REGISTRO.
019900     COPY VLEMPSIT.
020000
020100*CAMPO EXTRA (SIT-EXTRA) DO REGISTRO FINAL, MOVIDO A PARTE
020200*PORQUE NAO ENTRA NA CONTAGEM DAS 24 COLUNAS LOGICAS.
020300 01  WS-EXTRA.
020400     05  EXT-NOME-NORMALIZADO   PIC X(60).
020500     05  EXT-CODIGO-CLIENTE     PIC X(10).
020600     05  EXT-NASCIMENTO         PIC X(10).
020700     05  EXT-PUESTO             PIC X(30).
020800     05  EXT-SEXO               PIC X(01).
020900     05  EXT-ALTA-CLIENTE       PIC X(10).
021000     05  EXT-FINAL-CLIENTE      PIC X(10).
021100     05  EXT-ANTIGUEDADE-CLI    PIC X(10).
021200     05  FILLER                 PIC X(06).
021300
021400*GUARDA A CHAVE DO REGISTRO ANTERIOR, PARA A COMPARACAO DE
021500*DUPLICATAS NA OUTPUT PROCEDURE DO SORT.
021600 01  WS-CHAVE-ANTERIOR          PIC X(319) VALUE HIGH-VALUES.
021700
021800*    NOMES DAS 24 COLUNAS LOGICAS DO REGISTRO FINAL, NA ORDEM EM
021900*    QUE SAO CONTADAS EM 2100-ACUMULA-CAMPOS - MONTADOS COMO
022000*    LITERAL E REAPROVEITADOS POR TABELA (REDEFINES), NO ESTILO
022100*    JA USADO PARA A VISAO DE REGISTRO DE ORDENACAO NO VLREORG.
022200 01  WS-NOMES-COLUNA-LIT.
022300     05  FILLER PIC X(30) VALUE "NUM-AFILIACAO".
022400     05  FILLER PIC X(30) VALUE "SITUACAO".
022500     05  FILLER PIC X(30) VALUE "DOCUMENTO".
022600     05  FILLER PIC X(30) VALUE "DT-REAL-ALTA".
022700     05  FILLER PIC X(30) VALUE "DT-EFET-ALTA".
022800     05  FILLER PIC X(30) VALUE "DT-REAL-BAJA".
022900     05  FILLER PIC X(30) VALUE "DT-EFET-BAJA".
023000     05  FILLER PIC X(30) VALUE "NOME".
023100     05  FILLER PIC X(30) VALUE "GRUPO-COTIZ".
023200     05  FILLER PIC X(30) VALUE "TIPO-CONTRATO".
023300     05  FILLER PIC X(30) VALUE "COEF-PARCIAL".
023400     05  FILLER PIC X(30) VALUE "TAXA-ATIT".
023500     05  FILLER PIC X(30) VALUE "TAXA-IMS".
023600     05  FILLER PIC X(30) VALUE "TAXA-TOTAL".
023700     05  FILLER PIC X(30) VALUE "DIAS-COTIZ".
023800     05  FILLER PIC X(30) VALUE "COD-VERIF".
023900     05  FILLER PIC X(30) VALUE "NOME-NORMALIZADO".
024000     05  FILLER PIC X(30) VALUE "CODIGO-CLIENTE".
024100     05  FILLER PIC X(30) VALUE "NASCIMENTO".
024200     05  FILLER PIC X(30) VALUE "PUESTO".
024300     05  FILLER PIC X(30) VALUE "SEXO".
024400     05  FILLER PIC X(30) VALUE "ALTA-CLIENTE".
024500     05  FILLER PIC X(30) VALUE "FINAL-CLIENTE".
024600     05  FILLER PIC X(30) VALUE "ANTIGUEDADE-CLI".
024700*VISAO INDEXADA (OCCURS) DOS NOMES DE COLUNA PARA USO NO
024800*RELATORIO DE FALTANTES.
024900 01  WS-NOMES-COLUNA REDEFINES WS-NOMES-COLUNA-LIT.
025000     05  NCL-NOME OCCURS 24 TIMES PIC X(30).
025100
025200*    CONTADORES DE CAMPOS FALTANTES E PERCENTUAL POR COLUNA.
025300 01  WS-CONTADORES.
025400     05  CTC-ITEM OCCURS 24 TIMES INDEXED BY IX-COL.
025500         10  CTC-FALTANTES      PIC 9(07) COMP VALUE 0.
025600         10  CTC-PERCENTUAL     PIC 999V99 VALUE 0.
025700         10  FILLER             PIC X(02).
025800
025900*    PONTUACAO DE COMPLETUDE GLOBAL - GUARDADA TAMBEM COMO
026000*    INTEIRO ESCALADO (WS-COMPLETUDE-INT) PARA O TESTE DA
026100*    RECOMENDACAO "< 80" SEM COMPARACAO DECIMAL DIRETA.
026200 01  WS-COMPLETUDE              PIC 999V99 VALUE 0.
026300 01  WS-COMPLETUDE-INT REDEFINES WS-COMPLETUDE PIC 9(05).
026400
026500*    TOTAIS DE CONTROLE TRAZIDOS DOS TRES PASSOS ANTERIORES.
026600 01  WS-TOTAIS-ANTERIORES.
026700     05  TOT-ANT-ITEM OCCURS 40 TIMES INDEXED BY IX-TOT.
026800         10  TOTA-ROTULO        PIC X(40).
026900         10  TOTA-VALOR         PIC 9(07) COMP.
027000
027100*    LISTA DOS TRABALHADORES SEM CASAMENTO TRAZIDA DO              RQS0360
027200*    VLMATCH - NO MAXIMO 15, O MESMO LIMITE GRAVADO LA.
027300 77  WS-NUM-NAO-CASADOS         PIC 9(02) COMP VALUE 0.
027400*TABELA COM OS NOMES DOS TRABALHADORES SEM CASAMENTO,
027500*GRAVADA PELO VLMATCH E IMPRESSA NESTE RELATORIO.
027600 01  WS-NAO-CASADOS.
027700     05  NC-ITEM OCCURS 15 TIMES INDEXED BY IX-NC.
027800         10  NC-NOME            PIC X(60).
027900         10  FILLER             PIC X(20).
028000
028100*CAMPO EDITADO PARA ENTRAR NA MENSAGEM DE RECOMENDACAO
028200*DE LINHAS DUPLICADAS (STRING NAO ACEITA CAMPO COMP).
028300 01  WS-NUM-EDITADO             PIC ZZZZZZ9.
028400
028500*----------------------------------------------------------------
028600*    LINHAS DE IMPRESSAO DO RELATORIO DE QUALIDADE
028700*----------------------------------------------------------------
028800 01  CAB-TITULO.
028900     05  FILLER PIC X(40) VALUE SPACES.
029000     05  FILLER PIC X(52)
029100         VALUE "RELATORIO DE QUALIDADE - VIDA LABORAL".
029200     05  FILLER PIC X(40) VALUE SPACES.
029300
029400*LINHA COM A DATA E HORA DE EXECUCAO DO RELATORIO.
029500 01  CAB-EXECUCAO.
029600     05  FILLER PIC X(16) VALUE "DATA/HORA: ".
029700     05  CAB-DATA PIC 9(06).
029800     05  FILLER PIC X(01) VALUE SPACES.
029900     05  CAB-HORA PIC 9(08).
030000     05  FILLER PIC X(101) VALUE SPACES.
030100
030200*LINHA SEPARADORA DE TRACOS DO CABECALHO.
030300 01  SEPARADOR.
030400     05  FILLER PIC X(132) VALUE ALL "-".
030500
030600*LINHA DE TITULO DE SECAO DO RELATORIO (REUTILIZADA EM
030700*TOTAIS, FALTANTES, NAO-CASADOS E RECOMENDACOES).
030800 01  LINHA-TITULO.
030900     05  LT-TEXTO PIC X(50).
031000     05  FILLER   PIC X(82) VALUE SPACES.
031100
031200*LINHA DE IMPRESSAO DE UM TOTAL DE CONTROLE (ROTULO+VALOR).
031300 01  LINHA-CONTROLE.
031400     05  LC-ROTULO PIC X(40).
031500     05  FILLER    PIC X(01) VALUE SPACES.
031600     05  LC-VALOR  PIC ZZZZZZ9.
031700     05  FILLER    PIC X(84) VALUE SPACES.
031800
031900*LINHA DE IMPRESSAO DE UMA COLUNA DA TABELA DE FALTANTES.
032000 01  LINHA-FALTANTE.
032100     05  LF-COLUNA PIC X(30).
032200     05  FILLER    PIC X(02) VALUE SPACES.
032300     05  LF-QTDE   PIC ZZZZZZ9.
032400     05  FILLER    PIC X(02) VALUE SPACES.
032500     05  LF-PCT    PIC ZZ9.99.
032600     05  FILLER    PIC X(85) VALUE SPACES.
032700
032800 01  LINHA-NAOCASADO.                                             RQS0360
032900     05  FILLER    PIC X(02) VALUE SPACES.
033000     05  LNC-NOME  PIC X(60).
033100     05  FILLER    PIC X(70) VALUE SPACES.
033200
033300*LINHA DE IMPRESSAO DO PERCENTUAL DE COMPLETUDE GERAL.
033400 01  LINHA-COMPLETUDE.
033500     05  FILLER    PIC X(30) VALUE "PONTUACAO DE COMPLETUDE: ".
033600     05  LCP-VALOR PIC ZZ9.99.
033700     05  FILLER    PIC X(01) VALUE "%".
033800     05  FILLER    PIC X(95) VALUE SPACES.
033900
034000*LINHA DE IMPRESSAO DO TOTAL DE LINHAS DUPLICADAS.
034100 01  LINHA-DUPLICATAS.
034200     05  FILLER    PIC X(30) VALUE "LINHAS DUPLICADAS: ".
034300     05  LDP-VALOR PIC ZZZZZZ9.
034400     05  FILLER    PIC X(95) VALUE SPACES.
034500
034600*LINHA DE IMPRESSAO DO TOTAL DE LINHAS TOTALMENTE EM BRANCO.
034700 01  LINHA-VAZIAS.
034800     05  FILLER    PIC X(30)
034900         VALUE "LINHAS TOTALMENTE EM BRANCO: ".
035000     05  LVZ-VALOR PIC ZZZZZZ9.
035100     05  FILLER    PIC X(95) VALUE SPACES.
035200
035300*LINHA DE IMPRESSAO DE UMA RECOMENDACAO AUTOMATICA (WARN/INFO).
035400 01  LINHA-RECOMENDACAO.
035500     05  LRC-PREFIXO PIC X(06).
035600     05  FILLER      PIC X(01) VALUE SPACES.
035700     05  LRC-TEXTO   PIC X(100).
035800     05  FILLER      PIC X(25) VALUE SPACES.
035900
036000 PROCEDURE DIVISION.
036100
036200*PARAGRAFO PRINCIPAL - ABRE O RELATORIO, RODA O SORT DE
036300*DUPLICATAS, CALCULA A COMPLETUDE E IMPRIME O RELATORIO.
036400 0000-ANALISA-QUALIDADE.                                          PVN0359 
036500     PERFORM 1000-INICIO
036600     SORT WORK-FINAL
036700         ASCENDING KEY WRK-CHAVE
036800         INPUT PROCEDURE  2000-LE-E-ACUMULA
036900         OUTPUT PROCEDURE 6000-CONTA-DUPLICATAS
037000     PERFORM 7000-CALCULA-COMPLETUDE
037100     PERFORM 7500-LE-TOTAIS-ANTERIORES
037200     PERFORM 8000-IMPRIME-RELATORIO
037300     PERFORM 9900-ENCERRA
037400     STOP RUN.
037500
037600*ABRE O ARQUIVO DE SAIDA (O RELATORIO DE QUALIDADE) ANTES
037700*DE COMECAR A INPUT PROCEDURE DO SORT.
037800 1000-INICIO.
037900     OPEN OUTPUT RELATORIO-QUALIDADE.
038000
038100*----------------------------------------------------------------
038200*    INPUT PROCEDURE DO SORT - LE O REGISTRO FINAL, ACUMULA OS
038300*    CONTADORES DE CAMPO FALTANTE E LIBERA O REGISTRO INTEIRO
038400*    PARA A ORDENACAO (USADA SO PARA ACHAR AS DUPLICATAS).
038500*----------------------------------------------------------------
038600 2000-LE-E-ACUMULA.
038700     OPEN INPUT FINAL-ENTRA
038800     PERFORM 2010-LE-REGISTRO
038900     PERFORM 2020-PROCESSA-REGISTRO UNTIL HOUVE-FIM-ARQUIVO
039000     CLOSE FINAL-ENTRA.
039100
039200*LEITURA UNITARIA DO REGISTRO FINAL (JA CASADO PELO VLMATCH).
039300*CONTA O TOTAL LIDO, USADO DEPOIS NA VALIDACAO DE ARQUIVO
039400*VAZIO (8050) E NO CALCULO DE COMPLETUDE (7000).
039500 2010-LE-REGISTRO.
039600     READ FINAL-ENTRA INTO WS-LINHA-FINAL
039700         AT END MOVE "SIM" TO WS-FIM-ARQUIVO
039800     END-READ
039900     IF NOT HOUVE-FIM-ARQUIVO
040000         ADD 1 TO WS-TOT-LIDOS
040100     END-IF.
040200
040300*PROCESSA UM REGISTRO: ACUMULA OS CAMPOS FALTANTES E LIBERA
040400*(RELEASE) O REGISTRO INTEIRO PARA A ORDENACAO DE DUPLICATAS.
040500 2020-PROCESSA-REGISTRO.
040600     MOVE LF-SITUACAO TO SIT-DADOS
040700     MOVE LF-EXTRA    TO WS-EXTRA
040800     PERFORM 2100-ACUMULA-CAMPOS
040900     MOVE WS-LINHA-FINAL-R TO WRK-CHAVE
041000     RELEASE WRK-REG
041100     PERFORM 2010-LE-REGISTRO.
041200
041300*----------------------------------------------------------------
041400*    CONTA OS CAMPOS FALTANTES DAS 24 COLUNAS LOGICAS DO
041500*    REGISTRO.  CAMPO ALFANUMERICO FALTANTE = VAZIO OU UM DOS
041600*    LITERAIS NAN/NONE/NULL/N-A/NA; CAMPO NUMERICO
041700*    FALTANTE = ZERO.
041800*----------------------------------------------------------------
041900 2100-ACUMULA-CAMPOS.
042000     MOVE 0 TO WS-CAMPOS-VAZIOS-LINHA
042100
042200     MOVE SIT-NUM-AFILIACAO TO WS-CAMPO-TESTE
042300     PERFORM 2120-VERIFICA-VAZIO
042400     IF WS-CAMPO-VAZIO = "SIM"
042500         ADD 1 TO CTC-FALTANTES(1)
042600         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
042700     END-IF
042800
042900     MOVE SIT-SITUACAO TO WS-CAMPO-TESTE
043000     PERFORM 2120-VERIFICA-VAZIO
043100     IF WS-CAMPO-VAZIO = "SIM"
043200         ADD 1 TO CTC-FALTANTES(2)
043300         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
043400     END-IF
043500
043600     MOVE SIT-DOCUMENTO TO WS-CAMPO-TESTE
043700     PERFORM 2120-VERIFICA-VAZIO
043800     IF WS-CAMPO-VAZIO = "SIM"
043900         ADD 1 TO CTC-FALTANTES(3)
044000         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
044100     END-IF
044200
044300     MOVE SIT-DT-REAL-ALTA TO WS-CAMPO-TESTE
044400     PERFORM 2120-VERIFICA-VAZIO
044500     IF WS-CAMPO-VAZIO = "SIM"
044600         ADD 1 TO CTC-FALTANTES(4)
044700         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
044800     END-IF
044900
045000     MOVE SIT-DT-EFET-ALTA TO WS-CAMPO-TESTE
045100     PERFORM 2120-VERIFICA-VAZIO
045200     IF WS-CAMPO-VAZIO = "SIM"
045300         ADD 1 TO CTC-FALTANTES(5)
045400         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
045500     END-IF
045600
045700     MOVE SIT-DT-REAL-BAJA TO WS-CAMPO-TESTE
045800     PERFORM 2120-VERIFICA-VAZIO
045900     IF WS-CAMPO-VAZIO = "SIM"
046000         ADD 1 TO CTC-FALTANTES(6)
046100         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
046200     END-IF
046300
046400     MOVE SIT-DT-EFET-BAJA TO WS-CAMPO-TESTE
046500     PERFORM 2120-VERIFICA-VAZIO
046600     IF WS-CAMPO-VAZIO = "SIM"
046700         ADD 1 TO CTC-FALTANTES(7)
046800         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
046900     END-IF
047000
047100     MOVE SIT-NOME TO WS-CAMPO-TESTE
047200     PERFORM 2120-VERIFICA-VAZIO
047300     IF WS-CAMPO-VAZIO = "SIM"
047400         ADD 1 TO CTC-FALTANTES(8)
047500         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
047600     END-IF
047700
047800     MOVE SIT-GRUPO-COTIZ TO WS-CAMPO-TESTE
047900     PERFORM 2120-VERIFICA-VAZIO
048000     IF WS-CAMPO-VAZIO = "SIM"
048100         ADD 1 TO CTC-FALTANTES(9)
048200         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
048300     END-IF
048400
048500     MOVE SIT-TIPO-CONTRATO TO WS-CAMPO-TESTE
048600     PERFORM 2120-VERIFICA-VAZIO
048700     IF WS-CAMPO-VAZIO = "SIM"
048800         ADD 1 TO CTC-FALTANTES(10)
048900         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
049000     END-IF
049100
049200     MOVE SIT-COEF-PARCIAL TO WS-CAMPO-TESTE
049300     PERFORM 2120-VERIFICA-VAZIO
049400     IF WS-CAMPO-VAZIO = "SIM"
049500         ADD 1 TO CTC-FALTANTES(11)
049600         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
049700     END-IF
049800
049900     IF SIT-TAXA-ATIT = ZEROS
050000         ADD 1 TO CTC-FALTANTES(12)
050100         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
050200     END-IF
050300
050400     IF SIT-TAXA-IMS = ZEROS
050500         ADD 1 TO CTC-FALTANTES(13)
050600         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
050700     END-IF
050800
050900     IF SIT-TAXA-TOTAL = ZEROS
051000         ADD 1 TO CTC-FALTANTES(14)
051100         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
051200     END-IF
051300
051400     IF SIT-DIAS-COTIZ = ZEROS
051500         ADD 1 TO CTC-FALTANTES(15)
051600         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
051700     END-IF
051800
051900     MOVE SIT-COD-VERIF TO WS-CAMPO-TESTE
052000     PERFORM 2120-VERIFICA-VAZIO
052100     IF WS-CAMPO-VAZIO = "SIM"
052200         ADD 1 TO CTC-FALTANTES(16)
052300         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
052400     END-IF
052500
052600     MOVE EXT-NOME-NORMALIZADO TO WS-CAMPO-TESTE
052700     PERFORM 2120-VERIFICA-VAZIO
052800     IF WS-CAMPO-VAZIO = "SIM"
052900         ADD 1 TO CTC-FALTANTES(17)
053000         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
053100     END-IF
053200
053300     MOVE EXT-CODIGO-CLIENTE TO WS-CAMPO-TESTE
053400     PERFORM 2120-VERIFICA-VAZIO
053500     IF WS-CAMPO-VAZIO = "SIM"
053600         ADD 1 TO CTC-FALTANTES(18)
053700         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
053800     END-IF
053900
054000     MOVE EXT-NASCIMENTO TO WS-CAMPO-TESTE
054100     PERFORM 2120-VERIFICA-VAZIO
054200     IF WS-CAMPO-VAZIO = "SIM"
054300         ADD 1 TO CTC-FALTANTES(19)
054400         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
054500     END-IF
054600
054700     MOVE EXT-PUESTO TO WS-CAMPO-TESTE
054800     PERFORM 2120-VERIFICA-VAZIO
054900     IF WS-CAMPO-VAZIO = "SIM"
055000         ADD 1 TO CTC-FALTANTES(20)
055100         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
055200     END-IF
055300
055400     MOVE EXT-SEXO TO WS-CAMPO-TESTE
055500     PERFORM 2120-VERIFICA-VAZIO
055600     IF WS-CAMPO-VAZIO = "SIM"
055700         ADD 1 TO CTC-FALTANTES(21)
055800         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
055900     END-IF
056000
056100     MOVE EXT-ALTA-CLIENTE TO WS-CAMPO-TESTE
056200     PERFORM 2120-VERIFICA-VAZIO
056300     IF WS-CAMPO-VAZIO = "SIM"
056400         ADD 1 TO CTC-FALTANTES(22)
056500         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
056600     END-IF
056700
056800     MOVE EXT-FINAL-CLIENTE TO WS-CAMPO-TESTE
056900     PERFORM 2120-VERIFICA-VAZIO
057000     IF WS-CAMPO-VAZIO = "SIM"
057100         ADD 1 TO CTC-FALTANTES(23)
057200         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
057300     END-IF
057400
057500     MOVE EXT-ANTIGUEDADE-CLI TO WS-CAMPO-TESTE
057600     PERFORM 2120-VERIFICA-VAZIO
057700     IF WS-CAMPO-VAZIO = "SIM"
057800         ADD 1 TO CTC-FALTANTES(24)
057900         ADD 1 TO WS-CAMPOS-VAZIOS-LINHA
058000     END-IF
058100
058200     IF WS-CAMPOS-VAZIOS-LINHA = 24                               LSC0261 
058300         ADD 1 TO WS-TOT-LINHAS-VAZIAS
058400     END-IF.
058500
058600*    UM CAMPO ALFANUMERICO E "FALTANTE" SE, DEPOIS DE MAIUSCULAS,
058700*    COMPACTADO E AJUSTADO A ESQUERDA, FOR VAZIO OU IGUAL A
058800*    NAN / NONE / NULL / N/A / NA.
058900 2120-VERIFICA-VAZIO.
059000     MOVE "NAO" TO WS-CAMPO-VAZIO
059100     INSPECT WS-CAMPO-TESTE CONVERTING
059200         "abcdefghijklmnopqrstuvwxyz" TO
059300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
059400     PERFORM 2130-COMPACTA-ESPACOS-CAMPO
059500     PERFORM 2140-AJUSTA-ESQUERDA-CAMPO
059600     IF WS-CAMPO-TESTE = SPACES
059700             OR WS-CAMPO-TESTE = "NAN"
059800             OR WS-CAMPO-TESTE = "NONE"
059900             OR WS-CAMPO-TESTE = "NULL"
060000             OR WS-CAMPO-TESTE = "N/A"
060100             OR WS-CAMPO-TESTE = "NA"
060200         MOVE "SIM" TO WS-CAMPO-VAZIO
060300     END-IF.
060400
060500*TIRA OS ESPACOS DUPLOS DE DENTRO DO CAMPO ANTES DE TESTAR
060600*SE ESTA VAZIO (UM CAMPO SO DE ESPACOS NAO PODE CONTAR
060700*COMO PREENCHIDO).
060800 2130-COMPACTA-ESPACOS-CAMPO.
060900     MOVE 1 TO WS-CAMPO-POS
061000     PERFORM 2131-COMPACTA-ESPACOS-CAMPO-PASSO
061100         UNTIL WS-CAMPO-POS > 58.
061200
061300*PASSO DA COMPACTACAO DE ESPACOS - DESLOCA O RESTO DO CAMPO
061400*UMA POSICAO PARA A ESQUERDA QUANDO ACHA DOIS BRANCOS SEGUIDOS.
061500 2131-COMPACTA-ESPACOS-CAMPO-PASSO.
061600     IF WS-CAMPO-TESTE(WS-CAMPO-POS:2) = "  "
061700         COMPUTE WS-CAMPO-TAM = 59 - WS-CAMPO-POS
061800         MOVE WS-CAMPO-TESTE(WS-CAMPO-POS + 1:WS-CAMPO-TAM)
061900           TO WS-CAMPO-TESTE(WS-CAMPO-POS:WS-CAMPO-TAM)
062000         MOVE SPACE TO WS-CAMPO-TESTE(60:1)
062100     ELSE
062200         ADD 1 TO WS-CAMPO-POS
062300     END-IF.
062400
062500*AJUSTA O CAMPO PARA A ESQUERDA (TIRA OS BRANCOS INICIAIS)
062600*ANTES DE COMPARAR COM OS LITERAIS NAN/NONE/NULL/N-A/NA.
062700 2140-AJUSTA-ESQUERDA-CAMPO.
062800     MOVE 1 TO WS-CAMPO-POS
062900     PERFORM 2141-AJUSTA-ESQUERDA-CAMPO-PASSO
063000         UNTIL WS-CAMPO-TESTE(WS-CAMPO-POS:1) NOT = SPACE
063100             OR WS-CAMPO-POS > 59
063200     IF WS-CAMPO-POS > 1
063300         COMPUTE WS-CAMPO-TAM = 61 - WS-CAMPO-POS
063400         MOVE WS-CAMPO-TESTE(WS-CAMPO-POS:WS-CAMPO-TAM)
063500           TO WS-CAMPO-TESTE
063600     END-IF.
063700
063800*PASSO DO AJUSTE PARA ESQUERDA - ANDA POSICAO A POSICAO
063900*PROCURANDO O PRIMEIRO CARACTER DIFERENTE DE ESPACO.
064000 2141-AJUSTA-ESQUERDA-CAMPO-PASSO.
064100     ADD 1 TO WS-CAMPO-POS.
064200
064300*----------------------------------------------------------------
064400*    OUTPUT PROCEDURE DO SORT - COMPARA CADA REGISTRO COM O SEU
064500*    VIZINHO ANTERIOR JA ORDENADO; IGUAIS CONTAM COMO DUPLICATA.
064600*----------------------------------------------------------------
064700 6000-CONTA-DUPLICATAS.                                           LSC0258 
064800     MOVE HIGH-VALUES TO WS-CHAVE-ANTERIOR
064900     MOVE "NAO" TO WS-FIM-ARQUIVO
065000     PERFORM 6010-RETORNA-ORDENADO
065100     PERFORM 6020-COMPARA-DUPLICATA UNTIL HOUVE-FIM-ARQUIVO.
065200
065300*DEVOLVE (RETURN) O PROXIMO REGISTRO JA ORDENADO PELO SORT
065400*DE DUPLICATAS.
065500 6010-RETORNA-ORDENADO.
065600     RETURN WORK-FINAL
065700         AT END MOVE "SIM" TO WS-FIM-ARQUIVO
065800     END-RETURN.
065900
066000*COMPARA A CHAVE DO REGISTRO CORRENTE COM A DO ANTERIOR -
066100*IGUAIS SAO CONTADAS COMO LINHA DUPLICADA NO RELATORIO.
066200 6020-COMPARA-DUPLICATA.
066300     IF WRK-CHAVE = WS-CHAVE-ANTERIOR
066400         ADD 1 TO WS-TOT-DUPLICATAS
066500     END-IF
066600     MOVE WRK-CHAVE TO WS-CHAVE-ANTERIOR
066700     PERFORM 6010-RETORNA-ORDENADO.
066800
066900*----------------------------------------------------------------
067000*    COMPLETUDE = (CELULAS TOTAIS - CELULAS FALTANTES) /
067100*    CELULAS TOTAIS X 100, E PERCENTUAL FALTANTE POR COLUNA.
067200*----------------------------------------------------------------
067300 7000-CALCULA-COMPLETUDE.
067400     COMPUTE WS-TOTAL-CELULAS = WS-TOT-LIDOS * 24
067500     MOVE 0 TO WS-CELULAS-FALTANTES
067600     PERFORM 7010-SOMA-FALTANTES-PASSO
067700         VARYING IX-COL FROM 1 BY 1 UNTIL IX-COL > 24
067800     IF WS-TOTAL-CELULAS = 0
067900         MOVE 0 TO WS-COMPLETUDE
068000     ELSE
068100         COMPUTE WS-COMPLETUDE ROUNDED =
068200             ((WS-TOTAL-CELULAS - WS-CELULAS-FALTANTES) /
068300              WS-TOTAL-CELULAS) * 100
068400     END-IF
068500     PERFORM 7020-CALCULA-PCT-COLUNA
068600         VARYING IX-COL FROM 1 BY 1 UNTIL IX-COL > 24.
068700
068800*PASSO DA SOMA DE FALTANTES - ACUMULA O CONTADOR DE CADA
068900*UMA DAS 24 COLUNAS LOGICAS NO TOTAL GERAL.
069000 7010-SOMA-FALTANTES-PASSO.
069100     ADD CTC-FALTANTES(IX-COL) TO WS-CELULAS-FALTANTES.
069200
069300 7020-CALCULA-PCT-COLUNA.                                         PVN0342 
069400     IF WS-TOT-LIDOS = 0                                          PVN0342 
069500         MOVE 0 TO CTC-PERCENTUAL(IX-COL)
069600     ELSE
069700         COMPUTE CTC-PERCENTUAL(IX-COL) ROUNDED =
069800             (CTC-FALTANTES(IX-COL) / WS-TOT-LIDOS) * 100
069900     END-IF.
070000
070100*----------------------------------------------------------------
070200*    LE OS TRES ARQUIVOS DE TOTAIS DE CONTROLE DOS PASSOS
070300*    ANTERIORES (TK-0323) PARA A TABELA WS-TOTAIS-ANTERIORES.
070400*----------------------------------------------------------------
070500 7500-LE-TOTAIS-ANTERIORES.                                       LSC0323
070600     PERFORM 7510-CARREGA-REORG THRU 7510-EXIT                    RQS0361
070700     PERFORM 7520-CARREGA-SPLIT
070800     PERFORM 7530-CARREGA-MATCH
070900     PERFORM 7540-CARREGA-NAO-CASADOS.                            RQS0360
071000
071100*    A TABELA WS-TOTAIS-ANTERIORES TEM 40 POSICOES; SE POR ALGUM   RQS0361
071200*    MOTIVO JA ESTIVER CHEIA ANTES DESTE PASSO (O QUE NUNCA        RQS0361
071300*    DEVERIA ACONTECER, POIS E A PRIMEIRA CARGA DO PROGRAMA), NAO  RQS0361
071400*    ABRE O ARQUIVO - SO PULA PARA A SAIDA DO PARAGRAFO.           RQS0361
071500 7510-CARREGA-REORG.                                              RQS0361
071600     IF WS-NUM-TOTAIS-ANTERIORES >= 40                            RQS0361
071700         GO TO 7510-EXIT                                         RQS0361
071800     END-IF                                                       RQS0361
071900     OPEN INPUT CONTROLE-REORG-ENTRA
072000     MOVE "NAO" TO WS-FIM-ARQUIVO
072100     PERFORM 7511-LE-REORG
072200     PERFORM 7512-GUARDA-REORG UNTIL HOUVE-FIM-ARQUIVO
072300     CLOSE CONTROLE-REORG-ENTRA.
072400 7510-EXIT.                                                       RQS0361
072500     EXIT.                                                        RQS0361
072600
072700*LEITURA UNITARIA DO ARQUIVO DE TOTAIS DO VLREORG.
072800 7511-LE-REORG.
072900     READ CONTROLE-REORG-ENTRA
073000         AT END MOVE "SIM" TO WS-FIM-ARQUIVO
073100     END-READ.
073200
073300*GUARDA NA TABELA WS-TOTAIS-ANTERIORES O ROTULO E O VALOR
073400*LIDOS DO ARQUIVO DE CONTROLE DO VLREORG.
073500 7512-GUARDA-REORG.
073600     ADD 1 TO WS-NUM-TOTAIS-ANTERIORES
073700     SET IX-TOT TO WS-NUM-TOTAIS-ANTERIORES
073800     MOVE CR1-ROTULO TO TOTA-ROTULO(IX-TOT)
073900     MOVE CR1-VALOR  TO TOTA-VALOR(IX-TOT)
074000     PERFORM 7511-LE-REORG.
074100
074200*CARREGA OS TOTAIS DE CONTROLE GRAVADOS PELO VLSPLIT NA
074300*MESMA TABELA WS-TOTAIS-ANTERIORES (CONTINUACAO DO INDICE).
074400 7520-CARREGA-SPLIT.
074500     OPEN INPUT CONTROLE-SPLIT-ENTRA
074600     MOVE "NAO" TO WS-FIM-ARQUIVO
074700     PERFORM 7521-LE-SPLIT
074800     PERFORM 7522-GUARDA-SPLIT UNTIL HOUVE-FIM-ARQUIVO
074900     CLOSE CONTROLE-SPLIT-ENTRA.
075000
075100*LEITURA UNITARIA DO ARQUIVO DE TOTAIS DO VLSPLIT.
075200 7521-LE-SPLIT.
075300     READ CONTROLE-SPLIT-ENTRA
075400         AT END MOVE "SIM" TO WS-FIM-ARQUIVO
075500     END-READ.
075600
075700*GUARDA NA TABELA O ROTULO E O VALOR LIDOS DO ARQUIVO DE
075800*CONTROLE DO VLSPLIT.
075900 7522-GUARDA-SPLIT.
076000     ADD 1 TO WS-NUM-TOTAIS-ANTERIORES
076100     SET IX-TOT TO WS-NUM-TOTAIS-ANTERIORES
076200     MOVE CR2-ROTULO TO TOTA-ROTULO(IX-TOT)
076300     MOVE CR2-VALOR  TO TOTA-VALOR(IX-TOT)
076400     PERFORM 7521-LE-SPLIT.
076500
076600*CARREGA OS TOTAIS DE CONTROLE GRAVADOS PELO VLMATCH NA
076700*MESMA TABELA WS-TOTAIS-ANTERIORES (CONTINUACAO DO INDICE).
076800 7530-CARREGA-MATCH.
076900     OPEN INPUT CONTROLE-MATCH-ENTRA
077000     MOVE "NAO" TO WS-FIM-ARQUIVO
077100     PERFORM 7531-LE-MATCH
077200     PERFORM 7532-GUARDA-MATCH UNTIL HOUVE-FIM-ARQUIVO
077300     CLOSE CONTROLE-MATCH-ENTRA.
077400
077500*LEITURA UNITARIA DO ARQUIVO DE TOTAIS DO VLMATCH.
077600 7531-LE-MATCH.
077700     READ CONTROLE-MATCH-ENTRA
077800         AT END MOVE "SIM" TO WS-FIM-ARQUIVO
077900     END-READ.
078000
078100*GUARDA NA TABELA O ROTULO E O VALOR LIDOS DO ARQUIVO DE
078200*CONTROLE DO VLMATCH.
078300 7532-GUARDA-MATCH.
078400     ADD 1 TO WS-NUM-TOTAIS-ANTERIORES
078500     SET IX-TOT TO WS-NUM-TOTAIS-ANTERIORES
078600     MOVE CR3-ROTULO TO TOTA-ROTULO(IX-TOT)
078700     MOVE CR3-VALOR  TO TOTA-VALOR(IX-TOT)
078800     PERFORM 7531-LE-MATCH.
078900
079000*    LE A LISTA DE TRABALHADORES SEM CASAMENTO GRAVADA PELO        RQS0360
079100*    VLMATCH (NO MAXIMO 15 NOMES, MESMO LIMITE DE LA).
079200 7540-CARREGA-NAO-CASADOS.                                        RQS0360
079300     OPEN INPUT CONTROLE-FALTA-ENTRA
079400     MOVE "NAO" TO WS-FIM-ARQUIVO
079500     PERFORM 7541-LE-NAO-CASADO
079600     PERFORM 7542-GUARDA-NAO-CASADO UNTIL HOUVE-FIM-ARQUIVO
079700     CLOSE CONTROLE-FALTA-ENTRA.
079800
079900*LEITURA UNITARIA DA LISTA DE NOMES SEM CASAMENTO.
080000 7541-LE-NAO-CASADO.
080100     READ CONTROLE-FALTA-ENTRA
080200         AT END MOVE "SIM" TO WS-FIM-ARQUIVO
080300     END-READ.
080400
080500*GUARDA O NOME LIDO NA TABELA NC-NOME, ATE O LIMITE DE
080600*15 NOMES GRAVADOS PELO VLMATCH.
080700 7542-GUARDA-NAO-CASADO.
080800     ADD 1 TO WS-NUM-NAO-CASADOS
080900     SET IX-NC TO WS-NUM-NAO-CASADOS
081000     MOVE CR4-NOME TO NC-NOME(IX-NC)
081100     PERFORM 7541-LE-NAO-CASADO.
081200
081300*----------------------------------------------------------------
081400*    IMPRESSAO DO RELATORIO DE QUALIDADE - CABECALHO, TOTAIS DOS
081500*    PASSOS ANTERIORES, TABELA DE FALTANTES POR COLUNA, RESUMO
081600*    DE COMPLETUDE/DUPLICATAS/LINHAS VAZIAS E RECOMENDACOES.
081700*----------------------------------------------------------------
081800 8000-IMPRIME-RELATORIO.
081900     PERFORM 8100-IMPRIME-CABECALHO
082000     PERFORM 8050-VERIFICA-ARQUIVO-VAZIO                          RQS0361
082100     PERFORM 8200-IMPRIME-TOTAIS-ANTERIORES
082200     PERFORM 8250-IMPRIME-NAO-CASADOS                             RQS0360
082300     PERFORM 8300-IMPRIME-TABELA-FALTANTES
082400     PERFORM 8350-IMPRIME-RESUMO
082500     PERFORM 8400-GERA-RECOMENDACOES.                             LSC0261
082600
082700*IMPRIME O TITULO DO RELATORIO, A LINHA DE DATA/HORA DE
082800*EXECUCAO E O SEPARADOR, NO TOPO DA PRIMEIRA PAGINA.
082900 8100-IMPRIME-CABECALHO.
083000     ACCEPT CAB-DATA FROM DATE                                    LSC0302
083100     ACCEPT CAB-HORA FROM TIME
083200     WRITE REG-REL FROM CAB-TITULO    AFTER ADVANCING PAGE
083300     WRITE REG-REL FROM CAB-EXECUCAO  AFTER ADVANCING 2 LINES
083400     WRITE REG-REL FROM SEPARADOR     AFTER ADVANCING 2 LINES
083500     MOVE SPACES TO REG-REL
083600     WRITE REG-REL AFTER ADVANCING 1 LINE.
083700
083800*---------------------------------------------------------------- RQS0361
083900*    VALIDACAO DE ARQUIVO VAZIO - O MANUAL SEMPRE CHAMOU ISSO DE  RQS0361
084000*    ERRO, NAO DE UMA COMPLETUDE ZERO COMO O PROGRAMA TRATAVA ATE RQS0361
084100*    AQUI.  SE NENHUM REGISTRO FOI LIDO DO PASSO DE CASAMENTO, A  RQS0361
084200*    LINHA DE ERRO SAI LOGO NO TOPO DO RELATORIO, ANTES DE        RQS0361
084300*    QUALQUER TOTAL OU PERCENTUAL (QUE FICARIAM TODOS ZERADOS E   RQS0361
084400*    PODERIAM PASSAR A IMPRESSAO DE "TUDO CERTO").                RQS0361
084500*---------------------------------------------------------------- RQS0361
084600 8050-VERIFICA-ARQUIVO-VAZIO.                                     RQS0361
084700     IF WS-TOT-LIDOS = 0                                          RQS0361
084800         MOVE "ERRO: " TO LRC-PREFIXO                             RQS0361
084900         MOVE "ARQUIVO DE ENTRADA VAZIO - NENHUM REGISTRO LIDO"   RQS0361
085000             TO LRC-TEXTO                                         RQS0361
085100         WRITE REG-REL FROM LINHA-RECOMENDACAO                    RQS0361
085200             AFTER ADVANCING 1 LINE                               RQS0361
085300         MOVE SPACES TO REG-REL                                   RQS0361
085400         WRITE REG-REL AFTER ADVANCING 1 LINE                     RQS0361
085500     END-IF.                                                      RQS0361
085600
085700*IMPRIME UMA LINHA PARA CADA ROTULO GRAVADO PELOS PASSOS
085800*ANTERIORES (VLREORG, VLSPLIT, VLMATCH) NA TABELA DE TOTAIS.
085900 8200-IMPRIME-TOTAIS-ANTERIORES.                                  LSC0323
086000     MOVE "TOTAIS DE CONTROLE DOS PASSOS ANTERIORES" TO LT-TEXTO
086100     WRITE REG-REL FROM LINHA-TITULO AFTER ADVANCING 1 LINE
086200     PERFORM 8210-IMPRIME-LINHA-TOTAL
086300         VARYING IX-TOT FROM 1 BY 1
086400         UNTIL IX-TOT > WS-NUM-TOTAIS-ANTERIORES
086500     MOVE SPACES TO REG-REL
086600     WRITE REG-REL AFTER ADVANCING 1 LINE.
086700
086800*IMPRIME UMA LINHA DE CONTROLE (ROTULO + VALOR) DA TABELA
086900*WS-TOTAIS-ANTERIORES.
087000 8210-IMPRIME-LINHA-TOTAL.
087100     MOVE TOTA-ROTULO(IX-TOT) TO LC-ROTULO
087200     MOVE TOTA-VALOR(IX-TOT)  TO LC-VALOR
087300     WRITE REG-REL FROM LINHA-CONTROLE AFTER ADVANCING 1 LINE.
087400
087500*    RELACAO DOS TRABALHADORES SEM CASAMENTO (ATE 15), PARA        RQS0360
087600*    A AREA DO CLIENTE REVISAR OS NOMES QUE NAO ENTRARAM NO
087700*    RESULTADO FINAL.
087800 8250-IMPRIME-NAO-CASADOS.                                        RQS0360
087900     MOVE "TRABALHADORES SEM CASAMENTO (PRIMEIROS)" TO LT-TEXTO
088000     WRITE REG-REL FROM LINHA-TITULO AFTER ADVANCING 1 LINE
088100     IF WS-NUM-NAO-CASADOS = 0
088200         MOVE "(NENHUM)" TO LNC-NOME
088300         WRITE REG-REL FROM LINHA-NAOCASADO AFTER ADVANCING 1 LINE
088400     ELSE
088500         PERFORM 8260-IMPRIME-LINHA-NAOCASADO
088600             VARYING IX-NC FROM 1 BY 1
088700             UNTIL IX-NC > WS-NUM-NAO-CASADOS
088800     END-IF
088900     MOVE SPACES TO REG-REL
089000     WRITE REG-REL AFTER ADVANCING 1 LINE.
089100
089200*IMPRIME O NOME DE UM TRABALHADOR SEM CASAMENTO.
089300 8260-IMPRIME-LINHA-NAOCASADO.
089400     MOVE NC-NOME(IX-NC) TO LNC-NOME
089500     WRITE REG-REL FROM LINHA-NAOCASADO AFTER ADVANCING 1 LINE.
089600
089700*IMPRIME A TABELA DE VALORES FALTANTES, UMA LINHA POR
089800*COLUNA LOGICA DO REGISTRO FINAL.
089900 8300-IMPRIME-TABELA-FALTANTES.
090000     MOVE "VALORES FALTANTES POR COLUNA" TO LT-TEXTO
090100     WRITE REG-REL FROM LINHA-TITULO AFTER ADVANCING 1 LINE
090200     PERFORM 8310-IMPRIME-LINHA-FALTANTE
090300         VARYING IX-COL FROM 1 BY 1 UNTIL IX-COL > 24
090400     MOVE SPACES TO REG-REL
090500     WRITE REG-REL AFTER ADVANCING 1 LINE.
090600
090700*IMPRIME UMA LINHA DA TABELA DE FALTANTES (NOME DA COLUNA,
090800*QUANTIDADE FALTANTE E PERCENTUAL).
090900 8310-IMPRIME-LINHA-FALTANTE.
091000     MOVE NCL-NOME(IX-COL)       TO LF-COLUNA
091100     MOVE CTC-FALTANTES(IX-COL)  TO LF-QTDE
091200     MOVE CTC-PERCENTUAL(IX-COL) TO LF-PCT
091300     WRITE REG-REL FROM LINHA-FALTANTE AFTER ADVANCING 1 LINE.
091400
091500*IMPRIME O RESUMO FINAL: PERCENTUAL DE COMPLETUDE, TOTAL DE
091600*DUPLICATAS E TOTAL DE LINHAS TOTALMENTE EM BRANCO.
091700 8350-IMPRIME-RESUMO.
091800     MOVE WS-COMPLETUDE TO LCP-VALOR
091900     WRITE REG-REL FROM LINHA-COMPLETUDE AFTER ADVANCING 1 LINE
092000     MOVE WS-TOT-DUPLICATAS TO LDP-VALOR
092100     WRITE REG-REL FROM LINHA-DUPLICATAS AFTER ADVANCING 1 LINE
092200     MOVE WS-TOT-LINHAS-VAZIAS TO LVZ-VALOR
092300     WRITE REG-REL FROM LINHA-VAZIAS AFTER ADVANCING 1 LINE
092400     MOVE SPACES TO REG-REL
092500     WRITE REG-REL AFTER ADVANCING 1 LINE.
092600
092700*    RECOMENDACOES AUTOMATICAS: COLUNA COM MAIS DE 50% DE
092800*    FALTANTES (WARN), COLUNA COM MAIS DE 10% (INFO), LINHAS
092900*    DUPLICADAS (WARN), COMPLETUDE ABAIXO DE 80% (WARN); NADA
093000*    DISSO, IMPRIME SO A MENSAGEM DE QUE OS DADOS ESTAO BONS.
093100 8400-GERA-RECOMENDACOES.
093200     MOVE "RECOMENDACOES" TO LT-TEXTO
093300     WRITE REG-REL FROM LINHA-TITULO AFTER ADVANCING 1 LINE
093400     MOVE "NAO" TO WS-ALGUMA-RECOMENDACAO
093500     PERFORM 8410-RECOMENDACAO-COLUNA
093600         VARYING IX-COL FROM 1 BY 1 UNTIL IX-COL > 24
093700     IF WS-TOT-DUPLICATAS > 0
093800         MOVE WS-TOT-DUPLICATAS TO WS-NUM-EDITADO
093900         MOVE "WARN: " TO LRC-PREFIXO
094000         STRING "FORAM ENCONTRADAS " WS-NUM-EDITADO
094100                " LINHAS DUPLICADAS - REMOVER DUPLICATAS"
094200             DELIMITED BY SIZE INTO LRC-TEXTO
094300         WRITE REG-REL FROM LINHA-RECOMENDACAO
094400             AFTER ADVANCING 1 LINE
094500         MOVE "SIM" TO WS-ALGUMA-RECOMENDACAO
094600     END-IF
094700     IF WS-COMPLETUDE-INT < 8000
094800         MOVE "WARN: " TO LRC-PREFIXO
094900         MOVE "COMPLETUDE ABAIXO DE 80% - REVISAR A EXTRACAO"
095000             TO LRC-TEXTO
095100         WRITE REG-REL FROM LINHA-RECOMENDACAO
095200             AFTER ADVANCING 1 LINE
095300         MOVE "SIM" TO WS-ALGUMA-RECOMENDACAO
095400     END-IF
095500     IF WS-ALGUMA-RECOMENDACAO = "NAO"
095600         MOVE "INFO: " TO LRC-PREFIXO
095700         MOVE "OS DADOS PARECEM ESTAR EM BOA QUALIDADE"
095800             TO LRC-TEXTO
095900         WRITE REG-REL FROM LINHA-RECOMENDACAO
096000             AFTER ADVANCING 1 LINE
096100     END-IF.
096200
096300*TESTA O PERCENTUAL FALTANTE DE UMA COLUNA E GERA A
096400*RECOMENDACAO (WARN ACIMA DE 50%, INFO ACIMA DE 10%).
096500 8410-RECOMENDACAO-COLUNA.
096600     IF CTC-PERCENTUAL(IX-COL) > 50
096700         MOVE "WARN: " TO LRC-PREFIXO
096800         STRING "COLUNA " NCL-NOME(IX-COL) DELIMITED BY SPACE
096900                " MAIS DE 50% FALTANTE - AVALIAR"
097000                " EXCLUSAO OU INVESTIGAR" DELIMITED BY SIZE
097100             INTO LRC-TEXTO
097200         WRITE REG-REL FROM LINHA-RECOMENDACAO
097300             AFTER ADVANCING 1 LINE
097400         MOVE "SIM" TO WS-ALGUMA-RECOMENDACAO
097500     ELSE
097600         IF CTC-PERCENTUAL(IX-COL) > 10
097700             MOVE "INFO: " TO LRC-PREFIXO
097800             STRING "COLUNA " NCL-NOME(IX-COL) DELIMITED BY SPACE
097900                    " COM MAIS DE 10% DE VALORES FALTANTES"
098000                    " - AVALIAR IMPUTACAO" DELIMITED BY SIZE
098100                 INTO LRC-TEXTO
098200             WRITE REG-REL FROM LINHA-RECOMENDACAO
098300                 AFTER ADVANCING 1 LINE
098400             MOVE "SIM" TO WS-ALGUMA-RECOMENDACAO
098500         END-IF
098600     END-IF.
098700
098800*FECHA O RELATORIO DE QUALIDADE NO FIM DO PROCESSAMENTO.
098900*ULTIMO PASSO ANTES DO STOP RUN EM 0000-ANALISA-QUALIDADE.
099000 9900-ENCERRA.
099100     CLOSE RELATORIO-QUALIDADE.
