000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   VLSPLIT.
000300 AUTHOR.       MARIA ROSARIO SANTOS.
000400 INSTALLATION. FATEC-SP.
000500 DATE-WRITTEN. 21-03-1989.
000600 DATE-COMPILED.
000700 SECURITY.     SOMENTE O CPD PODE ALTERAR ESTE PROGRAMA.
000800*REMARKS.      RECEBE O ARQUIVO DE SITUACOES JA REORGANIZADO
000900*              (SAIDA DO VLREORG) E DESDOBRA CADA REGISTRO
001000*              "ALTA/BAJA" EM DUAS LINHAS - UMA DE ALTA, OUTRA
001100*              DE BAJA - PARA QUE O PASSO SEGUINTE (VLMATCH)
001200*              TRATE SEMPRE UMA SITUACAO POR LINHA.
001300*              ESTE E O TERCEIRO PASSO DA CADEIA NOTURNA DA
001400*              VIDA LABORAL (VLREORG, VLSPLIT, VLMATCH, VLQUAL,
001500*              NESTA ORDEM).  NAO RODAR FORA DE ORDEM: O ARQUIVO
001600*              DE ENTRADA DESTE PASSO E SEMPRE A SAIDA DO PASSO
001700*              ANTERIOR, NUNCA O ARQUIVO ORIGINAL DO CLIENTE.
001800*              O MOTIVO DO DESDOBRAMENTO E HISTORICO: O LEIAUTE
001900*              ORIGINAL DO CLIENTE TRAZIA, NUMA SO LINHA, O PAR
002000*              DE DATAS DE ALTA E O PAR DE DATAS DE BAJA QUANDO
002100*              O TRABALHADOR ENTROU E SAIU DENTRO DO MESMO LOTE
002200*              DE REMESSA.  O MATCH (PASSO SEGUINTE) PRECISA DE
002300*              UMA SITUACAO POR LINHA PARA CASAR COM O ROL DO
002400*              CLIENTE SEM AMBIGUIDADE, DAI O DESDOBRAMENTO AQUI.
002500*----------------------------------------------------------------
002600*    HISTORICO DE ALTERACOES
002700*----------------------------------------------------------------
002800*    21-03-1989 MRS TK-0119  VERSAO INICIAL DO PASSO 3.
002900*    14-07-1989 MRS TK-0131  CORRIGIDO: AS DATAS DE SITUACAO DA
003000*                            LINHA DE ALTA GERADA TEM DE FICAR
003100*                            EM BRANCO, NAO REPETIR AS DA BAJA.
003200*                            O ERRO FOI DETECTADO PELO CLIENTE,
003300*                            QUE RECEBEU UM RELATORIO DE MATCH
003400*                            COM DATA DE BAJA EM LINHA DE ALTA.
003500*    05-02-1993 FOC TK-0211  TOTAIS DE CONTROLE GRAVADOS EM
003600*                            ARQUIVO PROPRIO PARA O VLQUAL LER.
003700*                            ANTES DESTA DATA OS TOTAIS SO SAIAM
003800*                            NO CONSOLE, PERDIDOS NA VIRADA DO
003900*                            TURNO DA MADRUGADA.
004000*    30-09-1996 MRS TK-0248  REVISAO GERAL - NADA ENCONTRADO.
004100*                            REVISAO PEDIDA PELA AUDITORIA
004200*                            INTERNA, SEM ACHADOS NESTE PROGRAMA.
004300*    09-12-1998 LSC TK-0300  VERIFICACAO ANO 2000 - CAMPOS DE
004400*                            DATA SAO CARACTERE DD-MM-AAAA, SEM
004500*                            ARITMETICA, SEM IMPACTO.
004600*                            PROGRAMA LIBERADO SEM ALTERACAO DE
004700*                            CODIGO, SO DE DOCUMENTACAO.
004800*    14-02-2001 LSC TK-0321  INCLUIDO O CONTADOR DE LINHAS
004900*                            ACRESCENTADAS PELO DESDOBRAMENTO.
005000*                            PEDIDO DA GERENCIA PARA CONFERIR O
005100*                            CRESCIMENTO DO ARQUIVO DE SAIDA
005200*                            CONTRA O DE ENTRADA, LOTE A LOTE.
005300*    02-07-2007 RQS TK-0322  PROPOSTO DESCARTE DE REGISTRO SEM
005400*                            NUMERO DE AFILIACAO NA CHAVE; REVERTIDO
005500*                            NA REVISAO DO MESMO TICKET - O FILTRO
005600*                            DE REGISTRO INCOMPLETO JA E FEITO NO
005700*                            PASSO ANTERIOR (VLREORG 2920-FILTRA-E
005800*                            -LIBERA, QUE SO DESCARTA QUANDO
005900*                            AFILIACAO, DOCUMENTO E NOME ESTAO TODOS
006000*                            EM BRANCO); REPETIR UM FILTRO SO PELA
006100*                            AFILIACAO AQUI DERRUBARIA SITUACOES
006200*                            VALIDAS QUE SOBREVIVERAM AO VLREORG
006300*                            COM DOCUMENTO OU NOME PREENCHIDOS.
006400*----------------------------------------------------------------
006500 ENVIRONMENT DIVISION.
006600
006700 CONFIGURATION SECTION.
006800*    SOURCE-COMPUTER E OBJECT-COMPUTER SAO DECLARADOS POR
006900*    PADRAO DA CASA, MESMO RODANDO HOJE EM MAQUINA EMULADA.
007000 SOURCE-COMPUTER. IBM-PC.
007100 OBJECT-COMPUTER. IBM-PC.
007200*    C01 CONTROLA O SALTO DE FORMULARIO DO RELATORIO DE TOTAIS
007300*    QUANDO ESTE PASSO E RODADO COM IMPRESSORA LIGADA EM
007400*    AMBIENTE DE TESTE - EM PRODUCAO O RELATORIO VAI PARA SPOOL.
007500 SPECIAL-NAMES.   C01 IS TOPO-FORMULARIO.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*    ARQUIVO DE ENTRADA - SAIDA DO VLREORG (PASSO ANTERIOR).
008000     SELECT EMPREGADOS-ENTRA ASSIGN TO DISK
008100     ORGANIZATION IS LINE SEQUENTIAL.
008200
008300*    ARQUIVO DE SAIDA - VAI DIRETO PARA O VLMATCH.
008400     SELECT DIVIDIDO-SAIDA   ASSIGN TO DISK
008500     ORGANIZATION IS LINE SEQUENTIAL.
008600
008700*    ARQUIVO DE TOTAIS DE CONTROLE (TK-0211) - LIDO PELO VLQUAL
008800*    NO RELATORIO FINAL DA CADEIA, JUNTO COM OS TOTAIS DOS
008900*    OUTROS PASSOS.
009000     SELECT CONTROLE-SAIDA   ASSIGN TO DISK
009100     ORGANIZATION IS LINE SEQUENTIAL.
009200
009300 DATA DIVISION.
009400
009500 FILE SECTION.
009600
009700*    REGISTRO DE ENTRADA: MESMO LEIAUTE DE SAIDA DO VLREORG,
009800*    172 POSICOES, JA SEM O REGISTRO DE TOTAIS MISTURADO.
009900 FD  EMPREGADOS-ENTRA
010000     LABEL RECORD IS STANDARD
010100     VALUE OF FILE-ID IS "EMPSAI.DAT".
010200 01  REG-EMP-ENTRA              PIC X(172).
010300
010400*    REGISTRO DE SAIDA: MESMO TAMANHO DE LINHA DO DE ENTRADA,
010500*    POREM SEMPRE COM UMA UNICA SITUACAO POR LINHA.
010600 FD  DIVIDIDO-SAIDA
010700     LABEL RECORD IS STANDARD
010800     VALUE OF FILE-ID IS "DIVSAI.DAT".
010900 01  REG-DIV-SAIDA              PIC X(172).
011000
011100*    REGISTRO DE TOTAIS DE CONTROLE (TK-0211).  ROTULO LIVRE
011200*    DE 40 POSICOES E O VALOR ACUMULADO EM ZONADO DE 7 DIGITOS,
011300*    MAIS TRES POSICOES DE FOLGA PARA EVENTUAL USO FUTURO.
011400 FD  CONTROLE-SAIDA
011500     LABEL RECORD IS STANDARD
011600     VALUE OF FILE-ID IS "CTLSPLIT.DAT".
011700 01  REG-CTL-SAIDA.
011800     05  CTL-ROTULO             PIC X(40).
011900     05  CTL-VALOR              PIC 9(07).
012000     05  FILLER                 PIC X(03).
012100
012200 WORKING-STORAGE SECTION.
012300
012400*    CHAVE DE FIM DE ARQUIVO DE ENTRADA.
012500 77  WS-FIM-ARQUIVO             PIC X(03) VALUE "NAO".
012600     88  HOUVE-FIM-ARQUIVO          VALUE "SIM".
012700
012800*    CONTADORES DE CONTROLE DESTE PASSO - TODOS CONFERIDOS NO
012900*    RELATORIO FINAL DO VLQUAL (TK-0211) CONTRA OS CONTADORES
013000*    DOS DEMAIS PASSOS DA CADEIA.
013100 77  WS-TOT-LIDOS               PIC 9(07) COMP VALUE 0.
013200 77  WS-TOT-GRAVADOS            PIC 9(07) COMP VALUE 0.
013300 77  WS-TOT-DESDOBRADOS         PIC 9(07) COMP VALUE 0.
013400*    INCLUIDO EM TK-0321 - CONFERE O CRESCIMENTO DO ARQUIVO DE
013500*    SAIDA: CADA DESDOBRAMENTO ACRESCENTA UMA LINHA A MAIS QUE
013600*    O ARQUIVO DE ENTRADA TINHA.
013700 77  WS-TOT-ACRESCIDAS          PIC 9(07) COMP VALUE 0.           LSC0321
013800
013900*    REGISTRO DE ENTRADA - UMA SITUACAO POR LINHA, PODENDO SER
014000*    ALTA, BAJA OU ALTA/BAJA (A DESDOBRAR).  O COPYBOOK VLEMPSIT
014100*    E PARTILHADO COM O VLREORG E O VLMATCH PARA QUE OS TRES
014200*    PASSOS ENXERGUEM O MESMO REGISTRO DA MESMA FORMA - QUALQUER
014300*    ALTERACAO DE LEIAUTE TEM DE SER FEITA NOS TRES AO MESMO
014400*    TEMPO, NUNCA SO AQUI.
014500 01  WS-ENTRADA.
014600     COPY VLEMPSIT.
014700
014800*    REGISTRO DE SAIDA - SEMPRE UMA SO SITUACAO POR LINHA.  NAO
014900*    EMBUTIMOS UM SEGUNDO COPY VLEMPSIT AQUI (DARIA NOMES
015000*    DUPLICADOS); A SAIDA VAI DIRETO DE WS-ENTRADA PARA
015100*    REG-DIV-SAIDA, COM A LINHA DE ALTA PASSANDO POR UMA AREA
015200*    PROPRIA (WS-LINHA-ALTA) PARA PODER LIMPAR AS DATAS DE
015300*    SITUACAO SEM MEXER NO REGISTRO LIDO.
015400 01  WS-LINHA-ALTA.
015500     05  ALT-NUM-AFILIACAO      PIC X(13).
015600     05  ALT-SITUACAO           PIC X(09).
015700     05  ALT-DOCUMENTO          PIC X(12).
015800     05  ALT-DT-REAL-ALTA       PIC X(10).
015900     05  ALT-DT-EFET-ALTA       PIC X(10).
016000*    AS DUAS DATAS DE BAJA ABAIXO SAO LIMPAS EM 2100-GRAVA-LINHA
016100*    -ALTA (TK-0131) - FICAM EM BRANCO NA LINHA DE ALTA GERADA.
016200     05  ALT-DT-REAL-BAJA       PIC X(10).
016300     05  ALT-DT-EFET-BAJA       PIC X(10).
016400     05  ALT-NOME               PIC X(60).
016500     05  ALT-GRUPO-COTIZ        PIC X(03).
016600     05  ALT-TIPO-CONTRATO      PIC X(03).
016700     05  ALT-COEF-PARCIAL       PIC X(05).
016800     05  ALT-TAXA-ATIT          PIC 9(02)V99.
016900     05  ALT-TAXA-IMS           PIC 9(02)V99.
017000     05  ALT-TAXA-TOTAL         PIC 9(02)V99.
017100     05  ALT-DIAS-COTIZ         PIC 9(05).
017200     05  ALT-COD-VERIF          PIC X(04).
017300     05  FILLER                 PIC X(06).
017400
017500*    REDEFINICAO EM LINHA UNICA - PERMITE MOVER A LINHA DE ALTA
017600*    PRONTA DIRETO PARA O REGISTRO DE SAIDA SEM TER DE FAZER
017700*    MOVE CAMPO A CAMPO.
017800 01  WS-LINHA-ALTA-R REDEFINES WS-LINHA-ALTA PIC X(172).
017900
018000*    REDEFINICAO EM LINHA UNICA DO REGISTRO DE ENTRADA - USADA
018100*    NA LEITURA (READ ... INTO) E NA GRAVACAO DIRETA QUANDO A
018200*    SITUACAO NAO PRECISA SER DESDOBRADA.
018300 01  WS-ENTRADA-R REDEFINES WS-ENTRADA PIC X(172).
018400
018500*    VISAO SO DA CHAVE DE AFILIACAO DO REGISTRO LIDO.  DECLARADA
018600*    PARA UMA EVENTUAL MENSAGEM DE ERRO QUANDO A LEITURA TRAZ
018700*    LIXO NA CHAVE, IDEIA QUE NUNCA CHEGOU A SER IMPLEMENTADA -
018800*    FICA AQUI SO PARA DOCUMENTAR O LEIAUTE DA CHAVE DE AFILIACAO
018900*    DENTRO DO REGISTRO (VER TK-0322 NO HISTORICO: UM DESCARTE
019000*    BASEADO NESTA VISAO CHEGOU A SER PROPOSTO E FOI REVERTIDO NO
019100*    MESMO TICKET POR DUPLICAR O FILTRO JA FEITO NO VLREORG).
019200 01  WS-ENTRADA-CHAVE REDEFINES WS-ENTRADA-R.
019300     05  CHV-NUM-AFILIACAO      PIC X(13).
019400     05  FILLER                 PIC X(159).
019500
019600 PROCEDURE DIVISION.
019700
019800*----------------------------------------------------------------
019900*    PARAGRAFO PRINCIPAL - ABRE OS TRES ARQUIVOS, PROCESSA
020000*    REGISTRO A REGISTRO ATE O FIM DO ARQUIVO DE ENTRADA, GRAVA
020100*    OS TOTAIS DE CONTROLE E ENCERRA.
020200*----------------------------------------------------------------
020300 0000-DIVIDE-REGISTROS.
020400     PERFORM 1000-INICIO
020500     PERFORM 2000-PROCESSA-REGISTRO
020600         UNTIL HOUVE-FIM-ARQUIVO
020700     PERFORM 8000-TOTAIS-CONTROLE
020800     PERFORM 9900-ENCERRA
020900     STOP RUN.
021000
021100*    ABRE OS ARQUIVOS E FAZ A PRIMEIRA LEITURA (PADRAO READ
021200*    AHEAD DA CASA, USADO TAMBEM NO VLREORG E NO VLMATCH).
021300 1000-INICIO.
021400     OPEN INPUT  EMPREGADOS-ENTRA
021500     OPEN OUTPUT DIVIDIDO-SAIDA
021600     OPEN OUTPUT CONTROLE-SAIDA
021700     PERFORM 1100-LE-REGISTRO.
021800
021900*    LE UM REGISTRO DO ARQUIVO DE ENTRADA E CONTA NO TOTAL DE
022000*    LIDOS.  CHAMADO TANTO NA ABERTURA QUANTO NO FIM DE CADA
022100*    CICLO DE PROCESSAMENTO DO PARAGRAFO 2000-PROCESSA-REGISTRO.
022200 1100-LE-REGISTRO.
022300     READ EMPREGADOS-ENTRA INTO WS-ENTRADA-R
022400         AT END MOVE "SIM" TO WS-FIM-ARQUIVO
022500     END-READ
022600     IF NOT HOUVE-FIM-ARQUIVO
022700         MOVE WS-ENTRADA-R TO WS-ENTRADA
022800         ADD 1 TO WS-TOT-LIDOS
022900     END-IF.
023000
023100*----------------------------------------------------------------
023200*    UM REGISTRO ALTA/BAJA VIRA DUAS LINHAS; OS DEMAIS SAO
023300*    GRAVADOS SEM ALTERACAO - NAO HA NENHUM OUTRO DESVIO DE
023400*    SITUACAO NESTE PASSO, TODO REGISTRO QUE CHEGA AQUI E
023500*    PROCESSADO.
023600*----------------------------------------------------------------
023700 2000-PROCESSA-REGISTRO.
023800     IF SIT-E-ALTA-BAJA
023900         PERFORM 2100-GRAVA-LINHA-ALTA
024000         PERFORM 2200-GRAVA-LINHA-BAJA
024100         ADD 1 TO WS-TOT-DESDOBRADOS
024200         ADD 1 TO WS-TOT-ACRESCIDAS                               LSC0321
024300     ELSE
024400         MOVE WS-ENTRADA TO REG-DIV-SAIDA
024500         WRITE REG-DIV-SAIDA
024600         ADD 1 TO WS-TOT-GRAVADOS
024700     END-IF
024800     PERFORM 1100-LE-REGISTRO.
024900
025000*    LINHA DE ALTA - COPIA TODO O REGISTRO, TROCA A SITUACAO
025100*    PARA "ALTA" E LIMPA AS DATAS DE SITUACAO (TK-0131).  A
025200*    COPIA E FEITA EM LINHA UNICA (WS-LINHA-ALTA-R) PARA NAO
025300*    PRECISAR MOVER CADA CAMPO DE WS-ENTRADA PARA WS-LINHA-ALTA.
025400 2100-GRAVA-LINHA-ALTA.
025500     MOVE WS-ENTRADA-R TO WS-LINHA-ALTA-R
025600     MOVE "ALTA"       TO ALT-SITUACAO
025700     MOVE SPACES       TO ALT-DT-REAL-BAJA                        MRS0131
025800     MOVE SPACES       TO ALT-DT-EFET-BAJA                        MRS0131
025900     MOVE WS-LINHA-ALTA-R TO REG-DIV-SAIDA
026000     WRITE REG-DIV-SAIDA
026100     ADD 1 TO WS-TOT-GRAVADOS.
026200
026300*    LINHA DE BAJA - O REGISTRO LIDO JA TEM TODAS AS DATAS;
026400*    SO TROCA A SITUACAO PARA "BAJA" E GRAVA.  AS DATAS DE ALTA
026500*    FICAM COMO VIERAM NO REGISTRO ORIGINAL - NAO HA PEDIDO DE
026600*    LIMPEZA PARA A LINHA DE BAJA, SO PARA A DE ALTA (TK-0131).
026700 2200-GRAVA-LINHA-BAJA.
026800     MOVE "BAJA" TO SIT-SITUACAO
026900     MOVE WS-ENTRADA TO REG-DIV-SAIDA
027000     WRITE REG-DIV-SAIDA
027100     ADD 1 TO WS-TOT-GRAVADOS.
027200
027300*----------------------------------------------------------------
027400*    GRAVA OS TOTAIS DE CONTROLE PARA O VLQUAL LER NO FIM DO
027500*    PROCESSAMENTO DO RELATORIO FINAL (TK-0211).  OS ROTULOS
027600*    SAO TEXTO LIVRE DE NEGOCIO, NAO CODIGO DE PROGRAMA - FORAM
027700*    REVISTOS PARA FICAREM LEGIVEIS A QUEM LE SO O RELATORIO,
027800*    SEM PRECISAR CONHECER O PASSO QUE OS GEROU.
027900*----------------------------------------------------------------
028000 8000-TOTAIS-CONTROLE.                                            FOC0211
028100     MOVE "REGISTROS LIDOS"               TO CTL-ROTULO
028200     MOVE WS-TOT-LIDOS                    TO CTL-VALOR
028300     WRITE REG-CTL-SAIDA
028400     MOVE "REGISTROS GRAVADOS"            TO CTL-ROTULO
028500     MOVE WS-TOT-GRAVADOS                 TO CTL-VALOR
028600     WRITE REG-CTL-SAIDA
028700     MOVE "DESDOBRADOS (ALTA/BAJA)"       TO CTL-ROTULO
028800     MOVE WS-TOT-DESDOBRADOS              TO CTL-VALOR
028900     WRITE REG-CTL-SAIDA
029000     MOVE "LINHAS ACRESCENTADAS"          TO CTL-ROTULO           LSC0321
029100     MOVE WS-TOT-ACRESCIDAS               TO CTL-VALOR
029200     WRITE REG-CTL-SAIDA.
029300
029400*    FECHA OS TRES ARQUIVOS NA ORDEM EM QUE FORAM ABERTOS.
029500 9900-ENCERRA.
029600     CLOSE EMPREGADOS-ENTRA DIVIDIDO-SAIDA CONTROLE-SAIDA.
