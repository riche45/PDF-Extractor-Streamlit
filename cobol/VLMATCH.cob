000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   VLMATCH.
000300 AUTHOR.       JOAO ANTONIO RIBEIRO.
000400 INSTALLATION. FATEC-SP.
000500 DATE-WRITTEN. 10-01-1994.
000600 DATE-COMPILED.
000700 SECURITY.     SOMENTE O CPD PODE ALTERAR ESTE PROGRAMA.
000800*REMARKS.      CARREGA O ROL DE TRABALHADORES DO CLIENTE EM
000900*              MEMORIA, NORMALIZA OS NOMES E PROCURA, PARA CADA
001000*              REGISTRO DE SITUACAO JA DESDOBRADO (SAIDA DO
001100*              VLSPLIT), O TRABALHADOR CORRESPONDENTE NO ROL -
001200*              PRIMEIRO POR IGUALDADE EXATA, DEPOIS POR
001300*              SEMELHANCA - GRAVANDO O REGISTRO FINAL ENRIQUECIDO
001400*              COM OS DADOS DO CLIENTE.
001410*              ESTE E O QUARTO PASSO DA CADEIA NOTURNA (VLREORG,
001420*              VLSPLIT, VLMATCH, VLQUAL).  E O PASSO MAIS PESADO
001430*              DA CADEIA EM TEMPO DE CPU, PORQUE CARREGA O ROL
001440*              INTEIRO DO CLIENTE EM MEMORIA E, PARA CADA
001450*              TRABALHADOR SEM CASAMENTO EXATO, RODA UMA
001460*              COMPARACAO DE SEMELHANCA CONTRA TODOS OS
001470*              TRABALHADORES DO ROL - DAI A PREOCUPACAO DA CASA
001480*              COM O TAMANHO DA TABELA (VEJA TK-0341 ABAIXO).
001490*              NUNCA REDUZIR O LIMIAR DE SEMELHANCA SEM ANTES
001500*              CONVERSAR COM A AREA DE FOLHA DO CLIENTE - UM
001510*              LIMIAR BAIXO DEMAIS CASA TRABALHADORES DIFERENTES
001520*              COM NOMES PARECIDOS (HOMONIMOS), O QUE E PIOR QUE
001530*              DEIXAR DE CASAR.
001600*----------------------------------------------------------------
001700*    HISTORICO DE ALTERACOES
001800*----------------------------------------------------------------
001900*    10-01-1994 JAR TK-0233  VERSAO INICIAL DO PASSO 4+5 - SO
002000*                            CASAMENTO EXATO DE NOME.
002100*    02-05-1994 JAR TK-0238  INCLUIDA A TROCA "SOBRENOMES, NOME"
002200*                            NA NORMALIZACAO DO ROL DO CLIENTE.
002210*                            O ROL DO CLIENTE VEM DE UM SISTEMA
002220*                            DE FOLHA QUE GRAVA O NOME NESSE
002230*                            FORMATO; O NOSSO ARQUIVO DE
002240*                            SITUACOES JA VEM "NOME SOBRENOMES",
002250*                            POR ISSO A TROCA SO SE APLICA AO ROL.
002300*    19-08-1994 JAR TK-0241  INCLUIDO O CASAMENTO POR SEMELHANCA
002400*                            (MAIOR SUBCADEIA COMUM) QUANDO NAO
002500*                            HA IGUALDADE EXATA, LIMIAR 0,85.
002510*                            MOTIVO: MUITOS TRABALHADORES TEM O
002520*                            NOME GRAVADO COM PEQUENAS DIFERENCAS
002530*                            ENTRE O NOSSO CADASTRO E O ROL DO
002540*                            CLIENTE (ACENTO, ABREVIATURA DE
002550*                            NOME DO MEIO, ORDEM DE SOBRENOME),
002560*                            E O CASAMENTO EXATO SOZINHO DEIXAVA
002570*                            MUITA GENTE DE FORA.
002600*    03-03-1997 MRS TK-0264  REVISAO GERAL - NADA ENCONTRADO.
002700*    09-12-1998 LSC TK-0301  VERIFICACAO ANO 2000 - CAMPOS DE
002800*                            DATA SAO CARACTERE DD-MM-AAAA, SEM
002900*                            ARITMETICA, SEM IMPACTO.
002910*                            PROGRAMA LIBERADO SEM ALTERACAO DE
002920*                            CODIGO, SO DE DOCUMENTACAO.
003000*    14-02-2001 LSC TK-0322  TOTAIS DE CONTROLE GRAVADOS EM
003100*                            ARQUIVO PROPRIO PARA O VLQUAL LER.
003200*    22-07-2003 PVN TK-0341  AMPLIADA A TABELA DO ROL PARA 2000
003300*                            TRABALHADORES (CLIENTE CRESCEU).
003310*                            A TABELA ANTIGA TINHA 800 POSICOES
003320*                            E O PROGRAMA VINHA ABORTANDO POR
003330*                            SUBSCRITO FORA DE FAIXA DESDE QUE O
003340*                            CLIENTE PASSOU DE 800 FUNCIONARIOS
003350*                            NO MES ANTERIOR.
003400*    18-05-2007 RQS TK-0342  AUDITORIA PEDIU A RELACAO DOS
003500*                            TRABALHADORES SEM CASAMENTO, NAO SO
003600*                            O TOTAL - GRAVA OS 15 PRIMEIROS EM
003700*                            CTLFALTA.DAT PARA O VLQUAL IMPRIMIR.
003710*                            ANTES DESTA DATA O RELATORIO SO
003720*                            MOSTRAVA UM NUMERO; A AUDITORIA
003730*                            QUERIA NOMES PARA CONFERIR CONTRA O
003740*                            ROL MANUALMENTE, AMOSTRA BASTOU.
003800*----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200*    PADRAO DE MAQUINA DA CASA - VEJA OBSERVACAO NO VLREORG
004300*    SOBRE RODAR HOJE EM AMBIENTE EMULADO.
004400 SOURCE-COMPUTER. IBM-PC.
004500 OBJECT-COMPUTER. IBM-PC.
004600*    C01 - SALTO DE FORMULARIO, MESMO USO DOS DEMAIS PASSOS.
004700 SPECIAL-NAMES.   C01 IS TOPO-FORMULARIO.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*    ROL DE TRABALHADORES DO CLIENTE - ENVIADO MENSALMENTE PELO
005200*    CLIENTE, INDEPENDENTE DA CADEIA DE SITUACOES.
005300     SELECT ROL-CLIENTES   ASSIGN TO DISK
005400     ORGANIZATION IS LINE SEQUENTIAL.
005500
005600*    ARQUIVO DE ENTRADA DESTE PASSO - SAIDA DO VLSPLIT.
005700     SELECT DIVIDIDO-ENTRA ASSIGN TO DISK
005800     ORGANIZATION IS LINE SEQUENTIAL.
005900
006000*    ARQUIVO DE SAIDA - VAI PARA O VLQUAL, ULTIMO PASSO DA CADEIA.
006100     SELECT FINAL-SAIDA    ASSIGN TO DISK
006200     ORGANIZATION IS LINE SEQUENTIAL.
006300
006400*    TOTAIS DE CONTROLE (TK-0322), NO MESMO MOLDE DOS DEMAIS
006500*    PASSOS.
006600     SELECT CONTROLE-SAIDA ASSIGN TO DISK
006700     ORGANIZATION IS LINE SEQUENTIAL.
006800
006900*    AMOSTRA DE NAO CASADOS PARA O RELATORIO FINAL (TK-0342).
007000     SELECT CONTROLE-FALTANTES ASSIGN TO DISK                     RQS0342
007100     ORGANIZATION IS LINE SEQUENTIAL.
007200
007300 DATA DIVISION.
007400
007500 FILE SECTION.
007600
007700*    REGISTRO DO ROL DE CLIENTES - LEIAUTE EM COPYBOOK PROPRIO
007800*    (VLCLIROS), DIFERENTE DO LEIAUTE DE SITUACOES (VLEMPSIT)
007900*    PORQUE VEM DE UM SISTEMA DO CLIENTE, NAO NOSSO.
008000 FD  ROL-CLIENTES
008100     LABEL RECORD IS STANDARD
008200     VALUE OF FILE-ID IS "ROLCLI.DAT".
008300 01  REG-ROL-CLIENTE.
008400     COPY VLCLIROS.
008500
008600*    REGISTRO DE SITUACAO JA DESDOBRADO - SAIDA DO VLSPLIT.
008700 FD  DIVIDIDO-ENTRA
008800     LABEL RECORD IS STANDARD
008900     VALUE OF FILE-ID IS "DIVSAI.DAT".
009000 01  REG-DIV-ENTRA              PIC X(172).
009100
009200*    REGISTRO FINAL - A SITUACAO (172 POSICOES, MESMO LEIAUTE DE
009300*    ENTRADA) SEGUIDA DOS CAMPOS ACRESCENTADOS PELO CASAMENTO
009400*    COM O ROL DO CLIENTE (147 POSICOES).  ESTE E O REGISTRO QUE
009500*    O VLQUAL VAI LER PARA O RELATORIO FINAL DA CADEIA.
009600 FD  FINAL-SAIDA
009700     LABEL RECORD IS STANDARD
009800     VALUE OF FILE-ID IS "FINALSAI.DAT".
009900 01  REG-FINAL-SAIDA.
010000     05  RFS-SITUACAO           PIC X(172).
010100     05  RFS-EXTRA              PIC X(147).
010200
010300*    TOTAIS DE CONTROLE (TK-0322) - MESMO LEIAUTE USADO PELOS
010400*    OUTROS PASSOS DA CADEIA.
010500 FD  CONTROLE-SAIDA
010600     LABEL RECORD IS STANDARD
010700     VALUE OF FILE-ID IS "CTLMATCH.DAT".
010800 01  REG-CTL-SAIDA.
010900     05  CTL-ROTULO             PIC X(40).
011000     05  CTL-VALOR              PIC 9(07).
011100     05  FILLER                 PIC X(03).
011200
011300*    LISTA DOS PRIMEIROS TRABALHADORES NAO CASADOS, PARA O         RQS0342
011400*    VLQUAL IMPRIMIR NO RELATORIO FINAL.  SO OS 15 PRIMEIROS,
011500*    COMO EXPLICADO NO HISTORICO ACIMA - NAO E PARA SER UMA
011600*    LISTAGEM EXAUSTIVA, SO UMA AMOSTRA DE CONFERENCIA.
011700 FD  CONTROLE-FALTANTES                                           RQS0342
011800     LABEL RECORD IS STANDARD
011900     VALUE OF FILE-ID IS "CTLFALTA.DAT".
012000 01  REG-CTL-FALTANTE.
012100     05  CTF-NOME               PIC X(60).
012200     05  FILLER                 PIC X(20).
012300
012400 WORKING-STORAGE SECTION.
012500
012600*    CHAVES DE CONTROLE DE LACO - TODAS EM X(03) "SIM"/"NAO", NO
012700*    PADRAO HISTORICO DA CASA, NUNCA EM PIC 9 OU 88 ISOLADO.
012800 77  WS-FIM-ARQUIVO             PIC X(03) VALUE "NAO".
012900     88  HOUVE-FIM-ARQUIVO          VALUE "SIM".
013000 77  WS-ACHOU                   PIC X(03) VALUE "NAO".
013100 77  WS-TROCAR-VIRGULA          PIC X(03) VALUE "NAO".
013200
013300*    CONTADORES DE CONTROLE DESTE PASSO, CONFERIDOS NO RELATORIO
013400*    FINAL DO VLQUAL.
013500 77  WS-TOT-LIDOS               PIC 9(07) COMP VALUE 0.
013600 77  WS-TOT-GRAVADOS            PIC 9(07) COMP VALUE 0.
013700 77  WS-TOT-CLIENTES            PIC 9(07) COMP VALUE 0.
013800 77  WS-TOT-CASADOS             PIC 9(07) COMP VALUE 0.
013900 77  WS-TOT-SEM-CASAMENTO       PIC 9(07) COMP VALUE 0.
014000*    SO OS 15 PRIMEIROS NOMES SEM CASAMENTO VAO PARA O RELATORIO  RQS0342
014100*    (TK-0342) - A LISTA E PARA ORIENTAR A REVISAO, NAO PRECISA
014200*    SER EXAUSTIVA.
014300 77  WS-NUM-NAO-CASADOS         PIC 9(02) COMP VALUE 0.           RQS0342
014400*    OS DOIS CONTADORES ABAIXO DETALHAM WS-TOT-CASADOS POR
014500*    METODO DE CASAMENTO, PARA A AUDITORIA ENXERGAR QUANTO DO
014600*    TOTAL VEIO DE IGUALDADE EXATA CONTRA SEMELHANCA (TK-0241).
014700 77  WS-TOT-CASADOS-EXATO       PIC 9(07) COMP VALUE 0.
014800 77  WS-TOT-CASADOS-SEMELHANCA  PIC 9(07) COMP VALUE 0.
014900
015000*    REGISTRO DE SITUACAO EM PROCESSAMENTO - UNICA EMBUTIDA DO
015100*    COPY VLEMPSIT NESTE PROGRAMA; OS CAMPOS EXTRAS DO REGISTRO
015200*    FINAL FICAM EM WS-EXTRA, A PARTE.
015300 01  WS-REGISTRO.
015400     COPY VLEMPSIT.
015500
015600*    CAMPOS ACRESCENTADOS PELO CASAMENTO COM O CLIENTE (REGISTRO
015700*    FINAL) - NAO EXISTEM EM NENHUM OUTRO COPYBOOK.  QUANDO NAO
015800*    HA CASAMENTO, 4200-LIMPA-DADOS-CLIENTE ZERA OS CAMPOS QUE
015900*    VIRIAM DO ROL, DEIXANDO SO EXT-NOME-NORMALIZADO PREENCHIDO.
016000 01  WS-EXTRA.
016100     05  EXT-NOME-NORMALIZADO   PIC X(60).
016200     05  EXT-CODIGO-CLIENTE     PIC X(10).
016300     05  EXT-NASCIMENTO         PIC X(10).
016400     05  EXT-PUESTO             PIC X(30).
016500     05  EXT-SEXO               PIC X(01).
016600     05  EXT-ALTA-CLIENTE       PIC X(10).
016700     05  EXT-FINAL-CLIENTE      PIC X(10).
016800     05  EXT-ANTIGUEDADE-CLI    PIC X(10).
016900     05  FILLER                 PIC X(06).
017000
017100*    TABELA DO ROL DE CLIENTES, CARREGADA POR INTEIRO NA
017200*    MEMORIA NO INICIO DO PASSO (TK-0341 - 2000 TRABALHADORES).
017300*    INDEXADA (NAO SUBSCRITA) DESDE A VERSAO ORIGINAL, PARA O
017400*    COMPILADOR GERAR ENDERECAMENTO DIRETO NA BUSCA SEQUENCIAL
017500*    DE 4000-PROCURA-EXATO E 5000-PROCURA-SIMILAR.
017600 77  WS-NUM-CLIENTES            PIC 9(04) COMP VALUE 0.
017700 01  TAB-CLIENTES.
017800     05  TC-ITEM OCCURS 2000 TIMES INDEXED BY IX-CLI.             PVN0341
017900         10  TC-CODIGO          PIC X(10).
018000         10  TC-NOME            PIC X(60).
018100         10  TC-NIF             PIC X(12).
018200         10  TC-NASCIMENTO      PIC X(10).
018300         10  TC-PUESTO          PIC X(30).
018400         10  TC-SEXO            PIC X(01).
018500         10  TC-ALTA            PIC X(10).
018600         10  TC-FINAL           PIC X(10).
018700         10  TC-ANTIGUEDADE     PIC X(10).
018800         10  TC-NOME-NORM       PIC X(60).
018900         10  FILLER             PIC X(02).
019000*    GUARDA A POSICAO DO MELHOR CASAMENTO POR SEMELHANCA
019100*    ENCONTRADO ATE AGORA, USADO POR 5000-PROCURA-SIMILAR.
019200 77  IX-MELHOR                  PIC 9(04) COMP VALUE 0.
019300
019400*----------------------------------------------------------------
019500*    AREAS DE NORMALIZACAO DE NOME.  TODO NOME (DO ROL OU DA
019600*    SITUACAO) PASSA POR 3000-NORMALIZA-NOME ANTES DE QUALQUER
019700*    COMPARACAO, PARA QUE MAIUSCULA/MINUSCULA, ACENTO, PONTUACAO
019800*    E ESPACAMENTO NAO ATRAPALHEM O CASAMENTO.
019900*----------------------------------------------------------------
020000 01  WS-NOME-ENTRADA            PIC X(60).
020100 01  WS-NOME-SAIDA              PIC X(60).
020200 77  WS-VIRG-POS                PIC 9(02) COMP.
020300 77  WS-VIRG-CONTA              PIC 9(02) COMP.
020400 77  WS-POS                     PIC 9(02) COMP.
020500 77  WS-POS2                    PIC 9(02) COMP.
020600 77  WS-TAM                     PIC 9(02) COMP.
020700 01  WS-PARTE1                  PIC X(60).
020800 01  WS-PARTE2                  PIC X(60).
020900
021000*----------------------------------------------------------------
021100*    AREAS DE SEMELHANCA DE NOME - MAIOR SUBCADEIA COMUM
021200*    CONTIGUA ENTRE DUAS STRINGS, RAZAO = 2 X LCS / (LEN1+LEN2),
021300*    EQUIVALENTE EM INTENCAO AO METODO RATCLIFF/OBERSHELP.
021400*    O LIMIAR DE ACEITACAO (0,85) FOI DEFINIDO NA TK-0241 APOS
021500*    TESTES CONTRA UM LOTE REAL DO CLIENTE, COMPARANDO OS
021600*    CASAMENTOS PROPOSTOS COM UMA CONFERENCIA MANUAL DA AREA DE
021700*    FOLHA - NAO MEXER SEM REPETIR ESSE TIPO DE TESTE.
021800*----------------------------------------------------------------
021900 01  WS-NOME-NORM-EMP           PIC X(60).
022000 77  WS-LEN-EMP                 PIC 9(02) COMP.
022100
022200*    WS-NOME-A E A STRING DO LADO DO TRABALHADOR (SITUACAO);
022300*    A REDEFINICAO EM CARACTERES E USADA PELO ALGORITMO DE
022400*    PROGRAMACAO DINAMICA EM 6000-LCS-BLOCO.
022500 01  WS-NOME-A                  PIC X(60).
022600 01  WS-NOME-A-CARACTERES REDEFINES WS-NOME-A.
022700     05  CAR-A OCCURS 60 TIMES  PIC X(01).
022800 77  WS-LEN-A                   PIC 9(02) COMP.
022900
023000*    WS-NOME-B E A STRING DO LADO DO ROL DE CLIENTES, TROCADA A
023100*    CADA ITERACAO DA BUSCA POR SEMELHANCA (5010-PROCURA-
023200*    -SIMILAR-PASSO).
023300 01  WS-NOME-B                  PIC X(60).
023400 01  WS-NOME-B-CARACTERES REDEFINES WS-NOME-B.
023500     05  CAR-B OCCURS 60 TIMES  PIC X(01).
023600 77  WS-LEN-B                   PIC 9(02) COMP.
023700
023800*    WS-LCS-LEN GUARDA O TAMANHO DA MAIOR SUBCADEIA COMUM
023900*    ENCONTRADA; WS-DP-I E WS-DP-J SAO OS INDICES DA LINHA/
024000*    COLUNA CORRENTE NA TABELA DE PROGRAMACAO DINAMICA TAB-DP.
024100 77  WS-LCS-LEN                 PIC 9(02) COMP.
024200 77  WS-DP-I                    PIC 9(02) COMP.
024300 77  WS-DP-J                    PIC 9(02) COMP.
024400*    TABELA DE PROGRAMACAO DINAMICA 60X60 (TAMANHO MAXIMO DE
024500*    NOME) - DP-COL(I,J) GUARDA O TAMANHO DA SUBCADEIA COMUM
024600*    QUE TERMINA EXATAMENTE EM CAR-A(I) E CAR-B(J).  RECALCULADA
024700*    DO ZERO A CADA PAR DE NOMES COMPARADO, NAO E PERSISTENTE
024800*    ENTRE CHAMADAS.
024900 01  TAB-DP.
025000     05  DP-LINHA OCCURS 60 TIMES.
025100         10  DP-COL OCCURS 60 TIMES PIC 9(02) COMP.
025200
025300*    WS-SIMILARIDADE E A RAZAO CALCULADA (0 A 1, 4 CASAS); A
025400*    REDEFINICAO INTEIRA (WS-SIMILARIDADE-INT) EXISTE SO PARA
025500*    PODER COMPARAR CONTRA O LIMIAR SEM ARITMETICA DECIMAL
025600*    DIRETA, QUE NO COMPILADOR DESTA CASA TINHA HISTORICO DE
025700*    ARREDONDAMENTO INCONSISTENTE EM COMPARACOES.
025800 01  WS-SIMILARIDADE            PIC 9V9999.
025900 01  WS-SIMILARIDADE-INT REDEFINES WS-SIMILARIDADE PIC 9(05).
026000 77  WS-MELHOR-SIMIL-INT        PIC 9(05) COMP.
026100
026200 PROCEDURE DIVISION.
026300
026400*----------------------------------------------------------------
026500*    PARAGRAFO PRINCIPAL - CARREGA O ROL, PROCESSA CADA
026600*    REGISTRO DE SITUACAO ATE O FIM DO ARQUIVO, GRAVA OS TOTAIS
026700*    DE CONTROLE E A LISTA DE NAO CASADOS, E ENCERRA.
026800*----------------------------------------------------------------
026900 0000-CASA-COM-CLIENTE.
027000     OPEN OUTPUT CONTROLE-FALTANTES                               RQS0342
027100     PERFORM 1000-CARREGA-CLIENTES
027200     PERFORM 1100-LE-REGISTRO
027300     PERFORM 2000-PROCESSA-REGISTRO UNTIL HOUVE-FIM-ARQUIVO
027400     PERFORM 8000-TOTAIS-CONTROLE
027500     PERFORM 9900-ENCERRA
027600     STOP RUN.
027700
027800*----------------------------------------------------------------
027900*    CARGA DO ROL DE CLIENTES EM MEMORIA - NOMES EM BRANCO SAO
028000*    IGNORADOS (NAO PODEM CASAR COM NINGUEM).  O ROL CHEGA NO
028100*    FORMATO "SOBRENOMES, NOME" DO SISTEMA DE FOLHA DO CLIENTE,
028200*    POR ISSO A NORMALIZACAO AQUI USA WS-TROCAR-VIRGULA = "SIM".
028300*----------------------------------------------------------------
028400 1000-CARREGA-CLIENTES.
028500     OPEN INPUT ROL-CLIENTES
028600     PERFORM 1010-LE-CLIENTE
028700     PERFORM 1020-CARREGA-CLIENTES-PASSO
028800         UNTIL WS-FIM-ARQUIVO = "SIM"
028900     CLOSE ROL-CLIENTES
029000     MOVE "NAO" TO WS-FIM-ARQUIVO.
029100
029200*    COPIA UM TRABALHADOR DO ROL PARA A TABELA EM MEMORIA E
029300*    CALCULA O NOME NORMALIZADO DELE DE UMA SO VEZ, PARA NAO
029400*    TER DE NORMALIZAR DE NOVO A CADA COMPARACAO DURANTE A
029500*    BUSCA (O QUE SERIA CARO COM 2000 TRABALHADORES NA TABELA).
029600 1020-CARREGA-CLIENTES-PASSO.
029700     IF CLI-NOME NOT = SPACES
029800         ADD 1 TO WS-NUM-CLIENTES
029900         SET IX-CLI TO WS-NUM-CLIENTES
030000         MOVE CLI-CODIGO      TO TC-CODIGO(IX-CLI)
030100         MOVE CLI-NOME        TO TC-NOME(IX-CLI)
030200         MOVE CLI-NIF         TO TC-NIF(IX-CLI)
030300         MOVE CLI-NASCIMENTO  TO TC-NASCIMENTO(IX-CLI)
030400         MOVE CLI-PUESTO      TO TC-PUESTO(IX-CLI)
030500         MOVE CLI-SEXO        TO TC-SEXO(IX-CLI)
030600         MOVE CLI-ALTA        TO TC-ALTA(IX-CLI)
030700         MOVE CLI-FINAL       TO TC-FINAL(IX-CLI)
030800         MOVE CLI-ANTIGUEDADE TO TC-ANTIGUEDADE(IX-CLI)
030900         MOVE CLI-NOME        TO WS-NOME-ENTRADA
031000         MOVE "SIM"           TO WS-TROCAR-VIRGULA
031100         PERFORM 3000-NORMALIZA-NOME THRU 3000-EXIT
031200         MOVE WS-NOME-SAIDA   TO TC-NOME-NORM(IX-CLI)
031300     END-IF
031400     PERFORM 1010-LE-CLIENTE.
031500
031600*    LEITURA SIMPLES DO ROL, SEM CONTAGEM (O ROL NAO ENTRA NOS
031700*    TOTAIS DE REGISTROS LIDOS/GRAVADOS DESTE PASSO).
031800 1010-LE-CLIENTE.
031900     READ ROL-CLIENTES
032000         AT END MOVE "SIM" TO WS-FIM-ARQUIVO
032100     END-READ.
032200
032300*    LE UM REGISTRO DE SITUACAO DO ARQUIVO VINDO DO VLSPLIT.
032400 1100-LE-REGISTRO.
032500     READ DIVIDIDO-ENTRA INTO WS-REGISTRO
032600         AT END MOVE "SIM" TO WS-FIM-ARQUIVO
032700     END-READ
032800     IF NOT HOUVE-FIM-ARQUIVO
032900         ADD 1 TO WS-TOT-LIDOS
033000     END-IF.
033100
033200*----------------------------------------------------------------
033300*    PROCURA O TRABALHADOR DO ROL QUE CORRESPONDE AO
033400*    REGISTRO DE SITUACAO E GRAVA O REGISTRO FINAL ENRIQUECIDO.
033500*    A ORDEM DE TENTATIVA E SEMPRE IGUALDADE EXATA PRIMEIRO,
033600*    SEMELHANCA DEPOIS - NUNCA O CONTRARIO, PARA NAO PREFERIR
033700*    UM CASAMENTO APROXIMADO QUANDO HAVIA UM EXATO DISPONIVEL.
033800*----------------------------------------------------------------
033900 2000-PROCESSA-REGISTRO.
034000     MOVE SIT-NOME        TO WS-NOME-ENTRADA
034100     MOVE "NAO"           TO WS-TROCAR-VIRGULA
034200     PERFORM 3000-NORMALIZA-NOME THRU 3000-EXIT
034300     MOVE WS-NOME-SAIDA   TO WS-NOME-NORM-EMP
034400     MOVE WS-NOME-NORM-EMP TO EXT-NOME-NORMALIZADO
034500     PERFORM 4000-PROCURA-EXATO
034600     IF WS-ACHOU = "SIM"
034700         PERFORM 4100-COPIA-CLIENTE
034800         ADD 1 TO WS-TOT-CASADOS
034900         ADD 1 TO WS-TOT-CASADOS-EXATO
035000     ELSE
035100         PERFORM 5000-PROCURA-SIMILAR
035200         IF WS-ACHOU = "SIM"
035300             SET IX-CLI TO IX-MELHOR
035400             PERFORM 4100-COPIA-CLIENTE
035500             ADD 1 TO WS-TOT-CASADOS
035600             ADD 1 TO WS-TOT-CASADOS-SEMELHANCA
035700         ELSE
035800             PERFORM 4200-LIMPA-DADOS-CLIENTE
035900             ADD 1 TO WS-TOT-SEM-CASAMENTO
036000             PERFORM 4250-GUARDA-NAO-CASADO                       RQS0342
036100         END-IF
036200     END-IF
036300     MOVE SIT-DADOS   TO RFS-SITUACAO
036400     MOVE WS-EXTRA    TO RFS-EXTRA
036500     WRITE REG-FINAL-SAIDA
036600     ADD 1 TO WS-TOT-GRAVADOS
036700     PERFORM 1100-LE-REGISTRO.
036800
036900*    PROCURA IGUALDADE EXATA DE NOME NORMALIZADO NA TABELA.
037000*    SAI DIRETO (GO TO) QUANDO NAO HA O QUE PROCURAR - NOME
037100*    EM BRANCO OU TABELA VAZIA - PARA NAO RODAR UM LACO
037200*    DE ZERO ITERACOES SO PARA CONCLUIR QUE NAO ACHOU NADA.
037300 4000-PROCURA-EXATO.
037400     MOVE "NAO" TO WS-ACHOU
037500     IF WS-NOME-NORM-EMP = SPACES OR WS-NUM-CLIENTES = 0
037600         GO TO 4000-EXIT
037700     END-IF
037800     SET IX-CLI TO 1
037900     PERFORM 4010-PROCURA-EXATO-PASSO
038000         UNTIL IX-CLI > WS-NUM-CLIENTES OR WS-ACHOU = "SIM".
038100 4000-EXIT.
038200     EXIT.
038300
038400*    UMA ITERACAO DA BUSCA SEQUENCIAL POR IGUALDADE EXATA.
038500 4010-PROCURA-EXATO-PASSO.
038600     IF TC-NOME-NORM(IX-CLI) = WS-NOME-NORM-EMP
038700         MOVE "SIM" TO WS-ACHOU
038800     ELSE
038900         SET IX-CLI UP BY 1
039000     END-IF.
039100
039200*    COPIA OS SETE CAMPOS DO CLIENTE CASADO (TABELA, POSICAO
039300*    IX-CLI) PARA A AREA DE EXTRAS DO REGISTRO FINAL.
039400 4100-COPIA-CLIENTE.
039500     MOVE TC-CODIGO(IX-CLI)      TO EXT-CODIGO-CLIENTE
039600     MOVE TC-NASCIMENTO(IX-CLI)  TO EXT-NASCIMENTO
039700     MOVE TC-PUESTO(IX-CLI)      TO EXT-PUESTO
039800     MOVE TC-SEXO(IX-CLI)        TO EXT-SEXO
039900     MOVE TC-ALTA(IX-CLI)        TO EXT-ALTA-CLIENTE
040000     MOVE TC-FINAL(IX-CLI)       TO EXT-FINAL-CLIENTE
040100     MOVE TC-ANTIGUEDADE(IX-CLI) TO EXT-ANTIGUEDADE-CLI.
040200
040300*    SEM CASAMENTO NENHUM - OS CAMPOS QUE VIRIAM DO CLIENTE
040400*    FICAM EM BRANCO, SO O NOME NORMALIZADO (JA MOVIDO EM
040500*    2000-PROCESSA-REGISTRO) FICA PREENCHIDO NO REGISTRO FINAL.
040600 4200-LIMPA-DADOS-CLIENTE.
040700     MOVE SPACES TO EXT-CODIGO-CLIENTE
040800     MOVE SPACES TO EXT-NASCIMENTO
040900     MOVE SPACES TO EXT-PUESTO
041000     MOVE SPACES TO EXT-SEXO
041100     MOVE SPACES TO EXT-ALTA-CLIENTE
041200     MOVE SPACES TO EXT-FINAL-CLIENTE
041300     MOVE SPACES TO EXT-ANTIGUEDADE-CLI.
041400
041500*    GRAVA O NOME DO TRABALHADOR SEM CASAMENTO NA LISTA QUE O      RQS0342
041600*    VLQUAL VAI IMPRIMIR NO RELATORIO - SO OS 15 PRIMEIROS.
041700 4250-GUARDA-NAO-CASADO.                                          RQS0342
041800     IF WS-NUM-NAO-CASADOS < 15
041900         ADD 1 TO WS-NUM-NAO-CASADOS
042000         MOVE SPACES TO REG-CTL-FALTANTE
042100         MOVE SIT-NOME TO CTF-NOME
042200         WRITE REG-CTL-FALTANTE
042300     END-IF.
042400
042500*----------------------------------------------------------------
042600*    SEM IGUALDADE EXATA, PROCURA O MELHOR CASAMENTO POR
042700*    SEMELHANCA NA TABELA INTEIRA; SO ACEITA SE A RAZAO FOR
042800*    >= 0,85.  EM CASO DE EMPATE FICA O PRIMEIRO ENCONTRADO -
042900*    ISTO E, O DE MENOR POSICAO NA TABELA, QUE REFLETE A ORDEM
043000*    DE CHEGADA NO ROL DO CLIENTE.
043100*----------------------------------------------------------------
043200 5000-PROCURA-SIMILAR.                                            JAR0241
043300     MOVE "NAO" TO WS-ACHOU
043400     MOVE 0 TO IX-MELHOR
043500     MOVE 0 TO WS-MELHOR-SIMIL-INT
043600     IF WS-NOME-NORM-EMP = SPACES OR WS-NUM-CLIENTES = 0
043700         GO TO 5000-EXIT
043800     END-IF
043900     MOVE WS-NOME-NORM-EMP TO WS-NOME-A
044000     PERFORM 6100-MEDE-TAMANHO-A
044100     SET IX-CLI TO 1
044200     PERFORM 5010-PROCURA-SIMILAR-PASSO
044300         UNTIL IX-CLI > WS-NUM-CLIENTES
044400     IF WS-MELHOR-SIMIL-INT NOT < 8500
044500         MOVE "SIM" TO WS-ACHOU
044600     END-IF.
044700 5000-EXIT.
044800     EXIT.
044900
045000*    UMA ITERACAO DA VARREDURA COMPLETA DA TABELA, GUARDANDO
045100*    O MELHOR (MAIOR) ESCORE DE SEMELHANCA ENCONTRADO ATE AQUI.
045200 5010-PROCURA-SIMILAR-PASSO.
045300     MOVE TC-NOME-NORM(IX-CLI) TO WS-NOME-B
045400     PERFORM 6200-MEDE-TAMANHO-B
045500     PERFORM 5100-CALCULA-SIMILARIDADE
045600     IF WS-SIMILARIDADE-INT > WS-MELHOR-SIMIL-INT
045700         MOVE WS-SIMILARIDADE-INT TO WS-MELHOR-SIMIL-INT
045800         SET IX-MELHOR TO IX-CLI
045900     END-IF
046000     SET IX-CLI UP BY 1.
046100
046200*    RAZAO DE SEMELHANCA ENTRE WS-NOME-A (TAMANHO WS-LEN-A) E
046300*    WS-NOME-B (TAMANHO WS-LEN-B) - GUARDADA COMO INTEIRO
046400*    ESCALADO EM WS-SIMILARIDADE-INT (4 CASAS, 8500 = 0,8500)
046500*    PARA EVITAR COMPARACAO DECIMAL DIRETA.  DOIS NOMES EM
046600*    BRANCO (WS-LEN-A + WS-LEN-B = 0) SAO TRATADOS COMO
046700*    SEMELHANCA ZERO, NUNCA COMO CASAMENTO PERFEITO.
046800 5100-CALCULA-SIMILARIDADE.                                       JAR0241
046900     PERFORM 6000-LCS-BLOCO
047000     IF WS-LEN-A + WS-LEN-B = 0
047100         MOVE 0 TO WS-SIMILARIDADE
047200     ELSE
047300         COMPUTE WS-SIMILARIDADE ROUNDED =
047400             (2 * WS-LCS-LEN) / (WS-LEN-A + WS-LEN-B)
047500     END-IF.
047600
047700*----------------------------------------------------------------
047800*    MAIOR SUBCADEIA COMUM CONTIGUA ENTRE WS-NOME-A(1:WS-LEN-A)
047900*    E WS-NOME-B(1:WS-LEN-B) - TECNICA CLASSICA DE PROGRAMACAO
048000*    DINAMICA, TABELA DP-COL(I,J) = TAMANHO DA SUBCADEIA COMUM
048100*    QUE TERMINA EM CAR-A(I) E CAR-B(J).  SAI CEDO (GO TO) SE
048200*    QUALQUER UM DOS DOIS NOMES TIVER TAMANHO ZERO, CASO EM QUE
048300*    NAO HA SUBCADEIA POSSIVEL.
048400*----------------------------------------------------------------
048500 6000-LCS-BLOCO.                                                  JAR0241
048600     MOVE 0 TO WS-LCS-LEN
048700     IF WS-LEN-A = 0 OR WS-LEN-B = 0
048800         GO TO 6000-EXIT
048900     END-IF
049000     MOVE 1 TO WS-DP-I
049100     PERFORM 6001-LCS-BLOCO-LINHA UNTIL WS-DP-I > WS-LEN-A.
049200 6000-EXIT.
049300     EXIT.
049400
049500*    PERCORRE UMA LINHA INTEIRA DA TABELA DE PROGRAMACAO
049600*    DINAMICA (TODAS AS COLUNAS PARA A LINHA WS-DP-I ATUAL).
049700 6001-LCS-BLOCO-LINHA.
049800     MOVE 1 TO WS-DP-J
049900     PERFORM 6010-AVALIA-CELULA-DP UNTIL WS-DP-J > WS-LEN-B
050000     ADD 1 TO WS-DP-I.
050100
050200*    AVALIA UMA CELULA DA TABELA DE PROGRAMACAO DINAMICA: SE OS
050300*    CARACTERES BATEM, A CELULA HERDA O VALOR DA DIAGONAL
050400*    ANTERIOR MAIS 1 (OU 1, SE FOR A PRIMEIRA LINHA/COLUNA);
050500*    SENAO FICA ZERO - CADEIA COMUM QUEBRADA NESTE PONTO.
050600 6010-AVALIA-CELULA-DP.
050700     IF CAR-A(WS-DP-I) = CAR-B(WS-DP-J)
050800         IF WS-DP-I = 1 OR WS-DP-J = 1
050900             MOVE 1 TO DP-COL(WS-DP-I WS-DP-J)
051000         ELSE
051100             COMPUTE DP-COL(WS-DP-I WS-DP-J) =
051200                 DP-COL(WS-DP-I - 1, WS-DP-J - 1) + 1
051300         END-IF
051400         IF DP-COL(WS-DP-I WS-DP-J) > WS-LCS-LEN
051500             MOVE DP-COL(WS-DP-I WS-DP-J) TO WS-LCS-LEN
051600         END-IF
051700     ELSE
051800         MOVE 0 TO DP-COL(WS-DP-I WS-DP-J)
051900     END-IF
052000     ADD 1 TO WS-DP-J.
052100
052200*    TAMANHO (SEM BRANCOS A DIREITA) DE WS-NOME-A.  COMECA DO
052300*    FIM DA AREA (60) E RECUA ATE ACHAR UM CARACTERE QUE NAO
052400*    SEJA ESPACO, OU ATE CHEGAR A ZERO (NOME TODO EM BRANCO).
052500 6100-MEDE-TAMANHO-A.
052600     MOVE 60 TO WS-LEN-A
052700     PERFORM 6110-MEDE-TAMANHO-A-PASSO
052800         UNTIL WS-NOME-A(WS-LEN-A:1) NOT = SPACE OR WS-LEN-A = 0.
052900
053000 6110-MEDE-TAMANHO-A-PASSO.
053100     SUBTRACT 1 FROM WS-LEN-A.
053200
053300*    MESMA TECNICA DE 6100-MEDE-TAMANHO-A, APLICADA A WS-NOME-B.
053400 6200-MEDE-TAMANHO-B.
053500     MOVE 60 TO WS-LEN-B
053600     PERFORM 6210-MEDE-TAMANHO-B-PASSO
053700         UNTIL WS-NOME-B(WS-LEN-B:1) NOT = SPACE OR WS-LEN-B = 0.
053800
053900 6210-MEDE-TAMANHO-B-PASSO.
054000     SUBTRACT 1 FROM WS-LEN-B.
054100
054200*----------------------------------------------------------------
054300*    NORMALIZACAO DE NOME.  ENTRADA EM WS-NOME-ENTRADA,
054400*    SWITCH WS-TROCAR-VIRGULA ("SIM" SO PARA O ROL DO CLIENTE,
054500*    QUE VEM NO FORMATO "SOBRENOMES, NOME"), RESULTADO EM
054600*    WS-NOME-SAIDA.  A ORDEM DOS PASSOS IMPORTA: PRIMEIRO
054700*    MAIUSCULIZA, DEPOIS (SO PARA O ROL) TROCA A ORDEM DO NOME,
054800*    SO ENTAO TIRA ACENTO E PONTUACAO, E SO NO FIM COMPACTA
054900*    ESPACOS E AJUSTA A ESQUERDA - QUALQUER INVERSAO NESSA
055000*    ORDEM QUEBRA A TROCA DE SOBRENOME (QUE DEPENDE DA VIRGULA,
055100*    JA REMOVIDA SE A LIMPEZA DE PONTUACAO VIESSE ANTES).
055200*----------------------------------------------------------------
055300 3000-NORMALIZA-NOME.
055400     MOVE WS-NOME-ENTRADA TO WS-NOME-SAIDA
055500     IF WS-NOME-SAIDA = SPACES
055600         GO TO 3000-EXIT
055700     END-IF
055800     INSPECT WS-NOME-SAIDA CONVERTING
055900         "abcdefghijklmnopqrstuvwxyz" TO
056000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
056100     IF WS-TROCAR-VIRGULA = "SIM"                                 JAR0238
056200         PERFORM 3100-TROCA-SOBRENOME
056300     END-IF
056400     INSPECT WS-NOME-SAIDA CONVERTING "ÁÉÍÓÚÑ" TO "AEIOUN"
056500     INSPECT WS-NOME-SAIDA REPLACING ALL "," BY SPACE
056600     INSPECT WS-NOME-SAIDA REPLACING ALL "." BY SPACE
056700     PERFORM 3200-COMPACTA-ESPACOS-NOME
056800     PERFORM 3300-AJUSTA-ESQUERDA-NOME.
056900 3000-EXIT.
057000     EXIT.
057100
057200*    SE HOUVER EXATAMENTE UMA VIRGULA, TROCA "SOBRENOMES, NOME"
057300*    PARA "NOME SOBRENOMES"; CASO CONTRARIO NAO MEXE NO NOME
057400*    (ZERO VIRGULAS JA VEM NO FORMATO CERTO, DUAS OU MAIS E UM
057500*    NOME COMPOSTO ATIPICO QUE A CASA PREFERIU NAO ARRISCAR
057600*    TROCAR AUTOMATICAMENTE).
057700 3100-TROCA-SOBRENOME.                                            JAR0238
057800     MOVE 0 TO WS-VIRG-CONTA
057900     MOVE 0 TO WS-VIRG-POS
058000     MOVE 1 TO WS-POS
058100     PERFORM 3101-ACHA-VIRGULA-PASSO UNTIL WS-POS > 60
058200     IF WS-VIRG-CONTA = 1
058300         MOVE SPACES TO WS-PARTE1
058400         MOVE SPACES TO WS-PARTE2
058500         IF WS-VIRG-POS > 1
058600             MOVE WS-NOME-SAIDA(1:WS-VIRG-POS - 1) TO WS-PARTE1
058700         END-IF
058800         COMPUTE WS-TAM = 60 - WS-VIRG-POS
058900         IF WS-TAM > 0
059000             MOVE WS-NOME-SAIDA(WS-VIRG-POS + 1:WS-TAM)
059100               TO WS-PARTE2
059200         END-IF
059300         PERFORM 3110-AJUSTA-ESQUERDA-PARTE1
059400         PERFORM 3120-AJUSTA-ESQUERDA-PARTE2
059500         STRING WS-PARTE2 DELIMITED BY SPACE
059600                " "       DELIMITED SIZE
059700                WS-PARTE1 DELIMITED BY SPACE
059800                INTO WS-NOME-SAIDA
059900     END-IF.
060000
060100*    CONTA AS VIRGULAS DO NOME E GUARDA A POSICAO DA ULTIMA
060200*    ENCONTRADA (SO IMPORTA QUANDO HOUVER EXATAMENTE UMA).
060300 3101-ACHA-VIRGULA-PASSO.
060400     IF WS-NOME-SAIDA(WS-POS:1) = ","
060500         ADD 1 TO WS-VIRG-CONTA
060600         MOVE WS-POS TO WS-VIRG-POS
060700     END-IF
060800     ADD 1 TO WS-POS.
060900
061000*    TIRA BRANCOS A ESQUERDA DO PRIMEIRO PEDACO (SOBRENOMES).
061100 3110-AJUSTA-ESQUERDA-PARTE1.
061200     MOVE 1 TO WS-POS
061300     PERFORM 3111-AJUSTA-ESQUERDA-PARTE1-PASSO
061400         UNTIL WS-PARTE1(WS-POS:1) NOT = SPACE OR WS-POS > 59
061500     IF WS-POS > 1
061600         COMPUTE WS-TAM = 61 - WS-POS
061700         MOVE WS-PARTE1(WS-POS:WS-TAM) TO WS-PARTE1
061800     END-IF.
061900
062000 3111-AJUSTA-ESQUERDA-PARTE1-PASSO.
062100     ADD 1 TO WS-POS.
062200
062300*    TIRA BRANCOS A ESQUERDA DO SEGUNDO PEDACO (NOME).
062400 3120-AJUSTA-ESQUERDA-PARTE2.
062500     MOVE 1 TO WS-POS
062600     PERFORM 3121-AJUSTA-ESQUERDA-PARTE2-PASSO
062700         UNTIL WS-PARTE2(WS-POS:1) NOT = SPACE OR WS-POS > 59
062800     IF WS-POS > 1
062900         COMPUTE WS-TAM = 61 - WS-POS
063000         MOVE WS-PARTE2(WS-POS:WS-TAM) TO WS-PARTE2
063100     END-IF.
063200
063300 3121-AJUSTA-ESQUERDA-PARTE2-PASSO.
063400     ADD 1 TO WS-POS.
063500
063600*    COLAPSA BRANCOS INTERNOS REPETIDOS DO NOME NORMALIZADO, QUE
063700*    PODEM TER FICADO DA TROCA DE SOBRENOME OU DA REMOCAO DE
063800*    PONTUACAO (POR EXEMPLO, "SILVA  JR" APOS TIRAR UM PONTO).
063900 3200-COMPACTA-ESPACOS-NOME.
064000     MOVE 1 TO WS-POS
064100     PERFORM 3201-COMPACTA-ESPACOS-NOME-PASSO UNTIL WS-POS > 58.
064200
064300*    DESLOCA O RESTANTE DA STRING UMA POSICAO PARA A ESQUERDA
064400*    SEMPRE QUE ACHA DOIS ESPACOS SEGUIDOS NA POSICAO ATUAL.
064500 3201-COMPACTA-ESPACOS-NOME-PASSO.
064600     IF WS-NOME-SAIDA(WS-POS:2) = "  "
064700         COMPUTE WS-TAM = 59 - WS-POS
064800         MOVE WS-NOME-SAIDA(WS-POS + 1:WS-TAM)
064900           TO WS-NOME-SAIDA(WS-POS:WS-TAM)
065000         MOVE SPACE TO WS-NOME-SAIDA(60:1)
065100     ELSE
065200         ADD 1 TO WS-POS
065300     END-IF.
065400
065500*    TIRA BRANCOS A ESQUERDA, DEIXADOS PELA REMOCAO DE VIRGULAS/
065600*    PONTOS OU PELA TROCA DE SOBRENOME.
065700 3300-AJUSTA-ESQUERDA-NOME.
065800     MOVE 1 TO WS-POS
065900     PERFORM 3301-AJUSTA-ESQUERDA-NOME-PASSO
066000         UNTIL WS-NOME-SAIDA(WS-POS:1) NOT = SPACE OR WS-POS > 59
066100     IF WS-POS > 1
066200         COMPUTE WS-TAM = 61 - WS-POS
066300         MOVE WS-NOME-SAIDA(WS-POS:WS-TAM) TO WS-NOME-SAIDA
066400     END-IF.
066500
066600 3301-AJUSTA-ESQUERDA-NOME-PASSO.
066700     ADD 1 TO WS-POS.
066800
066900*----------------------------------------------------------------
067000*    GRAVA OS TOTAIS DE CONTROLE PARA O VLQUAL LER NO FIM DO
067100*    PROCESSAMENTO DO RELATORIO FINAL.  OS ROTULOS SAO TEXTO
067200*    LIVRE DE NEGOCIO, PARA FICAREM LEGIVEIS A QUEM LE SO O
067300*    RELATORIO IMPRESSO, SEM PRECISAR CONHECER ESTE PROGRAMA.
067400*----------------------------------------------------------------
067500 8000-TOTAIS-CONTROLE.                                            LSC0322
067600     MOVE "TRABALHADORES NO ROL DO CLIENTE"  TO CTL-ROTULO
067700     MOVE WS-NUM-CLIENTES                 TO CTL-VALOR
067800     WRITE REG-CTL-SAIDA
067900     MOVE "REGISTROS LIDOS"               TO CTL-ROTULO
068000     MOVE WS-TOT-LIDOS                    TO CTL-VALOR
068100     WRITE REG-CTL-SAIDA
068200     MOVE "REGISTROS GRAVADOS"            TO CTL-ROTULO
068300     MOVE WS-TOT-GRAVADOS                 TO CTL-VALOR
068400     WRITE REG-CTL-SAIDA
068500     MOVE "CASADOS COM O CLIENTE"         TO CTL-ROTULO
068600     MOVE WS-TOT-CASADOS                  TO CTL-VALOR
068700     WRITE REG-CTL-SAIDA
068800     MOVE "CASADOS POR IGUALDADE"         TO CTL-ROTULO
068900     MOVE WS-TOT-CASADOS-EXATO            TO CTL-VALOR
069000     WRITE REG-CTL-SAIDA
069100     MOVE "CASADOS POR SEMELHANCA"        TO CTL-ROTULO
069200     MOVE WS-TOT-CASADOS-SEMELHANCA       TO CTL-VALOR
069300     WRITE REG-CTL-SAIDA
069400     MOVE "SEM CASAMENTO"                 TO CTL-ROTULO
069500     MOVE WS-TOT-SEM-CASAMENTO            TO CTL-VALOR
069600     WRITE REG-CTL-SAIDA.
069700
069800*    FECHA OS QUATRO ARQUIVOS - OS DOIS DE ENTRADA/SAIDA
069900*    PRINCIPAIS E OS DOIS DE CONTROLE (TOTAIS E NAO CASADOS).
070000 9900-ENCERRA.
070100     CLOSE DIVIDIDO-ENTRA FINAL-SAIDA CONTROLE-SAIDA               RQS0342
070200           CONTROLE-FALTANTES.                                     RQS0342
